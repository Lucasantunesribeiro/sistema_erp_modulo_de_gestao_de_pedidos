000100******************************************************************00000100
000200*   MODULE NAME = ORDEVT                                          00000200
000300*                                                                 00000300
000400*   DESCRIPTIVE NAME = OUTBOX INTEGRATION-EVENT RECORD LAYOUT     00000400
000500*                                                                 00000500
000600*   FUNCTION =  APPEND-ONLY OUTBOX.  ONE ENTRY IS WRITTEN BY      00000600
000700*               EVTWRT01 FOR EVERY ORDER MUTATION (CREATE,        00000700
000800*               STATUS CHANGE, CANCEL) SO A DOWNSTREAM PUBLISHER  00000800
000900*               CAN DRAIN IT ON ITS OWN SCHEDULE.  THIS FILE IS   00000900
001000*               NEVER REWRITTEN OR DELETED FROM BY THE BATCH.     00001000
001100*                                                                 00001100
001200*      DEPENDENCIES = EVT-TOPIC IS ALWAYS THE LITERAL 'ORDERS'.   00001200
001300*                     EVT-STATUS/EVT-RETRY-COUNT ARE OWNED BY THE 00001300
001400*                     (NOT-YET-WRITTEN) PUBLISHER JOB -- THIS     00001400
001500*                     BATCH ONLY EVER LAYS DOWN PENDING/0.        00001500
001600*                                                                 00001600
001700*      RECORD LENGTH = 70, FIXED (67 DATA + 3 FILLER).            00001700
001800*                                                                 00001800
001900******************************************************************00001900
002000* MAINTENANCE LOG.                                                00002000
002100*    2005-09-14  DLM  REQ 9518  ORIGINAL COPYBOOK.                00002100
002200******************************************************************00002200
002300 01  EVT-RECORD.                                                  00002300
002400     05  EVT-TYPE                PIC X(20).                       00002400
002500         88  EVT-IS-CREATED    VALUE 'ORDER_CREATED       '.      00002500
002600         88  EVT-IS-STAT-CHGD  VALUE 'ORDER_STATUS_CHANGED'.      00002600
002700         88  EVT-IS-CANCELLED  VALUE 'ORDER_CANCELLED     '.      00002700
002800     05  EVT-AGGREGATE-ID        PIC X(10).                       00002800
002900     05  EVT-TOPIC               PIC X(10).                       00002900
003000     05  EVT-STATUS              PIC X(10).                       00003000
003100         88  EVT-STAT-PENDING          VALUE 'PENDING   '.        00003100
003200         88  EVT-STAT-PUBLISHED        VALUE 'PUBLISHED '.        00003200
003300         88  EVT-STAT-FAILED           VALUE 'FAILED    '.        00003300
003400     05  EVT-RETRY-COUNT         PIC 9(03).                       00003400
003500     05  EVT-TIMESTAMP           PIC 9(14).                       00003500
003600     05  FILLER                  PIC X(03).                       00003600
