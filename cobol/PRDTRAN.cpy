000100******************************************************************00000100
000200*   MODULE NAME = PRDTRAN                                         00000200
000300*                                                                 00000300
000400*   DESCRIPTIVE NAME = PRODUCT MAINTENANCE TRANSACTION LAYOUT     00000400
000500*                                                                 00000500
000600*   FUNCTION =  ONE TRANSACTION DRIVES ONE ADD, UPDATE OR DELETE  00000600
000700*               AGAINST THE PRODUCT MASTER -- READ BY PRDMAINT.   00000700
000800*               PRTRAN-SKU IS THE *RAW* SKU AS KEYED -- PRDMAINT  00000800
000900*               TRIMS AND UPPER-CASES IT BEFORE IT EVER TOUCHES   00000900
001000*               PROD-SKU.                                         00001000
001100*                                                                 00001100
001200*      RECORD LENGTH = 110, FIXED (103 DATA + 7 FILLER).          00001200
001300*                                                                 00001300
001400******************************************************************00001400
001500* MAINTENANCE LOG.                                                00001500
001600*    1996-02-20  RBW  REQ 8611  ORIGINAL COPYBOOK -- ADD AND      00001600
001700*                               UPDATE ACTIONS ONLY.              00001700
001800*    2004-05-19  DLM  REQ 9310  ADDED THE DELETE ACTION VALUE.    00001800
001900******************************************************************00001900
002000 01  PRTRAN-RECORD.                                               00002000
002100     05  PRTRAN-ACTION           PIC X(08).                       00002100
002200         88  PRTRAN-IS-ADD               VALUE 'ADD     '.        00002200
002300         88  PRTRAN-IS-UPDATE            VALUE 'UPDATE  '.        00002300
002400         88  PRTRAN-IS-DELETE            VALUE 'DELETE  '.        00002400
002500     05  PRTRAN-PROD-ID          PIC X(10).                       00002500
002600     05  PRTRAN-SKU              PIC X(20).                       00002600
002700     05  PRTRAN-SKU-CHARS  REDEFINES PRTRAN-SKU.                  00002700
002800         10  PRTRAN-SKU-CHAR         PIC X(01) OCCURS 20 TIMES.   00002800
002900     05  PRTRAN-NAME             PIC X(40).                       00002900
003000     05  PRTRAN-PRICE            PIC S9(08)V99.                   00003000
003100     05  PRTRAN-STOCK-QTY        PIC 9(07).                       00003100
003200     05  PRTRAN-STATUS           PIC X(08).                       00003200
003300         88  PRTRAN-IS-ACTIVE            VALUE 'ACTIVE  '.        00003300
003400         88  PRTRAN-IS-INACTIVE          VALUE 'INACTIVE'.        00003400
003500     05  FILLER                  PIC X(07).                       00003500
