000100******************************************************************00000100
000200*   MODULE NAME = ORDHIST                                         00000200
000300*                                                                 00000300
000400*   DESCRIPTIVE NAME = ORDER STATUS-HISTORY RECORD LAYOUT         00000400
000500*                                                                 00000500
000600*   FUNCTION =  APPEND-ONLY AUDIT TRAIL.  ONE ENTRY IS WRITTEN BY 00000600
000700*               HSTWRT01 FOR EVERY STATUS CHANGE (INCLUDING THE   00000700
000800*               INITIAL PENDING STATUS AT ORDER CREATE).  THIS    00000800
000900*               FILE IS NEVER REWRITTEN OR DELETED FROM.          00000900
001000*                                                                 00001000
001100*      DEPENDENCIES = HST-OLD-STATUS IS SPACES ON THE CREATE      00001100
001200*                     ENTRY (RN-PED-002).                         00001200
001300*                                                                 00001300
001400*      RECORD LENGTH = 90, FIXED (84 DATA + 6 FILLER).            00001400
001500*                                                                 00001500
001600******************************************************************00001600
001700* MAINTENANCE LOG.                                                00001700
001800*    2005-09-14  DLM  REQ 9518  ORIGINAL COPYBOOK.                00001800
001900******************************************************************00001900
002000 01  HST-RECORD.                                                  00002000
002100     05  HST-ORDER-ID            PIC X(10).                       00002100
002200     05  HST-OLD-STATUS          PIC X(10).                       00002200
002300     05  HST-NEW-STATUS          PIC X(10).                       00002300
002400     05  HST-NOTES               PIC X(40).                       00002400
002500     05  HST-TIMESTAMP           PIC 9(14).                       00002500
002600     05  FILLER                  PIC X(06).                       00002600
