000100******************************************************************00000100
000200*   MODULE NAME = CUSTREC                                         00000200
000300*                                                                 00000300
000400*   DESCRIPTIVE NAME = CUSTOMER MASTER RECORD LAYOUT              00000400
000500*                                                                 00000500
000600*   FUNCTION =  ONE ENTRY PER CUSTOMER ON THE CUSTOMER MASTER.    00000600
000700*               USED BY CUSMAINT (MAINTENANCE), ORDBATCH (ORDER   00000700
000800*               ENGINES, LOADED TO A SEARCH ALL TABLE) AND ORDRPT.00000800
000900*                                                                 00000900
001000*      DEPENDENCIES = NONE                                        00001000
001100*                                                                 00001100
001200*      RECORD LENGTH = 174, FIXED (170 DATA + 4 FILLER).          00001200
001300*                                                                 00001300
001400*                                                                 00001400
001500******************************************************************00001500
001600* MAINTENANCE LOG.                                                00001600
001700*    1997-06-02  RBW  REQ 8801  ORIGINAL COPYBOOK.                00001700
001800*    1998-03-11  RBW  REQ 8944  DOCUMENT/DOC-TYPE SPLIT OUT TO    00001800
001900*                               SUPPORT CNPJ (14-DIGIT) CUSTOMERS 00001900
002000*                               IN ADDITION TO CPF (11-DIGIT).    00002000
002100*    1999-11-29  HCS  Y2K-004   REVIEWED -- NO DATE FIELDS ON     00002100
002200*                               THIS RECORD, NO CHANGE REQUIRED.  00002200
002300*    2003-08-14  DLM  REQ 9310  ADDED CUST-DELETED SOFT-DELETE    00002300
002400*                               FLAG, RETIRED PHYSICAL DELETE.    00002400
002450*    2009-06-18  KAT  REQ 9803  ADDED A 4-BYTE FILLER PAD --      00002450
002460*                               RECORD USED TO FILL THE FRAME     00002460
002470*                               EXACTLY, NO ROOM LEFT FOR THE     00002470
002480*                               NEXT FIELD WITHOUT A REBUILD.     00002480
002500******************************************************************00002500
002600 01  CUST-RECORD.                                                 00002600
002700     05  CUST-ID                 PIC X(10).                       00002700
002800     05  CUST-NAME               PIC X(40).                       00002800
002900     05  CUST-DOCUMENT           PIC X(14).                       00002900
003000     05  CUST-DOC-TYPE           PIC X(04).                       00003000
003100         88  CUST-DOC-IS-CPF             VALUE 'CPF '.            00003100
003200         88  CUST-DOC-IS-CNPJ            VALUE 'CNPJ'.            00003200
003300     05  CUST-EMAIL              PIC X(40).                       00003300
003400     05  CUST-PHONE              PIC X(20).                       00003400
003500     05  CUST-ADDRESS            PIC X(40).                       00003500
003600     05  CUST-ACTIVE             PIC X(01).                       00003600
003700         88  CUST-IS-ACTIVE               VALUE 'Y'.              00003700
003800         88  CUST-IS-INACTIVE             VALUE 'N'.              00003800
003900     05  CUST-DELETED            PIC X(01).                       00003900
004000         88  CUST-IS-DELETED              VALUE 'Y'.              00004000
004100         88  CUST-NOT-DELETED             VALUE 'N'.              00004100
004150     05  FILLER                  PIC X(04).                       00004150
