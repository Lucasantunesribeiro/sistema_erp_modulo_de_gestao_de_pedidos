000100******************************************************************00000100
000200*   MODULE NAME = ORDPARM                                         00000200
000300*                                                                 00000300
000400*   DESCRIPTIVE NAME = ORDER REPORT CONTROL CARD LAYOUT           00000400
000500*                                                                 00000500
000600*   FUNCTION =  ONE CONTROL CARD SELECTS THE ORDERS ORDRPT WILL   00000600
000700*               PRINT.  EVERY FILTER IS OPTIONAL -- SPACES OR     00000700
000800*               ZEROS TURN THAT FILTER OFF.  IF NO CONTROL CARD   00000800
000900*               IS PRESENT ORDRPT DEFAULTS TO "NO FILTERS" AND    00000900
001000*               LISTS EVERY ORDER ON THE MASTER.                  00001000
001100*                                                                 00001100
001200*      RECORD LENGTH = 80, FIXED.                                 00001200
001300*                                                                 00001300
001400******************************************************************00001400
001500* MAINTENANCE LOG.                                                00001500
001600*    2007-01-15  JQP  REQ 9688  ORIGINAL COPYBOOK.                00001600
001700******************************************************************00001700
001800 01  CTL-RECORD.                                                  00001800
001900     05  CTL-STATUS-FILTER       PIC X(10).                       00001900
002000     05  CTL-CUST-FILTER         PIC X(10).                       00002000
002100     05  CTL-DATE-FROM           PIC 9(08).                       00002100
002200     05  CTL-DATE-TO             PIC 9(08).                       00002200
002300     05  CTL-AMOUNT-FROM         PIC S9(08)V99.                   00002300
002400     05  CTL-AMOUNT-TO           PIC S9(08)V99.                   00002400
002500     05  FILLER                  PIC X(24).                       00002500
