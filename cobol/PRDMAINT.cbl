000100****************************************************************  00000100
000200* THE SYSTEMS GROUP - COBOL DEVELOPMENT CENTER                    00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  PRDMAINT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  JON SAYLES                                            00000700
000800*                                                                 00000800
000900* MAINTAINS THE PRODUCT MASTER FROM A DAILY MAINTENANCE           00000900
001000* TRANSACTION FILE -- ADD, UPDATE AND DELETE.  THE MASTER IS      00001000
001100* LOADED ENTIRE INTO A WORKING-STORAGE TABLE (ADDS GROW THE       00001100
001200* TABLE DURING THE RUN, SO IT CANNOT BE KEPT IN PROD-ID ORDER     00001200
001300* AND IS SEARCHED THE LONG WAY), UPDATED IN PLACE, AND WRITTEN    00001300
001400* BACK OUT AT END OF RUN.                                         00001400
001500*                                                                 00001500
001600* SKU IS TRIMMED OF LEADING/TRAILING SPACES AND FOLDED TO UPPER   00001600
001700* CASE BEFORE ANY COMPARE (RN-PRO-001).  PRICE MUST BE GREATER    00001700
001800* THAN ZERO (RN-PRO-003) AND STOCK QUANTITY MAY NEVER GO          00001800
001900* NEGATIVE (RN-PRO-004).  DELETE NEVER REMOVES A ROW -- IT ONLY   00001900
002000* SETS PROD-DELETED (RN-PRO-005).                                 00002000
002100****************************************************************  00002100
002200 IDENTIFICATION DIVISION.                                         00002200
002300 PROGRAM-ID. PRDMAINT.                                            00002300
002400 AUTHOR. JON SAYLES.                                              00002400
002500 INSTALLATION. THE SYSTEMS GROUP.                                 00002500
002600 DATE-WRITTEN. 02/20/96.                                          00002600
002700 DATE-COMPILED.                                                   00002700
002800 SECURITY. NON-CONFIDENTIAL.                                      00002800
002900****************************************************************  00002900
003000* CHANGE LOG.                                                     00003000
003100*    02/20/96  JLS  REQ 8611  ORIGINAL PROGRAM -- ADD AND         00003100
003200*                             UPDATE TRANSACTIONS ONLY.           00003200
003300*    07/03/97  RBW  REQ 8722  SKU UNIQUENESS CHECK ADDED,         00003300
003400*                             SCANNING THE FULL PRODUCT TABLE     00003400
003500*                             ON EVERY ADD AND UPDATE.            00003500
003600*    11/29/98  HCS  Y2K-004   REVIEWED -- NO DATE FIELDS ON       00003600
003700*                             THIS RECORD, NO CHANGE REQUIRED.    00003700
003800*    05/19/04  DLM  REQ 9310  DELETE IS A SOFT-DELETE FLAG ONLY;  00003800
003900*                             A SECOND DELETE OF THE SAME         00003900
004000*                             PRODUCT IS NOW REJECTED INSTEAD     00004000
004100*                             OF SETTING THE FLAG AGAIN.          00004100
004200*    09/30/05  DLM  REQ 9497  MAINTENANCE LISTING REWRITTEN TO    00004200
004300*                             SHOW THE NORMALISED SKU ON EVERY    00004300
004400*                             ACCEPTED LINE.                      00004400
004410*    08/09/26  KAT  REQ 9902  215-SCAN-ONE-CHAR DROPPED A         KAT03340
004420*                             SPACE AT ANY POSITION IN THE        KAT03340
004430*                             KEYED SKU AND COMPACTED WHAT WAS    KAT03340
004440*                             LEFT -- A STRIP, NOT THE TRIM       KAT03340
004450*                             RN-PRO-001 CALLS FOR.  NOW ONLY     KAT03340
004460*                             THE LEADING RUN IS SKIPPED; ANY     KAT03340
004470*                             SPACE AFTER THE FIRST REAL          KAT03340
004480*                             CHARACTER IS COPIED THROUGH.        KAT03340
004500****************************************************************  00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER. IBM-390.                                        00004800
004900 OBJECT-COMPUTER. IBM-390.                                        00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     C01 IS TOP-OF-FORM.                                          00005100
005200*                                                                 00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500     SELECT PRODUCT-MASTER-FILE ASSIGN TO PRODMAST                00005500
005600         ACCESS IS SEQUENTIAL                                     00005600
005700         FILE STATUS IS WS-PRODMAST-STATUS.                       00005700
005800*                                                                 00005800
005900     SELECT PRODUCT-MASTER-OUT-FILE ASSIGN TO PRODOUT             00005900
006000         ACCESS IS SEQUENTIAL                                     00006000
006100         FILE STATUS IS WS-PRODOUT-STATUS.                        00006100
006200*                                                                 00006200
006300     SELECT PRODUCT-TRAN-FILE ASSIGN TO PRODTRAN                  00006300
006400         ACCESS IS SEQUENTIAL                                     00006400
006500         FILE STATUS IS WS-PRODTRAN-STATUS.                       00006500
006600*                                                                 00006600
006700     SELECT PRODUCT-MAINT-RPT-FILE ASSIGN TO PRODRPT              00006700
006800         ACCESS IS SEQUENTIAL                                     00006800
006900         FILE STATUS IS WS-PRODRPT-STATUS.                        00006900
007000*                                                                 00007000
007100 DATA DIVISION.                                                   00007100
007200 FILE SECTION.                                                    00007200
007300*                                                                 00007300
007400 FD  PRODUCT-MASTER-FILE                                          00007400
007500     RECORDING MODE IS F                                          00007500
007600     LABEL RECORDS ARE STANDARD                                   00007600
007700     RECORD CONTAINS 97 CHARACTERS.                               00007700
007800 01  PRODMAST-REC                 PIC X(97).                      00007800
007900*                                                                 00007900
008000 FD  PRODUCT-MASTER-OUT-FILE                                      00008000
008100     RECORDING MODE IS F                                          00008100
008200     LABEL RECORDS ARE STANDARD                                   00008200
008300     RECORD CONTAINS 97 CHARACTERS.                               00008300
008400 01  PRODOUT-REC                  PIC X(97).                      00008400
008500*                                                                 00008500
008600 FD  PRODUCT-TRAN-FILE                                            00008600
008700     RECORDING MODE IS F                                          00008700
008800     LABEL RECORDS ARE STANDARD                                   00008800
008900     RECORD CONTAINS 110 CHARACTERS.                              00008900
009000 01  PRODTRAN-REC                 PIC X(110).                     00009000
009100*                                                                 00009100
009200 FD  PRODUCT-MAINT-RPT-FILE                                       00009200
009300     RECORDING MODE IS F                                          00009300
009400     LABEL RECORDS ARE STANDARD                                   00009400
009500     RECORD CONTAINS 132 CHARACTERS.                              00009500
009600 01  PRODRPT-REC                  PIC X(132).                     00009600
009700*                                                                 00009700
009800 WORKING-STORAGE SECTION.                                         00009800
009900*                                                                 00009900
010000 01  SYSTEM-DATE-AND-TIME.                                        00010000
010100     05  CURRENT-DATE.                                            00010100
010200         10  CURRENT-CENTURY     PIC 9(02).                       00010200
010300         10  CURRENT-YY          PIC 9(02).                       00010300
010400         10  CURRENT-MONTH       PIC 9(02).                       00010400
010500         10  CURRENT-DAY         PIC 9(02).                       00010500
010600*                                                                 00010600
010700 01  WS-TODAY-DATE                PIC 9(08).                      00010700
010800 01  WS-TODAY-DATE-R  REDEFINES WS-TODAY-DATE.                    00010800
010900     05  WS-TODAY-YYYY            PIC 9(04).                      00010900
011000     05  WS-TODAY-MM              PIC 9(02).                      00011000
011100     05  WS-TODAY-DD              PIC 9(02).                      00011100
011200*                                                                 00011200
011300*---------------------------------------------------------------- 00011300
011400* MASTER AND TRANSACTION RECORD LAYOUTS.  THE FD RECORDS ABOVE    00011400
011500* ARE PLAIN PIC X SLOTS -- READ/WRITE MOVES THROUGH THESE         00011500
011600* WORKING-STORAGE COPIES, THE SAME HOUSE STYLE CUSMAINT USES.     00011600
011700*---------------------------------------------------------------- 00011700
011800 COPY PRODREC.                                                    00011800
011900 COPY PRDTRAN.                                                    00011900
012000*                                                                 00012000
012100*---------------------------------------------------------------- 00012100
012200* PRODUCT TABLE -- THE ENTIRE MASTER, LOADED ONCE.  ADD           00012200
012300* TRANSACTIONS APPEND NEW ENTRIES DURING THE RUN, SO THE TABLE    00012300
012400* IS NOT KEPT IN PROD-ID ORDER AND MUST BE SEARCHED THE LONG      00012400
012500* WAY.  PT-FIND-NDX HOLDS THE ROW A CALLER IS ACTING ON;          00012500
012600* PT-DUP-NDX IS A SEPARATE INDEX SO THE DUPLICATE-SKU SCAN        00012600
012700* NEVER DISTURBS A FIND ALREADY IN PROGRESS.                      00012700
012800*---------------------------------------------------------------- 00012800
012900 01  PRODUCT-TABLE.                                               00012900
013000     05  PRODUCT-TABLE-ENTRY OCCURS 3000 TIMES                    00013000
013100             INDEXED BY PT-NDX PT-FIND-NDX PT-DUP-NDX.            00013100
013200         10  PT-PROD-ID           PIC X(10).                      00013200
013300         10  PT-PROD-SKU          PIC X(20).                      00013300
013400         10  PT-PROD-NAME         PIC X(40).                      00013400
013500         10  PT-PROD-PRICE        PIC S9(08)V99.                  00013500
013600         10  PT-PROD-STOCK-QTY    PIC 9(07).                      00013600
013700         10  PT-PROD-STATUS       PIC X(08).                      00013700
013800         10  PT-PROD-DELETED      PIC X(01).                      00013800
013900         10  FILLER               PIC X(02).                      00013900
014000 01  WS-PRODUCT-COUNT              PIC 9(04) COMP VALUE 0.        00014000
014100*                                                                 00014100
014200*---------------------------------------------------------------- 00014200
014300* SKU NORMALISATION WORK AREA.  PRTRAN-SKU IS SCANNED             00014300
014400* CHARACTER BY CHARACTER (VIA PRTRAN-SKU-CHAR IN PRDTRAN) AND     00014400
014500* EVERY NON-BLANK CHARACTER IS FOLDED TO UPPER CASE AND PACKED    00014500
014600* LEFT-JUSTIFIED INTO WS-CLEAN-SKU -- LEADING SPACES ARE          00014600
014700* SKIPPED, TRAILING SPACES NEVER GET COPIED IN THE FIRST PLACE.   00014700
014800*---------------------------------------------------------------- 00014800
014900 01  WS-CLEAN-SKU                  PIC X(20) VALUE SPACES.        00014900
015000 01  WS-CLEAN-SKU-CHARS  REDEFINES WS-CLEAN-SKU.                  00015000
015100     05  WS-CLEAN-SKU-CHAR         PIC X(01) OCCURS 20 TIMES.     00015100
015200 01  WS-CLEAN-NDX                  PIC 9(02) COMP VALUE 0.        00015200
015300 01  WS-UPPER-TABLE.                                              00015300
015400     05  FILLER  PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.    00015400
015500 01  WS-UPPER-TABLE-R  REDEFINES WS-UPPER-TABLE.                  00015500
015600     05  WS-LOWER-CHAR             PIC X(01) OCCURS 26 TIMES.     00015600
015700 01  WS-UPPER-CASE-CHARS.                                         00015700
015800     05  FILLER  PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.    00015800
015900 01  WS-UPPER-CASE-CHARS-R  REDEFINES WS-UPPER-CASE-CHARS.        00015900
016000     05  WS-UPPER-CHAR             PIC X(01) OCCURS 26 TIMES.     00016000
016100 01  WS-ALPHA-SUB                  PIC 9(02) COMP VALUE 0.        00016100
016200 01  WS-DUP-EXCLUDE-ID             PIC X(10) VALUE SPACES.        00016200
016300*                                                                 00016300
016400*---------------------------------------------------------------- 00016400
016500* MISCELLANEOUS SWITCHES, COUNTERS AND WORK FIELDS.               00016500
016600*---------------------------------------------------------------- 00016600
016700 01  WS-FIELDS.                                                   00016700
016800     05  WS-PRODMAST-STATUS       PIC X(02) VALUE '00'.           00016800
016900     05  WS-PRODOUT-STATUS        PIC X(02) VALUE '00'.           00016900
017000     05  WS-PRODTRAN-STATUS       PIC X(02) VALUE '00'.           00017000
017100     05  WS-PRODRPT-STATUS        PIC X(02) VALUE '00'.           00017100
017200     05  WS-TRAN-EOF-SW           PIC X     VALUE 'N'.            00017200
017300         88  WS-TRAN-EOF                VALUE 'Y'.                00017300
017400     05  WS-PRODMAST-EOF-SW       PIC X     VALUE 'N'.            00017400
017500         88  WS-PRODMAST-EOF             VALUE 'Y'.               00017500
017600     05  WS-PROD-FOUND-SW         PIC X     VALUE 'N'.            00017600
017700         88  WS-PROD-FOUND              VALUE 'Y'.                00017700
017800     05  WS-SKU-DUP-SW            PIC X     VALUE 'N'.            00017800
017900         88  WS-SKU-DUP-FOUND            VALUE 'Y'.               00017900
018000     05  WS-TRAN-REJECT-SW        PIC X     VALUE 'N'.            00018000
018100         88  WS-TRAN-REJECTED            VALUE 'Y'.               00018100
018200*                                                                 00018200
018300 01  WS-WORK-FIELDS.                                              00018300
018400     05  WS-SUB                   PIC 9(02) COMP VALUE 0.         00018400
018500     05  WS-ACCEPT-VERB           PIC X(10) VALUE SPACES.         00018500
018600     05  WS-REJ-ACTION            PIC X(08) VALUE SPACES.         00018600
018700     05  WS-REJ-TARGET-ID         PIC X(10) VALUE SPACES.         00018700
018800     05  WS-REJ-REASON            PIC X(40) VALUE SPACES.         00018800
018900*                                                                 00018900
019000 01  WS-RUN-TOTALS.                                               00019000
019100     05  WS-ADD-REQUESTS          PIC 9(06) COMP VALUE 0.         00019100
019200     05  WS-ADD-PROCESSED         PIC 9(06) COMP VALUE 0.         00019200
019300     05  WS-UPDATE-REQUESTS       PIC 9(06) COMP VALUE 0.         00019300
019400     05  WS-UPDATE-PROCESSED      PIC 9(06) COMP VALUE 0.         00019400
019500     05  WS-DELETE-REQUESTS       PIC 9(06) COMP VALUE 0.         00019500
019600     05  WS-DELETE-PROCESSED      PIC 9(06) COMP VALUE 0.         00019600
019700     05  WS-TRAN-REJECTS          PIC 9(06) COMP VALUE 0.         00019700
019800*                                                                 00019800
019900*---------------------------------------------------------------- 00019900
020000* MAINTENANCE LISTING LINES.                                      00020000
020100*---------------------------------------------------------------- 00020100
020200 01  RPT-HEADER1.                                                 00020200
020300     05  FILLER            PIC X(01) VALUE SPACE.                 00020300
020400     05  FILLER            PIC X(39)                              00020400
020500         VALUE 'PRDMAINT - PRODUCT MAINTENANCE LIST'.             00020500
020600     05  FILLER            PIC X(06) VALUE 'DATE '.               00020600
020700     05  RPT-H1-MM         PIC 99.                                00020700
020800     05  FILLER            PIC X(01) VALUE '/'.                   00020800
020900     05  RPT-H1-DD         PIC 99.                                00020900
021000     05  FILLER            PIC X(01) VALUE '/'.                   00021000
021100     05  RPT-H1-YY         PIC 99.                                00021100
021200     05  FILLER            PIC X(77) VALUE SPACES.                00021200
021300*                                                                 00021300
021400 01  RPT-COLUMN-HDGS.                                             00021400
021500     05  FILLER            PIC X(01) VALUE SPACE.                 00021500
021600     05  FILLER            PIC X(08) VALUE 'ACTION  '.            00021600
021700     05  FILLER            PIC X(02) VALUE SPACES.                00021700
021800     05  FILLER            PIC X(10) VALUE 'PROD-ID   '.          00021800
021900     05  FILLER            PIC X(02) VALUE SPACES.                00021900
022000     05  FILLER            PIC X(40)                              00022000
022100         VALUE 'NAME (OR REJECT REASON)'.                         00022100
022200     05  FILLER            PIC X(02) VALUE SPACES.                00022200
022300     05  FILLER            PIC X(20) VALUE 'SKU'.                 00022300
022400     05  FILLER            PIC X(02) VALUE SPACES.                00022400
022500     05  FILLER            PIC X(10) VALUE 'RESULT'.              00022500
022600     05  FILLER            PIC X(35) VALUE SPACES.                00022600
022700*                                                                 00022700
022800 01  RPT-PROD-DETAIL.                                             00022800
022900     05  FILLER            PIC X(01) VALUE SPACE.                 00022900
023000     05  RPT-PD-ACTION     PIC X(08).                             00023000
023100     05  FILLER            PIC X(02) VALUE SPACES.                00023100
023200     05  RPT-PD-PRODID     PIC X(10).                             00023200
023300     05  FILLER            PIC X(02) VALUE SPACES.                00023300
023400     05  RPT-PD-NAME       PIC X(40).                             00023400
023500     05  FILLER            PIC X(02) VALUE SPACES.                00023500
023600     05  RPT-PD-SKU        PIC X(20).                             00023600
023700     05  FILLER            PIC X(02) VALUE SPACES.                00023700
023800     05  RPT-PD-RESULT     PIC X(10).                             00023800
023900     05  FILLER            PIC X(35) VALUE SPACES.                00023900
024000*                                                                 00024000
024100 01  RPT-STATS-HDR1.                                              00024100
024200     05  FILLER            PIC X(01) VALUE SPACE.                 00024200
024300     05  FILLER            PIC X(30)                              00024300
024400         VALUE 'PRDMAINT - RUN TOTALS'.                           00024400
024500     05  FILLER            PIC X(101) VALUE SPACES.               00024500
024600*                                                                 00024600
024700 01  RPT-STATS-DETAIL.                                            00024700
024800     05  FILLER            PIC X(01) VALUE SPACE.                 00024800
024900     05  RPT-STAT-LABEL    PIC X(20).                             00024900
025000     05  FILLER            PIC X(02) VALUE SPACES.                00025000
025100     05  FILLER            PIC X(10) VALUE 'REQUESTS: '.          00025100
025200     05  RPT-STAT-REQ      PIC ZZZ,ZZ9.                           00025200
025300     05  FILLER            PIC X(04) VALUE SPACES.                00025300
025400     05  FILLER            PIC X(11) VALUE 'PROCESSED: '.         00025400
025500     05  RPT-STAT-PROC     PIC ZZZ,ZZ9.                           00025500
025600     05  FILLER            PIC X(59) VALUE SPACES.                00025600
025700*                                                                 00025700
025800 01  RPT-STATS-REJECTS.                                           00025800
025900     05  FILLER            PIC X(01) VALUE SPACE.                 00025900
026000     05  FILLER            PIC X(20) VALUE 'TOTAL REJECTS'.       00026000
026100     05  FILLER            PIC X(12) VALUE SPACES.                00026100
026200     05  RPT-STAT-REJ      PIC ZZZ,ZZ9.                           00026200
026300     05  FILLER            PIC X(94) VALUE SPACES.                00026300
026400*                                                                 00026400
026500 LINKAGE SECTION.                                                 00026500
026600*                                                                 00026600
026700 PROCEDURE DIVISION.                                              00026700
026800*                                                                 00026800
026900 000-MAIN.                                                        00026900
027000     ACCEPT CURRENT-DATE FROM DATE.                               00027000
027100     MOVE 20 TO CURRENT-CENTURY.                                  00027100
027200     COMPUTE WS-TODAY-YYYY = (CURRENT-CENTURY * 100) +            00027200
027300             CURRENT-YY.                                          00027300
027400     MOVE CURRENT-MONTH TO WS-TODAY-MM.                           00027400
027500     MOVE CURRENT-DAY   TO WS-TODAY-DD.                           00027500
027600*                                                                 00027600
027700     PERFORM 700-OPEN-FILES.                                      00027700
027800     PERFORM 705-LOAD-PRODUCT-TABLE THRU 705-EXIT.                00027800
027900     PERFORM 800-INIT-REPORT.                                     00027900
028000*                                                                 00028000
028100     PERFORM 720-READ-TRAN-FILE.                                  00028100
028200     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00028200
028300             UNTIL WS-TRAN-EOF.                                   00028300
028400*                                                                 00028400
028500     PERFORM 730-WRITE-PRODUCT-MASTER THRU 730-EXIT.              00028500
028600     PERFORM 850-REPORT-RUN-STATS.                                00028600
028700     PERFORM 790-CLOSE-FILES.                                     00028700
028800*                                                                 00028800
028900     GOBACK.                                                      00028900
029000*                                                                 00029000
029100*---------------------------------------------------------------- 00029100
029200* TRANSACTION DISPATCH.                                           00029200
029300*---------------------------------------------------------------- 00029300
029400 100-PROCESS-TRANSACTIONS.                                        00029400
029500     MOVE 'N' TO WS-TRAN-REJECT-SW.                               00029500
029600     EVALUATE TRUE                                                00029600
029700         WHEN PRTRAN-IS-ADD                                       00029700
029800             ADD 1 TO WS-ADD-REQUESTS                             00029800
029900             PERFORM 200-PROCESS-ADD-TRAN THRU 200-EXIT           00029900
030000         WHEN PRTRAN-IS-UPDATE                                    00030000
030100             ADD 1 TO WS-UPDATE-REQUESTS                          00030100
030200             PERFORM 300-PROCESS-UPDATE-TRAN THRU 300-EXIT        00030200
030300         WHEN PRTRAN-IS-DELETE                                    00030300
030400             ADD 1 TO WS-DELETE-REQUESTS                          00030400
030500             PERFORM 400-PROCESS-DELETE-TRAN THRU 400-EXIT        00030500
030600         WHEN OTHER                                               00030600
030700             MOVE PRTRAN-ACTION    TO WS-REJ-ACTION               00030700
030800             MOVE PRTRAN-PROD-ID   TO WS-REJ-TARGET-ID            00030800
030900             MOVE 'UNKNOWN ACTION CODE' TO WS-REJ-REASON          00030900
031000             PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT         00031000
031100     END-EVALUATE.                                                00031100
031200     PERFORM 720-READ-TRAN-FILE.                                  00031200
031300 100-EXIT.                                                        00031300
031400     EXIT.                                                        00031400
031500*                                                                 00031500
031600*---------------------------------------------------------------- 00031600
031700* ADD A NEW PRODUCT.                                              00031700
031800*---------------------------------------------------------------- 00031800
031900 200-PROCESS-ADD-TRAN.                                            00031900
032000     PERFORM 600-FIND-PRODUCT THRU 600-EXIT.                      00032000
032100     IF WS-PROD-FOUND                                             00032100
032200         MOVE PRTRAN-ACTION  TO WS-REJ-ACTION                     00032200
032300         MOVE PRTRAN-PROD-ID TO WS-REJ-TARGET-ID                  00032300
032400         MOVE 'PRODUCT ID ALREADY EXISTS' TO WS-REJ-REASON        00032400
032500         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00032500
032600         GO TO 200-EXIT                                           00032600
032700     END-IF.                                                      00032700
032800*                                                                 00032800
032900     PERFORM 210-NORMALISE-SKU THRU 210-EXIT.                     00032900
033000*                                                                 00033000
033100     PERFORM 225-EDIT-PRICE-AND-STOCK THRU 225-EXIT.              00033100
033200     IF WS-TRAN-REJECTED                                          00033200
033300         GO TO 200-EXIT                                           00033300
033400     END-IF.                                                      00033400
033500*                                                                 00033500
033600     MOVE SPACES TO WS-DUP-EXCLUDE-ID.                            00033600
033700     PERFORM 240-CHECK-DUPLICATES THRU 240-EXIT.                  00033700
033800     IF WS-TRAN-REJECTED                                          00033800
033900         GO TO 200-EXIT                                           00033900
034000     END-IF.                                                      00034000
034100*                                                                 00034100
034200     PERFORM 250-STORE-NEW-PRODUCT THRU 250-EXIT.                 00034200
034300     ADD 1 TO WS-ADD-PROCESSED.                                   00034300
034400     MOVE 'ADDED' TO WS-ACCEPT-VERB.                              00034400
034500     PERFORM 290-WRITE-ACCEPT-LINE THRU 290-EXIT.                 00034500
034600 200-EXIT.                                                        00034600
034700     EXIT.                                                        00034700
034800*                                                                 00034800
034900*---------------------------------------------------------------- 00034900
035000* UPDATE AN EXISTING PRODUCT.                                     00035000
035100*---------------------------------------------------------------- 00035100
035200 300-PROCESS-UPDATE-TRAN.                                         00035200
035300     PERFORM 600-FIND-PRODUCT THRU 600-EXIT.                      00035300
035400     IF NOT WS-PROD-FOUND                                         00035400
035500         MOVE PRTRAN-ACTION  TO WS-REJ-ACTION                     00035500
035600         MOVE PRTRAN-PROD-ID TO WS-REJ-TARGET-ID                  00035600
035700         MOVE 'PRODUCT NOT FOUND' TO WS-REJ-REASON                00035700
035800         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00035800
035900         GO TO 300-EXIT                                           00035900
036000     END-IF.                                                      00036000
036100*                                                                 00036100
036200     PERFORM 210-NORMALISE-SKU THRU 210-EXIT.                     00036200
036300*                                                                 00036300
036400     PERFORM 225-EDIT-PRICE-AND-STOCK THRU 225-EXIT.              00036400
036500     IF WS-TRAN-REJECTED                                          00036500
036600         GO TO 300-EXIT                                           00036600
036700     END-IF.                                                      00036700
036800*                                                                 00036800
036900     MOVE PRTRAN-PROD-ID TO WS-DUP-EXCLUDE-ID.                    00036900
037000     PERFORM 240-CHECK-DUPLICATES THRU 240-EXIT.                  00037000
037100     IF WS-TRAN-REJECTED                                          00037100
037200         GO TO 300-EXIT                                           00037200
037300     END-IF.                                                      00037300
037400*                                                                 00037400
037500     PERFORM 260-APPLY-UPDATE THRU 260-EXIT.                      00037500
037600     ADD 1 TO WS-UPDATE-PROCESSED.                                00037600
037700     MOVE 'UPDATED' TO WS-ACCEPT-VERB.                            00037700
037800     PERFORM 290-WRITE-ACCEPT-LINE THRU 290-EXIT.                 00037800
037900 300-EXIT.                                                        00037900
038000     EXIT.                                                        00038000
038100*                                                                 00038100
038200*---------------------------------------------------------------- 00038200
038300* DELETE (SOFT) AN EXISTING PRODUCT.                              00038300
038400*---------------------------------------------------------------- 00038400
038500 400-PROCESS-DELETE-TRAN.                                         00038500
038600     PERFORM 600-FIND-PRODUCT THRU 600-EXIT.                      00038600
038700     IF NOT WS-PROD-FOUND                                         00038700
038800         MOVE PRTRAN-ACTION  TO WS-REJ-ACTION                     00038800
038900         MOVE PRTRAN-PROD-ID TO WS-REJ-TARGET-ID                  00038900
039000         MOVE 'PRODUCT NOT FOUND' TO WS-REJ-REASON                00039000
039100         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00039100
039200         GO TO 400-EXIT                                           00039200
039300     END-IF.                                                      00039300
039400*                                                                 00039400
039500     IF PT-PROD-DELETED(PT-FIND-NDX) = 'Y'                        00039500
039600         MOVE PRTRAN-ACTION  TO WS-REJ-ACTION                     00039600
039700         MOVE PRTRAN-PROD-ID TO WS-REJ-TARGET-ID                  00039700
039800         MOVE 'PRODUCT ALREADY DELETED' TO WS-REJ-REASON          00039800
039900         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00039900
040000         GO TO 400-EXIT                                           00040000
040100     END-IF.                                                      00040100
040200*                                                                 00040200
040300     MOVE 'Y' TO PT-PROD-DELETED(PT-FIND-NDX).                    00040300
040400     MOVE PT-PROD-SKU(PT-FIND-NDX) TO WS-CLEAN-SKU.               00040400
040500     ADD 1 TO WS-DELETE-PROCESSED.                                00040500
040600     MOVE 'DELETED' TO WS-ACCEPT-VERB.                            00040600
040700     PERFORM 290-WRITE-ACCEPT-LINE THRU 290-EXIT.                 00040700
040800 400-EXIT.                                                        00040800
040900     EXIT.                                                        00040900
041000*                                                                 00041000
041100*---------------------------------------------------------------- 00041100
041200* RN-PRO-001 -- TRIM AND UPPER-CASE THE KEYED SKU BEFORE ANY      00041200
041300* COMPARE.  LEADING SPACES ARE SKIPPED; EACH LOWER-CASE LETTER    00041300
041400* IS MAPPED THROUGH THE WS-LOWER-CHAR/WS-UPPER-CHAR TABLES        00041400
041500* (NO INTRINSIC FUNCTION IN THIS SHOP'S COBOL).                   00041500
041600*---------------------------------------------------------------- 00041600
041700 210-NORMALISE-SKU.                                               00041700
041800     MOVE SPACES TO WS-CLEAN-SKU.                                 00041800
041900     MOVE 0 TO WS-CLEAN-NDX.                                      00041900
042000     PERFORM 215-SCAN-ONE-CHAR THRU 215-EXIT                      00042000
042100             VARYING WS-SUB FROM 1 BY 1                           00042100
042200             UNTIL WS-SUB > 20.                                   00042200
042300 210-EXIT.                                                        00042300
042400     EXIT.                                                        00042400
042500 215-SCAN-ONE-CHAR.                                               00042500
042510*    SKIP ONLY WHILE STILL IN THE LEADING RUN (NOTHING COPIED     KAT03340
042520*    YET) -- WS-CLEAN-NDX = 0 IS THAT TEST.  A SPACE ANYWHERE     KAT03340
042530*    AFTER THE FIRST REAL CHARACTER IS COPIED THROUGH LIKE ANY    KAT03340
042540*    OTHER CHARACTER, SO ONLY THE LEADING RUN IS DROPPED -- THE   KAT03340
042550*    OLD TEST DROPPED A SPACE AT ANY POSITION AND COMPACTED THE   KAT03340
042560*    REST TOGETHER, WHICH IS NOT WHAT RN-PRO-001 CALLS FOR        KAT03340
042570*    (REQ 9902).                                                  KAT03340
042600     IF PRTRAN-SKU-CHAR(WS-SUB) = SPACE                           00042600
042650             AND WS-CLEAN-NDX = 0                                 KAT03340
042700         GO TO 215-EXIT                                           00042700
042800     END-IF.                                                      00042800
042900     ADD 1 TO WS-CLEAN-NDX.                                       00042900
043000     IF WS-CLEAN-NDX > 20                                         00043000
043100         GO TO 215-EXIT                                           00043100
043200     END-IF.                                                      00043200
043300     MOVE PRTRAN-SKU-CHAR(WS-SUB)                                 00043300
043400             TO WS-CLEAN-SKU-CHAR(WS-CLEAN-NDX).                  00043400
043500     PERFORM 217-FOLD-ONE-CHAR THRU 217-EXIT                      00043500
043600             VARYING WS-ALPHA-SUB FROM 1 BY 1                     00043600
043700             UNTIL WS-ALPHA-SUB > 26.                             00043700
043800 215-EXIT.                                                        00043800
043900     EXIT.                                                        00043900
044000 217-FOLD-ONE-CHAR.                                               00044000
044100     IF WS-CLEAN-SKU-CHAR(WS-CLEAN-NDX) =                         00044100
044200             WS-LOWER-CHAR(WS-ALPHA-SUB)                          00044200
044300         MOVE WS-UPPER-CHAR(WS-ALPHA-SUB)                         00044300
044400                 TO WS-CLEAN-SKU-CHAR(WS-CLEAN-NDX)               00044400
044500     END-IF.                                                      00044500
044600 217-EXIT.                                                        00044600
044700     EXIT.                                                        00044700
044800*                                                                 00044800
044900*---------------------------------------------------------------- 00044900
045000* RN-PRO-003/RN-PRO-004 -- PRICE MUST BE POSITIVE, STOCK MAY      00045000
045100* NEVER BE NEGATIVE.  STATUS MUST BE ACTIVE OR INACTIVE.          00045100
045200*---------------------------------------------------------------- 00045200
045300 225-EDIT-PRICE-AND-STOCK.                                        00045300
045400     MOVE 'N' TO WS-TRAN-REJECT-SW.                               00045400
045500     IF PRTRAN-PRICE NOT > ZERO                                   00045500
045600         MOVE 'Y' TO WS-TRAN-REJECT-SW                            00045600
045700         MOVE PRTRAN-ACTION  TO WS-REJ-ACTION                     00045700
045800         MOVE PRTRAN-PROD-ID TO WS-REJ-TARGET-ID                  00045800
045900         MOVE 'PRICE MUST BE GREATER THAN ZERO' TO WS-REJ-REASON  00045900
046000         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00046000
046100         GO TO 225-EXIT                                           00046100
046200     END-IF.                                                      00046200
046300     IF PRTRAN-STOCK-QTY < ZERO                                   00046300
046400         MOVE 'Y' TO WS-TRAN-REJECT-SW                            00046400
046500         MOVE PRTRAN-ACTION  TO WS-REJ-ACTION                     00046500
046600         MOVE PRTRAN-PROD-ID TO WS-REJ-TARGET-ID                  00046600
046700         MOVE 'STOCK QUANTITY MAY NOT BE NEGATIVE' TO             00046700
046800                 WS-REJ-REASON                                    00046800
046900         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00046900
047000         GO TO 225-EXIT                                           00047000
047100     END-IF.                                                      00047100
047200     IF NOT PRTRAN-IS-ACTIVE AND NOT PRTRAN-IS-INACTIVE           00047200
047300         MOVE 'Y' TO WS-TRAN-REJECT-SW                            00047300
047400         MOVE PRTRAN-ACTION  TO WS-REJ-ACTION                     00047400
047500         MOVE PRTRAN-PROD-ID TO WS-REJ-TARGET-ID                  00047500
047600         MOVE 'INVALID PRODUCT STATUS' TO WS-REJ-REASON           00047600
047700         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00047700
047800     END-IF.                                                      00047800
047900 225-EXIT.                                                        00047900
048000     EXIT.                                                        00048000
048100*                                                                 00048100
048200*---------------------------------------------------------------- 00048200
048300* RN-PRO-001 -- SKU MUST BE UNIQUE ACROSS THE ENTIRE TABLE.  ON   00048300
048400* UPDATE, WS-DUP-EXCLUDE-ID SKIPS THE PRODUCT'S OWN ROW.          00048400
048500*---------------------------------------------------------------- 00048500
048600 240-CHECK-DUPLICATES.                                            00048600
048700     MOVE 'N' TO WS-SKU-DUP-SW.                                   00048700
048800     IF WS-PRODUCT-COUNT = 0                                      00048800
048900         GO TO 240-EXIT                                           00048900
049000     END-IF.                                                      00049000
049100     PERFORM 245-CHECK-ONE-PRODUCT THRU 245-EXIT                  00049100
049200             VARYING PT-DUP-NDX FROM 1 BY 1                       00049200
049300             UNTIL PT-DUP-NDX > WS-PRODUCT-COUNT.                 00049300
049400     IF WS-SKU-DUP-FOUND                                          00049400
049500         MOVE 'Y' TO WS-TRAN-REJECT-SW                            00049500
049600         MOVE PRTRAN-ACTION  TO WS-REJ-ACTION                     00049600
049700         MOVE PRTRAN-PROD-ID TO WS-REJ-TARGET-ID                  00049700
049800         MOVE 'DUPLICATE SKU' TO WS-REJ-REASON                    00049800
049900         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00049900
050000     END-IF.                                                      00050000
050100 240-EXIT.                                                        00050100
050200     EXIT.                                                        00050200
050300 245-CHECK-ONE-PRODUCT.                                           00050300
050400     IF PT-PROD-ID(PT-DUP-NDX) = WS-DUP-EXCLUDE-ID                00050400
050500         GO TO 245-EXIT                                           00050500
050600     END-IF.                                                      00050600
050700     IF PT-PROD-SKU(PT-DUP-NDX) = WS-CLEAN-SKU                    00050700
050800         MOVE 'Y' TO WS-SKU-DUP-SW                                00050800
050900     END-IF.                                                      00050900
051000 245-EXIT.                                                        00051000
051100     EXIT.                                                        00051100
051200*                                                                 00051200
051300 250-STORE-NEW-PRODUCT.                                           00051300
051400     ADD 1 TO WS-PRODUCT-COUNT.                                   00051400
051500     SET PT-NDX TO WS-PRODUCT-COUNT.                              00051500
051600     MOVE PRTRAN-PROD-ID     TO PT-PROD-ID(PT-NDX).               00051600
051700     MOVE WS-CLEAN-SKU       TO PT-PROD-SKU(PT-NDX).              00051700
051800     MOVE PRTRAN-NAME        TO PT-PROD-NAME(PT-NDX).             00051800
051900     MOVE PRTRAN-PRICE       TO PT-PROD-PRICE(PT-NDX).            00051900
052000     MOVE PRTRAN-STOCK-QTY   TO PT-PROD-STOCK-QTY(PT-NDX).        00052000
052100     MOVE PRTRAN-STATUS      TO PT-PROD-STATUS(PT-NDX).           00052100
052200     MOVE 'N'                TO PT-PROD-DELETED(PT-NDX).          00052200
052300 250-EXIT.                                                        00052300
052400     EXIT.                                                        00052400
052500*                                                                 00052500
052600 260-APPLY-UPDATE.                                                00052600
052700     MOVE WS-CLEAN-SKU       TO PT-PROD-SKU(PT-FIND-NDX).         00052700
052800     MOVE PRTRAN-NAME        TO PT-PROD-NAME(PT-FIND-NDX).        00052800
052900     MOVE PRTRAN-PRICE       TO PT-PROD-PRICE(PT-FIND-NDX).       00052900
053000     MOVE PRTRAN-STOCK-QTY   TO PT-PROD-STOCK-QTY(PT-FIND-NDX).   00053000
053100     MOVE PRTRAN-STATUS      TO PT-PROD-STATUS(PT-FIND-NDX).      00053100
053200 260-EXIT.                                                        00053200
053300     EXIT.                                                        00053300
053400*                                                                 00053400
053500*---------------------------------------------------------------- 00053500
053600* WRITE ONE ACCEPTED-TRANSACTION LINE, NORMALISED SKU SHOWN.      00053600
053700*---------------------------------------------------------------- 00053700
053800 290-WRITE-ACCEPT-LINE.                                           00053800
053900     MOVE SPACES            TO RPT-PROD-DETAIL.                   00053900
054000     MOVE PRTRAN-ACTION     TO RPT-PD-ACTION.                     00054000
054100     MOVE PRTRAN-PROD-ID    TO RPT-PD-PRODID.                     00054100
054200     MOVE PRTRAN-NAME       TO RPT-PD-NAME.                       00054200
054300     MOVE WS-CLEAN-SKU      TO RPT-PD-SKU.                        00054300
054400     MOVE WS-ACCEPT-VERB    TO RPT-PD-RESULT.                     00054400
054500     WRITE PRODRPT-REC FROM RPT-PROD-DETAIL.                      00054500
054600 290-EXIT.                                                        00054600
054700     EXIT.                                                        00054700
054800*                                                                 00054800
054900*---------------------------------------------------------------- 00054900
055000* LOCATE A PRODUCT BY PROD-ID.  LINEAR -- THE TABLE GROWS         00055000
055100* DURING THE RUN AND IS NOT KEPT IN KEY ORDER.                    00055100
055200*---------------------------------------------------------------- 00055200
055300 600-FIND-PRODUCT.                                                00055300
055400     MOVE 'N' TO WS-PROD-FOUND-SW.                                00055400
055500     IF WS-PRODUCT-COUNT = 0                                      00055500
055600         GO TO 600-EXIT                                           00055600
055700     END-IF.                                                      00055700
055800     PERFORM 605-TEST-ONE-PRODUCT THRU 605-EXIT                   00055800
055900             VARYING PT-FIND-NDX FROM 1 BY 1                      00055900
056000             UNTIL PT-FIND-NDX > WS-PRODUCT-COUNT                 00056000
056100                 OR WS-PROD-FOUND.                                00056100
056200 600-EXIT.                                                        00056200
056300     EXIT.                                                        00056300
056400 605-TEST-ONE-PRODUCT.                                            00056400
056500     IF PT-PROD-ID(PT-FIND-NDX) = PRTRAN-PROD-ID                  00056500
056600         MOVE 'Y' TO WS-PROD-FOUND-SW                             00056600
056700     END-IF.                                                      00056700
056800 605-EXIT.                                                        00056800
056900     EXIT.                                                        00056900
057000*                                                                 00057000
057100*---------------------------------------------------------------- 00057100
057200* SHARED REJECT-LISTING LINE WRITER.                              00057200
057300*---------------------------------------------------------------- 00057300
057400 650-REJECT-TRANSACTION.                                          00057400
057500     MOVE SPACES            TO RPT-PROD-DETAIL.                   00057500
057600     MOVE WS-REJ-ACTION     TO RPT-PD-ACTION.                     00057600
057700     MOVE WS-REJ-TARGET-ID  TO RPT-PD-PRODID.                     00057700
057800     MOVE WS-REJ-REASON     TO RPT-PD-NAME.                       00057800
057900     MOVE 'REJECTED'        TO RPT-PD-RESULT.                     00057900
058000     WRITE PRODRPT-REC FROM RPT-PROD-DETAIL.                      00058000
058100     ADD 1 TO WS-TRAN-REJECTS.                                    00058100
058200 650-EXIT.                                                        00058200
058300     EXIT.                                                        00058300
058400*                                                                 00058400
058500 700-OPEN-FILES.                                                  00058500
058600     OPEN INPUT  PRODUCT-MASTER-FILE                              00058600
058700                 PRODUCT-TRAN-FILE.                               00058700
058800     OPEN OUTPUT PRODUCT-MASTER-OUT-FILE                          00058800
058900                 PRODUCT-MAINT-RPT-FILE.                          00058900
059000 700-EXIT.                                                        00059000
059100     EXIT.                                                        00059100
059200*                                                                 00059200
059300 705-LOAD-PRODUCT-TABLE.                                          00059300
059400     PERFORM 706-READ-ONE-PRODUCT THRU 706-EXIT.                  00059400
059500     PERFORM 707-STORE-ONE-PRODUCT THRU 707-EXIT                  00059500
059600             UNTIL WS-PRODMAST-EOF.                               00059600
059700 705-EXIT.                                                        00059700
059800     EXIT.                                                        00059800
059900 706-READ-ONE-PRODUCT.                                            00059900
060000     READ PRODUCT-MASTER-FILE INTO PROD-RECORD                    00060000
060100         AT END MOVE 'Y' TO WS-PRODMAST-EOF-SW                    00060100
060200     END-READ.                                                    00060200
060300 706-EXIT.                                                        00060300
060400     EXIT.                                                        00060400
060500 707-STORE-ONE-PRODUCT.                                           00060500
060600     ADD 1 TO WS-PRODUCT-COUNT.                                   00060600
060700     SET PT-NDX TO WS-PRODUCT-COUNT.                              00060700
060800     MOVE PROD-ID          TO PT-PROD-ID(PT-NDX).                 00060800
060900     MOVE PROD-SKU         TO PT-PROD-SKU(PT-NDX).                00060900
061000     MOVE PROD-NAME        TO PT-PROD-NAME(PT-NDX).               00061000
061100     MOVE PROD-PRICE       TO PT-PROD-PRICE(PT-NDX).              00061100
061200     MOVE PROD-STOCK-QTY   TO PT-PROD-STOCK-QTY(PT-NDX).          00061200
061300     MOVE PROD-STATUS      TO PT-PROD-STATUS(PT-NDX).             00061300
061400     MOVE PROD-DELETED     TO PT-PROD-DELETED(PT-NDX).            00061400
061500     PERFORM 706-READ-ONE-PRODUCT THRU 706-EXIT.                  00061500
061600 707-EXIT.                                                        00061600
061700     EXIT.                                                        00061700
061800*                                                                 00061800
061900 720-READ-TRAN-FILE.                                              00061900
062000     READ PRODUCT-TRAN-FILE INTO PRTRAN-RECORD                    00062000
062100         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                        00062100
062200     END-READ.                                                    00062200
062300*                                                                 00062300
062400 730-WRITE-PRODUCT-MASTER.                                        00062400
062500     IF WS-PRODUCT-COUNT = 0                                      00062500
062600         GO TO 730-EXIT                                           00062600
062700     END-IF.                                                      00062700
062800     PERFORM 735-WRITE-ONE-PRODUCT THRU 735-EXIT                  00062800
062900             VARYING PT-NDX FROM 1 BY 1                           00062900
063000             UNTIL PT-NDX > WS-PRODUCT-COUNT.                     00063000
063100 730-EXIT.                                                        00063100
063200     EXIT.                                                        00063200
063300 735-WRITE-ONE-PRODUCT.                                           00063300
063400     MOVE SPACES                     TO PROD-RECORD.              00063400
063500     MOVE PT-PROD-ID(PT-NDX)         TO PROD-ID.                  00063500
063600     MOVE PT-PROD-SKU(PT-NDX)        TO PROD-SKU.                 00063600
063700     MOVE PT-PROD-NAME(PT-NDX)       TO PROD-NAME.                00063700
063800     MOVE PT-PROD-PRICE(PT-NDX)      TO PROD-PRICE.               00063800
063900     MOVE PT-PROD-STOCK-QTY(PT-NDX)  TO PROD-STOCK-QTY.           00063900
064000     MOVE PT-PROD-STATUS(PT-NDX)     TO PROD-STATUS.              00064000
064100     MOVE PT-PROD-DELETED(PT-NDX)    TO PROD-DELETED.             00064100
064200     WRITE PRODOUT-REC FROM PROD-RECORD.                          00064200
064300 735-EXIT.                                                        00064300
064400     EXIT.                                                        00064400
064500*                                                                 00064500
064600 790-CLOSE-FILES.                                                 00064600
064700     CLOSE PRODUCT-MASTER-FILE                                    00064700
064800           PRODUCT-MASTER-OUT-FILE                                00064800
064900           PRODUCT-TRAN-FILE                                      00064900
065000           PRODUCT-MAINT-RPT-FILE.                                00065000
065100*                                                                 00065100
065200 800-INIT-REPORT.                                                 00065200
065300     MOVE CURRENT-MONTH TO RPT-H1-MM.                             00065300
065400     MOVE CURRENT-DAY   TO RPT-H1-DD.                             00065400
065500     MOVE CURRENT-YY    TO RPT-H1-YY.                             00065500
065600     WRITE PRODRPT-REC FROM RPT-HEADER1.                          00065600
065700     WRITE PRODRPT-REC FROM RPT-COLUMN-HDGS.                      00065700
065800*                                                                 00065800
065900 850-REPORT-RUN-STATS.                                            00065900
066000     WRITE PRODRPT-REC FROM RPT-STATS-HDR1.                       00066000
066100     MOVE 'PRODUCTS ADDED'    TO RPT-STAT-LABEL.                  00066100
066200     MOVE WS-ADD-REQUESTS     TO RPT-STAT-REQ.                    00066200
066300     MOVE WS-ADD-PROCESSED    TO RPT-STAT-PROC.                   00066300
066400     WRITE PRODRPT-REC FROM RPT-STATS-DETAIL.                     00066400
066500     MOVE 'PRODUCTS UPDATED'  TO RPT-STAT-LABEL.                  00066500
066600     MOVE WS-UPDATE-REQUESTS  TO RPT-STAT-REQ.                    00066600
066700     MOVE WS-UPDATE-PROCESSED TO RPT-STAT-PROC.                   00066700
066800     WRITE PRODRPT-REC FROM RPT-STATS-DETAIL.                     00066800
066900     MOVE 'PRODUCTS DELETED'  TO RPT-STAT-LABEL.                  00066900
067000     MOVE WS-DELETE-REQUESTS  TO RPT-STAT-REQ.                    00067000
067100     MOVE WS-DELETE-PROCESSED TO RPT-STAT-PROC.                   00067100
067200     WRITE PRODRPT-REC FROM RPT-STATS-DETAIL.                     00067200
067300     MOVE WS-TRAN-REJECTS TO RPT-STAT-REJ.                        00067300
067400     WRITE PRODRPT-REC FROM RPT-STATS-REJECTS.                    00067400
