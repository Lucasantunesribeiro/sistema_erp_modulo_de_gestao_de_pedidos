000100******************************************************************00000100
000200*   MODULE NAME = PRODREC                                         00000200
000300*                                                                 00000300
000400*   DESCRIPTIVE NAME = PRODUCT MASTER RECORD LAYOUT               00000400
000500*                                                                 00000500
000600*   FUNCTION =  ONE ENTRY PER PRODUCT ON THE PRODUCT MASTER.      00000600
000700*               USED BY PRDMAINT (MAINTENANCE), ORDBATCH (ORDER   00000700
000800*               ENGINES, LOADED TO A SEARCH ALL TABLE, REWRITTEN  00000800
000900*               AT END OF RUN WITH UPDATED STOCK) AND ORDRPT.     00000900
001000*                                                                 00001000
001100*      DEPENDENCIES = NONE                                        00001100
001200*                                                                 00001200
001300*      RECORD LENGTH = 97, FIXED.  FILLER PADS TO 97 SO THE       00001300
001400*                      MASTER CAN GROW A ONE-BYTE FLAG WITHOUT    00001400
001500*                      A REORG (SEE MAINT LOG 2004-05-19).        00001500
001600*                                                                 00001600
001700******************************************************************00001700
001800* MAINTENANCE LOG.                                                00001800
001900*    1996-02-20  RBW  REQ 8611  ORIGINAL COPYBOOK.                00001900
002000*    1999-11-29  HCS  Y2K-004   REVIEWED -- NO DATE FIELDS ON     00002000
002100*                               THIS RECORD, NO CHANGE REQUIRED.  00002100
002200*    2004-05-19  DLM  REQ 9310  ADDED PROD-DELETED SOFT-DELETE    00002200
002300*                               FLAG AND ONE BYTE OF FILLER.      00002300
002400******************************************************************00002400
002500 01  PROD-RECORD.                                                 00002500
002600     05  PROD-ID                 PIC X(10).                       00002600
002700     05  PROD-SKU                PIC X(20).                       00002700
002800     05  PROD-NAME               PIC X(40).                       00002800
002900     05  PROD-PRICE              PIC S9(08)V99.                   00002900
003000     05  PROD-STOCK-QTY          PIC 9(07).                       00003000
003100     05  PROD-STATUS             PIC X(08).                       00003100
003200         88  PROD-IS-ACTIVE               VALUE 'ACTIVE  '.       00003200
003300         88  PROD-IS-INACTIVE             VALUE 'INACTIVE'.       00003300
003400     05  PROD-DELETED            PIC X(01).                       00003400
003500         88  PROD-IS-DELETED              VALUE 'Y'.              00003500
003600         88  PROD-NOT-DELETED             VALUE 'N'.              00003600
003700     05  FILLER                  PIC X(01).                       00003700
