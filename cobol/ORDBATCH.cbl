000100****************************************************************  00000100
000200* THE SYSTEMS GROUP - COBOL DEVELOPMENT CENTER                    00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ORDBATCH                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  DOUG STOUT                                            00000700
000800*                                                                 00000800
000900* READS THE ORDER-REQUEST TRANSACTION FILE AND DRIVES THE THREE   00000900
001000* ORDER ENGINES -- CREATE, STATUS CHANGE, CANCEL -- AGAINST       00001000
001100* IN-MEMORY TABLES BUILT FROM THE CUSTOMER AND PRODUCT MASTERS.   00001100
001200* ORDERS AND ITEMS BUILT OR CHANGED THIS RUN ARE WRITTEN TO THE   00001200
001300* ORDER MASTER AND ORDER-ITEM FILES; THE PRODUCT MASTER IS        00001300
001400* REWRITTEN WITH UPDATED STOCK.  STATUS-HISTORY AND OUTBOX-EVENT  00001400
001500* ENTRIES ARE LAID DOWN THROUGH THE HSTWRT01/EVTWRT01             00001500
001600* SUBROUTINES FOR EVERY ORDER MUTATION.                           00001600
001700*                                                                 00001700
001800* A REQUEST'S ORDER-ID IS SUPPLIED BY THE CALLER ON CREATE; THIS  00001800
001900* PROGRAM ONLY MANUFACTURES THE HUMAN-READABLE ORD-NUMBER.        00001900
002000* STATUS/CANCEL REQUESTS MUST NAME AN ORDER CREATED EARLIER IN    00002000
002100* THE SAME RUN -- THIS JOB DOES NOT READ A PRIOR ORDER MASTER.    00002100
002200****************************************************************  00002200
002300 IDENTIFICATION DIVISION.                                         00002300
002400 PROGRAM-ID. ORDBATCH.                                            00002400
002500 AUTHOR. DOUG STOUT.                                              00002500
002600 INSTALLATION. THE SYSTEMS GROUP.                                 00002600
002700 DATE-WRITTEN. 04/11/88.                                          00002700
002800 DATE-COMPILED.                                                   00002800
002900 SECURITY. NON-CONFIDENTIAL.                                      00002900
003000****************************************************************  00003000
003100* CHANGE LOG.                                                     00003100
003200*    04/11/88  DAS  REQ 8592  ORIGINAL PROGRAM -- CREATE AND      00003200
003300*                             STATUS ENGINES ONLY.                00003300
003400*    02/14/89  DAS  REQ 8620  ADDED THE CANCEL ENGINE AND STOCK   00003400
003500*                             RELEASE (500-PROCESS-CANCEL-TRAN).  00003500
003600*    08/06/90  DAS  REQ 8834  OUTBOX EVENT WRITE ADDED AFTER      00003600
003700*                             EVERY HISTORY WRITE (EVTWRT01).     00003700
003800*    06/30/91  RBW  REQ 8871  ITEMS NOW PROCESSED IN ASCENDING    00003800
003900*                             PRODUCT-ID ORDER WITH ALL-OR-       00003900
004000*                             NOTHING ROLLBACK -- PARTIAL STOCK   00004000
004100*                             DEDUCTIONS WERE LEFT BEHIND ON A    00004100
004200*                             REJECTED ORDER.                     00004200
004300*    11/19/91  RBW  REQ 8867  ORDER-NUMBER COLLISION RETRY ADDED  00004300
004400*                             (5 ATTEMPTS, THEN REJECT).          00004400
004500*    11/29/98  HCS  Y2K-004   WS-TODAY-DATE AND WS-TIMESTAMP-14   00004500
004600*                             REVIEWED -- ALREADY FULL 4-DIGIT    00004600
004700*                             YEAR, NO CHANGE REQUIRED.           00004700
004800*    07/12/01  JQP  REQ 9455  IDEMPOTENCY-KEY CHECK ADDED AT THE  00004800
004900*                             FRONT OF THE CREATE ENGINE.         00004900
005000*    05/09/06  DLM  REQ 9540  REJECT REPORT REWRITTEN TO CARRY A  00005000
005100*                             REASON TEXT INSTEAD OF A BARE CODE. 00005100
005150*    02/03/10  KAT  REQ 9855  260-ROLLBACK-ITEMS NEVER FIRED --   00005150
005160*                             WS-ROLLBACK-UPTO WAS DECLARED BUT   00005160
005170*                             NEVER SET BY EITHER CALLER.  A      00005170
005180*                             REJECTED ORDER'S EARLIER STOCK      00005180
005190*                             DEDUCTIONS WERE NEVER PUT BACK      00005190
005195*                             SINCE 06/30/91.  NOW SET AT BOTH    00005195
005196*                             CALL SITES BEFORE THE PERFORM.      00005196
005300*    02/03/10  KAT  REQ 9861  200-PROCESS-CREATE-TRAN WAS MOVING  KAT02310
005400*                             THE WHOLE ORDREQ-REC GROUP INTO     KAT02310
005500*                             WS-REQUEST WITH A GROUP MOVE -- A   KAT02310
005600*                             RAW BYTE COPY THAT DOES NOT LINE    KAT02310
005700*                             UP WITH WS-REQUEST'S WIDER, COMP/   KAT02310
005800*                             COMP-3 ITEM TABLE.  REQ-ITEM-COUNT  KAT02310
005900*                             CAME ACROSS AS GARBAGE AND EVERY    KAT02310
006000*                             ITEM AFTER THE FIRST WAS READ FROM  KAT02310
006100*                             THE WRONG OFFSET.  ORDREQ IS NOW    KAT02310
006200*                             COPYd AND EACH HEADER/ITEM FIELD IS KAT02310
006300*                             MOVED ACROSS BY NAME (SEE 232-LOAD- KAT02310
006400*                             ITEM-TABLE).  ALSO ADDED THE        KAT02310
006500*                             20-ITEM UPPER-BOUND CHECK TO 230-   KAT02310
006600*                             EDIT-ITEM-COUNT THAT ORDREQ'S OWN   KAT02310
006700*                             DEPENDENCY NOTE HAS DOCUMENTED      KAT02310
006800*                             SINCE 2005 BUT WAS NEVER CODED.     KAT02310
006820*    08/09/26  KAT  REQ 9902  200-PROCESS-CREATE-TRAN CALLED      KAT03340
006840*                             232-LOAD-ITEM-TABLE AFTER 230-      KAT03340
006860*                             EDIT-ITEM-COUNT RETURNED, SO THE    KAT03340
006880*                             235/236 DUP-PRODUCT SCAN INSIDE     KAT03340
006900*                             230 WAS COMPARING WS-REQ-ITEM-      KAT03340
006920*                             TABLE ROWS LEFT OVER FROM THE       KAT03340
006940*                             PRIOR CREATE (OR VALUE-CLAUSE       KAT03340
006960*                             ZEROS ON THE RUN'S FIRST CREATE),   KAT03340
006980*                             NEVER THE CURRENT REQUEST'S OWN     KAT03340
007000*                             ITEMS -- DUPLICATE PRODUCTS SAILED  KAT03340
007020*                             THROUGH AND A CLEAN REQUEST COULD   KAT03340
007040*                             BE REJECTED AGAINST A STALE ID.     KAT03340
007060*                             232-LOAD-ITEM-TABLE IS NOW CALLED   KAT03340
007080*                             FROM INSIDE 230, AHEAD OF THE DUP   KAT03340
007100*                             SCAN.                               KAT03340
007200****************************************************************  00005200
007300 ENVIRONMENT DIVISION.                                            00005300
007400 CONFIGURATION SECTION.                                           00005400
007500 SOURCE-COMPUTER. IBM-390.                                        00005500
007600 OBJECT-COMPUTER. IBM-390.                                        00005600
007700 SPECIAL-NAMES.                                                   00005700
007800     C01 IS TOP-OF-FORM.                                          00005800
007900*                                                                 00005900
008000 INPUT-OUTPUT SECTION.                                            00006000
008100 FILE-CONTROL.                                                    00006100
008200     SELECT CUSTOMER-MASTER-FILE ASSIGN TO CUSTMAST               00006200
008300         ACCESS IS SEQUENTIAL                                     00006300
008400         FILE STATUS IS WS-CUSTMAST-STATUS.                       00006400
008500*                                                                 00006500
008600     SELECT PRODUCT-MASTER-IN-FILE ASSIGN TO PRODMSTI             00006600
008700         ACCESS IS SEQUENTIAL                                     00006700
008800         FILE STATUS IS WS-PRODIN-STATUS.                         00006800
008900*                                                                 00006900
009000     SELECT PRODUCT-MASTER-OUT-FILE ASSIGN TO PRODMSTO            00007000
009100         ACCESS IS SEQUENTIAL                                     00007100
009200         FILE STATUS IS WS-PRODOUT-STATUS.                        00007200
009300*                                                                 00007300
009400     SELECT ORDER-REQUEST-FILE ASSIGN TO ORDREQ                   00007400
009500         ACCESS IS SEQUENTIAL                                     00007500
009600         FILE STATUS IS WS-ORDREQ-STATUS.                         00007600
009700*                                                                 00007700
009800     SELECT ORDER-MASTER-OUT-FILE ASSIGN TO ORDMSTO               00007800
009900         ACCESS IS SEQUENTIAL                                     00007900
010000         FILE STATUS IS WS-ORDMSTO-STATUS.                        00008000
010100*                                                                 00008100
010200     SELECT ORDER-ITEM-OUT-FILE ASSIGN TO ORDITMO                 00008200
010300         ACCESS IS SEQUENTIAL                                     00008300
010400         FILE STATUS IS WS-ORDITMO-STATUS.                        00008400
010500*                                                                 00008500
010600     SELECT REJECT-REPORT-FILE ASSIGN TO REJRPT                   00008600
010700         ACCESS IS SEQUENTIAL                                     00008700
010800         FILE STATUS IS WS-REJRPT-STATUS.                         00008800
010900*                                                                 00008900
011000 DATA DIVISION.                                                   00009000
011100 FILE SECTION.                                                    00009100
011200*                                                                 00009200
011300 FD  CUSTOMER-MASTER-FILE                                         00009300
011400     RECORDING MODE IS F                                          00009400
011500     LABEL RECORDS ARE STANDARD                                   00009500
011600     RECORD CONTAINS 174 CHARACTERS.                              00009600
011700 01  CUSTMAST-REC                PIC X(174).                      00009700
011800*                                                                 00009800
011900 FD  PRODUCT-MASTER-IN-FILE                                       00009900
012000     RECORDING MODE IS F                                          00010000
012100     LABEL RECORDS ARE STANDARD                                   00010100
012200     RECORD CONTAINS 97 CHARACTERS.                               00010200
012300 01  PRODIN-REC                  PIC X(97).                       00010300
012400*                                                                 00010400
012500 FD  PRODUCT-MASTER-OUT-FILE                                      00010500
012600     RECORDING MODE IS F                                          00010600
012700     LABEL RECORDS ARE STANDARD                                   00010700
012800     RECORD CONTAINS 97 CHARACTERS.                               00010800
012900 01  PRODOUT-REC                 PIC X(97).                       00010900
013000*                                                                 00011000
013100 FD  ORDER-REQUEST-FILE                                           00011100
013200     RECORDING MODE IS F                                          00011200
013300     LABEL RECORDS ARE STANDARD                                   00011300
013400     RECORD CONTAINS 402 CHARACTERS.                              00011400
013500 01  ORDREQ-REC                  PIC X(402).                      00011500
013600*                                                                 00011600
013700 FD  ORDER-MASTER-OUT-FILE                                        00011700
013800     RECORDING MODE IS F                                          00011800
013900     LABEL RECORDS ARE STANDARD                                   00011900
014000     RECORD CONTAINS 140 CHARACTERS.                              00012000
014100 01  ORDMSTO-REC                 PIC X(140).                      00012100
014200*                                                                 00012200
014300 FD  ORDER-ITEM-OUT-FILE                                          00012300
014400     RECORDING MODE IS F                                          00012400
014500     LABEL RECORDS ARE STANDARD                                   00012500
014600     RECORD CONTAINS 50 CHARACTERS.                               00012600
014700 01  ORDITMO-REC                 PIC X(50).                       00012700
014800*                                                                 00012800
014900 FD  REJECT-REPORT-FILE                                           00012900
015000     RECORDING MODE IS F                                          00013000
015100     LABEL RECORDS ARE STANDARD                                   00013100
015200     RECORD CONTAINS 132 CHARACTERS.                              00013200
015300 01  REJRPT-REC                  PIC X(132).                      00013300
015400*                                                                 00013400
015500 WORKING-STORAGE SECTION.                                         00013500
015600*                                                                 00013600
015700 01  SYSTEM-DATE-AND-TIME.                                        00013700
015800     05  CURRENT-DATE.                                            00013800
015900         10  CURRENT-CENTURY     PIC 9(02).                       00013900
016000         10  CURRENT-YY          PIC 9(02).                       00014000
016100         10  CURRENT-MONTH       PIC 9(02).                       00014100
016200         10  CURRENT-DAY         PIC 9(02).                       00014200
016300     05  CURRENT-TIME.                                            00014300
016400         10  CURRENT-HOUR        PIC 9(02).                       00014400
016500         10  CURRENT-MINUTE      PIC 9(02).                       00014500
016600         10  CURRENT-SECOND      PIC 9(02).                       00014600
016700         10  CURRENT-HNDSEC      PIC 9(02).                       00014700
016800*                                                                 00014800
016900 01  WS-TODAY-DATE                PIC 9(08).                      00014900
017000 01  WS-TODAY-DATE-R  REDEFINES WS-TODAY-DATE.                    00015000
017100     05  WS-TODAY-YYYY            PIC 9(04).                      00015100
017200     05  WS-TODAY-MM              PIC 9(02).                      00015200
017300     05  WS-TODAY-DD              PIC 9(02).                      00015300
017400*                                                                 00015400
017500 01  WS-TIMESTAMP-14               PIC 9(14).                     00015500
017600 01  WS-TIMESTAMP-14-R  REDEFINES WS-TIMESTAMP-14.                00015600
017700     05  WS-TS-DATE-PART           PIC 9(08).                     00015700
017800     05  WS-TS-TIME-PART           PIC 9(06).                     00015800
017900*                                                                 00015900
018000 01  WS-ORDER-NUMBER-WORK          PIC X(20).                     00016000
018100 01  WS-ORDER-NUMBER-WORK-R  REDEFINES WS-ORDER-NUMBER-WORK.      00016100
018200     05  WS-ONW-PREFIX             PIC X(04).                     00016200
018300     05  WS-ONW-DATE               PIC X(08).                     00016300
018400     05  WS-ONW-DASH               PIC X(01).                     00016400
018500     05  WS-ONW-SEQ                PIC X(06).                     00016500
018600*                                                                 00016600
018700*---------------------------------------------------------------- 00016700
018800* MASTER-FILE RECORD LAYOUTS.  THE FD RECORDS ABOVE ARE PLAIN     00016800
018900* PIC X SLOTS SO THE SAME COPYBOOK CAN BE USED FOR BOTH THE       00016900
019000* PRODUCT-IN AND PRODUCT-OUT FILES WITHOUT A DUPLICATE 01-NAME -- 00017000
019100* READ/WRITE MOVES THROUGH THESE WORKING-STORAGE COPIES INSTEAD.  00017100
019200*---------------------------------------------------------------- 00017200
019300 COPY CUSTREC.                                                    00017300
019400 COPY PRODREC.                                                    00017400
019500 COPY ORDHDR.                                                     00017500
019600 COPY ORDITEM.                                                    00017600
019650 COPY ORDREQ.                                                     00017650
019700*                                                                 00017700
019800*---------------------------------------------------------------- 00017800
019900* CUSTOMER TABLE -- LOADED ONCE FROM THE CUSTOMER MASTER (WHICH   00017900
020000* IS SORTED BY CUST-ID ON DISK), SEARCHED WITH SEARCH ALL.        00018000
020100*---------------------------------------------------------------- 00018100
020200 01  CUSTOMER-TABLE.                                              00018200
020300     05  CUSTOMER-TABLE-ENTRY OCCURS 2000 TIMES                   00018300
020400             ASCENDING KEY IS CT-CUST-ID                          00018400
020500             INDEXED BY CT-NDX.                                   00018500
020600         10  CT-CUST-ID           PIC X(10).                      00018600
020700         10  CT-CUST-NAME         PIC X(40).                      00018700
020800         10  CT-CUST-ACTIVE       PIC X(01).                      00018800
020900         10  CT-CUST-DELETED      PIC X(01).                      00018900
021000         10  FILLER               PIC X(02).                      00019000
021100 01  WS-CUSTOMER-COUNT             PIC 9(04) COMP VALUE 0.        00019100
021200*                                                                 00019200
021300*---------------------------------------------------------------- 00019300
021400* PRODUCT TABLE -- LOADED FROM THE PRODUCT MASTER (SORTED BY      00019400
021500* PROD-ID), SEARCHED WITH SEARCH ALL, REWRITTEN AT END OF RUN.    00019500
021600*---------------------------------------------------------------- 00019600
021700 01  PRODUCT-TABLE.                                               00019700
021800     05  PRODUCT-TABLE-ENTRY OCCURS 2000 TIMES                    00019800
021900             ASCENDING KEY IS PT-PROD-ID                          00019900
022000             INDEXED BY PT-NDX.                                   00020000
022100         10  PT-PROD-ID           PIC X(10).                      00020100
022200         10  PT-PROD-SKU          PIC X(20).                      00020200
022300         10  PT-PROD-NAME         PIC X(40).                      00020300
022400         10  PT-PROD-PRICE        PIC S9(08)V99 COMP-3.           00020400
022500         10  PT-PROD-STOCK-QTY    PIC 9(07)     COMP-3.           00020500
022600         10  PT-PROD-STATUS       PIC X(08).                      00020600
022700         10  FILLER               PIC X(01).                      00020700
022800 01  WS-PRODUCT-COUNT              PIC 9(04) COMP VALUE 0.        00020800
022900*                                                                 00020900
023000*---------------------------------------------------------------- 00021000
023100* ORDER TABLE -- BUILT UP DURING THIS RUN BY THE CREATE ENGINE;   00021100
023200* THE STATUS AND CANCEL ENGINES LOCATE AND UPDATE ENTRIES IN      00021200
023300* PLACE.  NOT KEPT IN KEY ORDER, SO A LINEAR SEARCH IS USED.      00021300
023400* KEEP OT-ORD-STATUS AND ITS 88-LEVELS IN STEP WITH ORDHDR.       00021400
023500*---------------------------------------------------------------- 00021500
023600 01  ORDER-TABLE.                                                 00021600
023700     05  ORDER-TABLE-ENTRY OCCURS 500 TIMES                       00021700
023800             INDEXED BY OT-NDX OT-FIND-NDX.                       00021800
023900         10  OT-ORD-ID            PIC X(10).                      00021900
024000         10  OT-ORD-NUMBER        PIC X(20).                      00022000
024100         10  OT-ORD-CUST-ID       PIC X(10).                      00022100
024200         10  OT-ORD-STATUS        PIC X(10).                      00022200
024300             88  OT-STAT-PENDING       VALUE 'PENDING   '.        00022300
024400             88  OT-STAT-CONFIRMED     VALUE 'CONFIRMED '.        00022400
024500             88  OT-STAT-SEPARATED     VALUE 'SEPARATED '.        00022500
024600             88  OT-STAT-SHIPPED       VALUE 'SHIPPED   '.        00022600
024700             88  OT-STAT-DELIVERED     VALUE 'DELIVERED '.        00022700
024800             88  OT-STAT-CANCELLED     VALUE 'CANCELLED '.        00022800
024900         10  OT-ORD-TOTAL         PIC S9(08)V99 COMP-3.           00022900
025000         10  OT-ORD-NOTES         PIC X(40).                      00023000
025100         10  OT-ORD-IDEMP-KEY     PIC X(20).                      00023100
025200         10  OT-ORD-CREATED       PIC 9(14).                      00023200
025300         10  OT-ITEM-COUNT        PIC 9(02) COMP.                 00023300
025400         10  OT-ITEM-TABLE OCCURS 20 TIMES                        00023400
025500                 INDEXED BY OT-ITM-NDX.                           00023500
025600             15  OT-ITM-PRODUCT-ID    PIC X(10).                  00023600
025700             15  OT-ITM-QUANTITY      PIC 9(05) COMP-3.           00023700
025800             15  OT-ITM-UNIT-PRICE    PIC S9(08)V99 COMP-3.       00023800
025900             15  OT-ITM-SUBTOTAL      PIC S9(08)V99 COMP-3.       00023900
026000 01  WS-ORDER-COUNT                PIC 9(04) COMP VALUE 0.        00024000
026100*                                                                 00024100
026200*---------------------------------------------------------------- 00024200
026300* TRANSACTION WORK AREA -- ONE ORDER-REQUEST READ IN, WITH ITS    00024300
026400* ITEM LINES SORTED INTO ASCENDING PRODUCT-ID ORDER BEFORE THE    00024400
026500* ITEM-PROCESSING LOOP RUNS.                                      00024500
026600*---------------------------------------------------------------- 00024600
026700 01  WS-REQUEST.                                                  00024700
026800     05  WS-REQ-ACTION            PIC X(08).                      00024800
026900         88  WS-REQ-IS-CREATE          VALUE 'CREATE  '.          00024900
027000         88  WS-REQ-IS-STATUS          VALUE 'STATUS  '.          00025000
027100         88  WS-REQ-IS-CANCEL          VALUE 'CANCEL  '.          00025100
027200     05  WS-REQ-ORDER-ID          PIC X(10).                      00025200
027300     05  WS-REQ-CUST-ID           PIC X(10).                      00025300
027400     05  WS-REQ-NEW-STATUS        PIC X(10).                      00025400
027500     05  WS-REQ-IDEMP-KEY         PIC X(20).                      00025500
027600     05  WS-REQ-NOTES             PIC X(40).                      00025600
027700     05  WS-REQ-ITEM-COUNT        PIC 9(02) COMP.                 00025700
027800     05  WS-REQ-ITEM-TABLE OCCURS 20 TIMES                        00025800
027900             INDEXED BY WI-NDX WI-FIND-NDX WI-SORT-NDX.           00025900
028000         10  WI-PRODUCT-ID        PIC X(10).                      00026000
028100         10  WI-QUANTITY          PIC 9(05) COMP-3.               00026100
028200         10  WI-UNIT-PRICE        PIC S9(08)V99 COMP-3.           00026200
028300         10  WI-SUBTOTAL          PIC S9(08)V99 COMP-3.           00026300
028400         10  WI-PROD-NDX          PIC 9(04) COMP.                 00026400
028500*                                                                 00026500
028600 01  WS-SWAP-AREA.                                                00026600
028700     05  WS-SWAP-PRODUCT-ID       PIC X(10).                      00026700
028800     05  WS-SWAP-QUANTITY         PIC 9(05) COMP-3.               00026800
028900*                                                                 00026900
029000*---------------------------------------------------------------- 00027000
029100* ORDER-NUMBER GENERATOR AND EVENT-TYPE/STATUS LITERALS PASSED    00027100
029200* DOWN TO HSTWRT01 AND EVTWRT01.                                  00027200
029300*---------------------------------------------------------------- 00027300
029400 01  WS-ORDNO-SEQ                  PIC 9(06) COMP VALUE 0.        00027400
029500 01  WS-ORDNO-SEQ-ED               PIC 9(06) VALUE 0.             00027500
029600 01  WS-PENDING-LIT                PIC X(10) VALUE 'PENDING'.     00027600
029700 01  WS-CANCELLED-LIT              PIC X(10) VALUE 'CANCELLED'.   00027700
029800 01  WS-CREATED-NOTES              PIC X(40)                      00027800
029900         VALUE 'ORDER CREATED'.                                   00027900
030000 01  WS-CANCEL-NOTES               PIC X(40)                      00028000
030100         VALUE 'ORDER CANCELLED'.                                 00028100
030200 01  WS-EVT-CREATED-LIT            PIC X(20)                      00028200
030300         VALUE 'ORDER_CREATED'.                                   00028300
030400 01  WS-EVT-STATCHG-LIT            PIC X(20)                      00028400
030500         VALUE 'ORDER_STATUS_CHANGED'.                            00028500
030600 01  WS-EVT-CANCELLED-LIT          PIC X(20)                      00028600
030700         VALUE 'ORDER_CANCELLED'.                                 00028700
030800 01  WS-TOPIC-LIT                  PIC X(10) VALUE 'ORDERS'.      00028800
030900*                                                                 00028900
031000*---------------------------------------------------------------- 00029000
031100* MISCELLANEOUS SWITCHES, COUNTERS AND WORK FIELDS.               00029100
031200*---------------------------------------------------------------- 00029200
031300 01  WS-FIELDS.                                                   00029300
031400     05  WS-CUSTMAST-STATUS       PIC X(02) VALUE '00'.           00029400
031500     05  WS-PRODIN-STATUS         PIC X(02) VALUE '00'.           00029500
031600     05  WS-PRODOUT-STATUS        PIC X(02) VALUE '00'.           00029600
031700     05  WS-ORDREQ-STATUS         PIC X(02) VALUE '00'.           00029700
031800     05  WS-ORDMSTO-STATUS        PIC X(02) VALUE '00'.           00029800
031900     05  WS-ORDITMO-STATUS        PIC X(02) VALUE '00'.           00029900
032000     05  WS-REJRPT-STATUS         PIC X(02) VALUE '00'.           00030000
032100     05  WS-TRAN-EOF-SW           PIC X     VALUE 'N'.            00030100
032200         88  WS-TRAN-EOF                VALUE 'Y'.                00030200
032300     05  WS-CUSTMAST-EOF-SW       PIC X     VALUE 'N'.            00030300
032400         88  WS-CUSTMAST-EOF             VALUE 'Y'.               00030400
032500     05  WS-PRODIN-EOF-SW         PIC X     VALUE 'N'.            00030500
032600         88  WS-PRODIN-EOF               VALUE 'Y'.               00030600
032700     05  WS-CUST-FOUND-SW         PIC X     VALUE 'N'.            00030700
032800         88  WS-CUST-FOUND               VALUE 'Y'.               00030800
032900     05  WS-PROD-FOUND-SW         PIC X     VALUE 'N'.            00030900
033000         88  WS-PROD-FOUND               VALUE 'Y'.               00031000
033100     05  WS-ORDER-FOUND-SW        PIC X     VALUE 'N'.            00031100
033200         88  WS-ORDER-FOUND              VALUE 'Y'.               00031200
033300     05  WS-DUP-ITEM-SW           PIC X     VALUE 'N'.            00031300
033400         88  WS-DUP-ITEM-FOUND           VALUE 'Y'.               00031400
033500     05  WS-ITEM-REJECT-SW        PIC X     VALUE 'N'.            00031500
033600         88  WS-ITEM-REJECTED            VALUE 'Y'.               00031600
033700     05  WS-NUMBER-OK-SW          PIC X     VALUE 'N'.            00031700
033800         88  WS-NUMBER-IS-OK             VALUE 'Y'.               00031800
033900     05  WS-IDEMP-FOUND-SW        PIC X     VALUE 'N'.            00031900
034000         88  WS-IDEMP-MATCH-FOUND        VALUE 'Y'.               00032000
034100     05  WS-TRANSITION-OK-SW      PIC X     VALUE 'N'.            00032100
034200         88  WS-TRANSITION-IS-OK         VALUE 'Y'.               00032200
034300*                                                                 00032300
034400 01  WS-WORK-FIELDS.                                              00032400
034500     05  WS-SUB                   PIC 9(02) COMP VALUE 0.         00032500
034600     05  WS-SUB2                  PIC 9(02) COMP VALUE 0.         00032600
034700     05  WS-INSERT-TO             PIC 9(02) COMP VALUE 0.         00032700
034800     05  WS-ATTEMPT               PIC 9(01) COMP VALUE 0.         00032800
034900     05  WS-BAD-ITEM-SUB          PIC 9(02) COMP VALUE 0.         00032900
035000     05  WS-FAILED-ORD-NDX        PIC 9(04) COMP VALUE 0.         00033000
035100     05  WS-REQ-QTY-N             PIC 9(05) COMP-3 VALUE 0.       00033100
035200     05  WS-ITEM-PRICE            PIC S9(08)V99 COMP-3 VALUE 0.   00033200
035300     05  WS-ITEM-SUBTOTAL         PIC S9(08)V99 COMP-3 VALUE 0.   00033300
035400     05  WS-OLD-STATUS-HOLD       PIC X(10) VALUE SPACES.         00033400
035500     05  WS-REJ-ACTION            PIC X(08) VALUE SPACES.         00033500
035600     05  WS-REJ-TARGET-ID         PIC X(10) VALUE SPACES.         00033600
035700     05  WS-REJ-REASON            PIC X(60) VALUE SPACES.         00033700
035800     05  WS-NEW-ORDER-TOTAL       PIC S9(08)V99 COMP-3 VALUE 0.   00033800
035900     05  WS-ROLLBACK-UPTO         PIC 9(02) COMP VALUE 0.         00033900
036000     05  WS-COLLISION-SW          PIC X     VALUE 'N'.            00034000
036100         88  WS-COLLISION-FOUND         VALUE 'Y'.                00034100
036200     05  WS-REJ-QTY-ED            PIC ZZ,ZZ9.                     00034200
036300     05  WS-REJ-STOCK-ED          PIC ZZ,ZZ9.                     00034300
036400     05  WS-PROD-SEARCH-KEY       PIC X(10) VALUE SPACES.         00034400
036500     05  WS-ORDER-SEARCH-KEY      PIC X(10) VALUE SPACES.         00034500
036600*                                                                 00034600
036700 01  WS-RUN-TOTALS.                                               00034700
036800     05  WS-CREATE-REQUESTS       PIC 9(06) COMP VALUE 0.         00034800
036900     05  WS-CREATE-PROCESSED      PIC 9(06) COMP VALUE 0.         00034900
037000     05  WS-STATUS-REQUESTS       PIC 9(06) COMP VALUE 0.         00035000
037100     05  WS-STATUS-PROCESSED      PIC 9(06) COMP VALUE 0.         00035100
037200     05  WS-CANCEL-REQUESTS       PIC 9(06) COMP VALUE 0.         00035200
037300     05  WS-CANCEL-PROCESSED      PIC 9(06) COMP VALUE 0.         00035300
037400     05  WS-TRAN-REJECTS          PIC 9(06) COMP VALUE 0.         00035400
037500*                                                                 00035500
037600*---------------------------------------------------------------- 00035600
037700* REJECT REPORT LINES.                                            00035700
037800*---------------------------------------------------------------- 00035800
037900 01  RPT-HEADER1.                                                 00035900
038000     05  FILLER            PIC X(01) VALUE SPACE.                 00036000
038100     05  FILLER            PIC X(38)                              00036100
038200         VALUE 'ORDBATCH - ORDER REQUEST REJECT LIST '.           00036200
038300     05  FILLER            PIC X(06) VALUE 'DATE '.               00036300
038400     05  RPT-H1-MM         PIC 99.                                00036400
038500     05  FILLER            PIC X(01) VALUE '/'.                   00036500
038600     05  RPT-H1-DD         PIC 99.                                00036600
038700     05  FILLER            PIC X(01) VALUE '/'.                   00036700
038800     05  RPT-H1-YY         PIC 99.                                00036800
038900     05  FILLER            PIC X(65) VALUE SPACES.                00036900
039000*                                                                 00037000
039100 01  RPT-COLUMN-HDGS.                                             00037100
039200     05  FILLER            PIC X(01) VALUE SPACE.                 00037200
039300     05  FILLER            PIC X(08) VALUE 'ACTION  '.            00037300
039400     05  FILLER            PIC X(02) VALUE SPACES.                00037400
039500     05  FILLER            PIC X(10) VALUE 'TARGET-ID '.          00037500
039600     05  FILLER            PIC X(02) VALUE SPACES.                00037600
039700     05  FILLER            PIC X(60) VALUE 'REASON'.              00037700
039800     05  FILLER            PIC X(49) VALUE SPACES.                00037800
039900*                                                                 00037900
040000 01  RPT-REJECT-DETAIL.                                           00038000
040100     05  FILLER            PIC X(01) VALUE SPACE.                 00038100
040200     05  RPT-REJ-ACTION    PIC X(08).                             00038200
040300     05  FILLER            PIC X(02) VALUE SPACES.                00038300
040400     05  RPT-REJ-TARGET    PIC X(10).                             00038400
040500     05  FILLER            PIC X(02) VALUE SPACES.                00038500
040600     05  RPT-REJ-REASON    PIC X(60).                             00038600
040700     05  FILLER            PIC X(49) VALUE SPACES.                00038700
040800*                                                                 00038800
040900 01  RPT-STATS-HDR1.                                              00038900
041000     05  FILLER            PIC X(01) VALUE SPACE.                 00039000
041100     05  FILLER            PIC X(30)                              00039100
041200         VALUE 'ORDBATCH - RUN TOTALS'.                           00039200
041300     05  FILLER            PIC X(101) VALUE SPACES.               00039300
041400*                                                                 00039400
041500 01  RPT-STATS-DETAIL.                                            00039500
041600     05  FILLER            PIC X(01) VALUE SPACE.                 00039600
041700     05  RPT-STAT-LABEL    PIC X(20).                             00039700
041800     05  FILLER            PIC X(02) VALUE SPACES.                00039800
041900     05  FILLER            PIC X(10) VALUE 'REQUESTS: '.          00039900
042000     05  RPT-STAT-REQ      PIC ZZZ,ZZ9.                           00040000
042100     05  FILLER            PIC X(04) VALUE SPACES.                00040100
042200     05  FILLER            PIC X(11) VALUE 'PROCESSED: '.         00040200
042300     05  RPT-STAT-PROC     PIC ZZZ,ZZ9.                           00040300
042400     05  FILLER            PIC X(59) VALUE SPACES.                00040400
042500*                                                                 00040500
042600 01  RPT-STATS-REJECTS.                                           00040600
042700     05  FILLER            PIC X(01) VALUE SPACE.                 00040700
042800     05  FILLER            PIC X(20) VALUE 'TOTAL REJECTS'.       00040800
042900     05  FILLER            PIC X(12) VALUE SPACES.                00040900
043000     05  RPT-STAT-REJ      PIC ZZZ,ZZ9.                           00041000
043100     05  FILLER            PIC X(94) VALUE SPACES.                00041100
043200*                                                                 00041200
043300 LINKAGE SECTION.                                                 00041300
043400*                                                                 00041400
043500 PROCEDURE DIVISION.                                              00041500
043600*                                                                 00041600
043700 000-MAIN.                                                        00041700
043800     ACCEPT CURRENT-DATE FROM DATE.                               00041800
043900     ACCEPT CURRENT-TIME FROM TIME.                               00041900
044000     MOVE 20 TO CURRENT-CENTURY.                                  00042000
044100     COMPUTE WS-TODAY-YYYY = (CURRENT-CENTURY * 100) +            00042100
044200             CURRENT-YY.                                          00042200
044300     MOVE CURRENT-MONTH TO WS-TODAY-MM.                           00042300
044400     MOVE CURRENT-DAY   TO WS-TODAY-DD.                           00042400
044500     MOVE WS-TODAY-DATE TO WS-TS-DATE-PART.                       00042500
044600     STRING CURRENT-HOUR CURRENT-MINUTE CURRENT-SECOND            00042600
044700             DELIMITED BY SIZE INTO WS-TS-TIME-PART.              00042700
044800*                                                                 00042800
044900     PERFORM 700-OPEN-FILES.                                      00042900
045000     PERFORM 705-LOAD-CUSTOMER-TABLE THRU 705-EXIT.               00043000
045100     PERFORM 710-LOAD-PRODUCT-TABLE THRU 710-EXIT.                00043100
045200     PERFORM 800-INIT-REJECT-REPORT.                              00043200
045300*                                                                 00043300
045400     PERFORM 720-READ-TRAN-FILE.                                  00043400
045500     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00043500
045600             UNTIL WS-TRAN-EOF.                                   00043600
045700*                                                                 00043700
045800     PERFORM 730-WRITE-ORDER-MASTER THRU 730-EXIT.                00043800
045900     PERFORM 740-REWRITE-PRODUCT-MASTER THRU 740-EXIT.            00043900
046000     PERFORM 850-REPORT-RUN-STATS.                                00044000
046100     PERFORM 790-CLOSE-FILES.                                     00044100
046200*                                                                 00044200
046300     GOBACK.                                                      00044300
046400*                                                                 00044400
046500*---------------------------------------------------------------- 00044500
046600* TRANSACTION DISPATCH.                                           00044600
046700*---------------------------------------------------------------- 00044700
046800 100-PROCESS-TRANSACTIONS.                                        00044800
046900     EVALUATE TRUE                                                00044900
047000         WHEN WS-REQ-IS-CREATE                                    00045000
047100             ADD 1 TO WS-CREATE-REQUESTS                          00045100
047200             PERFORM 200-PROCESS-CREATE-TRAN THRU 200-EXIT        00045200
047300         WHEN WS-REQ-IS-STATUS                                    00045300
047400             ADD 1 TO WS-STATUS-REQUESTS                          00045400
047500             PERFORM 300-PROCESS-STATUS-TRAN THRU 300-EXIT        00045500
047600         WHEN WS-REQ-IS-CANCEL                                    00045600
047700             ADD 1 TO WS-CANCEL-REQUESTS                          00045700
047800             PERFORM 500-PROCESS-CANCEL-TRAN THRU 500-EXIT        00045800
047900         WHEN OTHER                                               00045900
048000             MOVE WS-REQ-ACTION    TO WS-REJ-ACTION               00046000
048100             MOVE WS-REQ-ORDER-ID  TO WS-REJ-TARGET-ID            00046100
048200             MOVE 'UNKNOWN ACTION CODE' TO WS-REJ-REASON          00046200
048300             PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT         00046300
048400     END-EVALUATE.                                                00046400
048500     PERFORM 720-READ-TRAN-FILE.                                  00046500
048600 100-EXIT.                                                        00046600
048700     EXIT.                                                        00046700
048800*                                                                 00046800
048900*---------------------------------------------------------------- 00046900
049000* ORDER CREATION ENGINE.                                          00047000
049100*---------------------------------------------------------------- 00047100
049200 200-PROCESS-CREATE-TRAN.                                         00047200
049300     MOVE 'N' TO WS-IDEMP-FOUND-SW.                               00047300
049400     MOVE 'N' TO WS-ITEM-REJECT-SW.                               00047400
049410*    WS-REQUEST IS NOT A BYTE IMAGE OF REQ-RECORD -- ITS ITEM     KAT02310
049420*    TABLE CARRIES WI-UNIT-PRICE/WI-SUBTOTAL/WI-PROD-NDX WORK     KAT02310
049430*    FIELDS REQ-RECORD DOES NOT HAVE, AND WS-REQ-ITEM-COUNT IS    KAT02310
049440*    COMP WHILE REQ-ITEM-COUNT IS DISPLAY -- A GROUP MOVE OF THE  KAT02310
049450*    WHOLE RECORD ONLY COPIES RAW BYTES AND WOULD NOT LINE THE    KAT02310
049460*    TWO LAYOUTS UP.  MOVE THE FLAT FD SLOT INTO THE COPYBOOK'S   KAT02310
049470*    OWN RECORD, THEN MOVE EACH HEADER FIELD ACROSS BY NAME SO    KAT02310
049480*    COBOL CONVERTS REPRESENTATION WHERE IT MUST (REQ 9861).      KAT02310
049500     MOVE ORDREQ-REC TO REQ-RECORD.                               00047500
049510     MOVE REQ-ACTION      TO WS-REQ-ACTION.                       00047510
049520     MOVE REQ-ORDER-ID    TO WS-REQ-ORDER-ID.                     00047520
049530     MOVE REQ-CUST-ID     TO WS-REQ-CUST-ID.                      00047530
049540     MOVE REQ-NEW-STATUS  TO WS-REQ-NEW-STATUS.                   00047540
049550     MOVE REQ-IDEMP-KEY   TO WS-REQ-IDEMP-KEY.                    00047550
049560     MOVE REQ-NOTES       TO WS-REQ-NOTES.                        00047560
049570     MOVE REQ-ITEM-COUNT  TO WS-REQ-ITEM-COUNT.                   00047570
049600*                                                                 00047600
049700     PERFORM 210-CHECK-IDEMPOTENCY THRU 210-EXIT.                 00047700
049800     IF WS-IDEMP-MATCH-FOUND                                      00047800
049900         ADD 1 TO WS-CREATE-PROCESSED                             00047900
050000         GO TO 200-EXIT                                           00048000
050100     END-IF.                                                      00048100
050200*                                                                 00048200
050300     PERFORM 220-EDIT-CUSTOMER THRU 220-EXIT.                     00048300
050400     IF WS-ITEM-REJECTED                                          00048400
050500         GO TO 200-EXIT                                           00048500
050600     END-IF.                                                      00048600
050700*                                                                 00048700
050800     PERFORM 230-EDIT-ITEM-COUNT THRU 230-EXIT.                   00048800
050900     IF WS-ITEM-REJECTED                                          00048900
051000         GO TO 200-EXIT                                           00049000
051100     END-IF.                                                      00049100
051200*                                                                 00049200
051300     PERFORM 240-SORT-REQUEST-ITEMS THRU 240-EXIT.                00049300
051400     PERFORM 250-PROCESS-ALL-ITEMS THRU 250-EXIT.                 00049400
051500     IF WS-ITEM-REJECTED                                          00049500
051550         COMPUTE WS-ROLLBACK-UPTO = WS-BAD-ITEM-SUB - 1           00049550
051600         PERFORM 260-ROLLBACK-ITEMS THRU 260-EXIT                 00049600
051700         GO TO 200-EXIT                                           00049700
051800     END-IF.                                                      00049800
051900*                                                                 00049900
052000     PERFORM 270-BUILD-ORDER-NUMBER THRU 270-EXIT.                00050000
052100     IF NOT WS-NUMBER-IS-OK                                       00050100
052200         MOVE 'CREATE  '  TO WS-REJ-ACTION                        00050200
052300         MOVE WS-REQ-ORDER-ID TO WS-REJ-TARGET-ID                 00050300
052400         MOVE 'ORDER NUMBER COLLISION' TO WS-REJ-REASON           00050400
052450         MOVE WS-REQ-ITEM-COUNT TO WS-ROLLBACK-UPTO               00050450
052500         PERFORM 260-ROLLBACK-ITEMS THRU 260-EXIT                 00050500
052600         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00050600
052700         GO TO 200-EXIT                                           00050700
052800     END-IF.                                                      00050800
052900*                                                                 00050900
053000     PERFORM 280-STORE-NEW-ORDER THRU 280-EXIT.                   00051000
053100     PERFORM 290-WRITE-CREATE-AUDIT THRU 290-EXIT.                00051100
053200     ADD 1 TO WS-CREATE-PROCESSED.                                00051200
053300 200-EXIT.                                                        00051300
053400     EXIT.                                                        00051400
053500*                                                                 00051500
053600*---------------------------------------------------------------- 00051600
053700* RN-PED-001/IDEMPOTENCY -- A CREATE CARRYING AN IDEMPOTENCY KEY  00051700
053800* THAT MATCHES AN ORDER ALREADY BUILT THIS RUN IS A NO-OP.        00051800
053900*---------------------------------------------------------------- 00051900
054000 210-CHECK-IDEMPOTENCY.                                           00052000
054100     IF WS-REQ-IDEMP-KEY = SPACES                                 00052100
054200         GO TO 210-EXIT                                           00052200
054300     END-IF.                                                      00052300
054400     IF WS-ORDER-COUNT = 0                                        00052400
054500         GO TO 210-EXIT                                           00052500
054600     END-IF.                                                      00052600
054700     PERFORM 215-TEST-ONE-IDEMP-KEY THRU 215-EXIT                 00052700
054800             VARYING OT-NDX FROM 1 BY 1                           00052800
054900             UNTIL OT-NDX > WS-ORDER-COUNT                        00052900
055000                OR WS-IDEMP-MATCH-FOUND.                          00053000
055100 210-EXIT.                                                        00053100
055200     EXIT.                                                        00053200
055300 215-TEST-ONE-IDEMP-KEY.                                          00053300
055400     IF OT-ORD-IDEMP-KEY(OT-NDX) = WS-REQ-IDEMP-KEY               00053400
055500         MOVE 'Y' TO WS-IDEMP-FOUND-SW                            00053500
055600     END-IF.                                                      00053600
055700 215-EXIT.                                                        00053700
055800     EXIT.                                                        00053800
055900*                                                                 00053900
056000*---------------------------------------------------------------- 00054000
056100* RN-CLI-003 -- CUSTOMER MUST EXIST, BE ACTIVE AND NOT DELETED.   00054100
056200*---------------------------------------------------------------- 00054200
056300 220-EDIT-CUSTOMER.                                               00054300
056400     MOVE 'N' TO WS-ITEM-REJECT-SW.                               00054400
056500     PERFORM 600-SEARCH-CUSTOMER-TABLE THRU 600-EXIT.             00054500
056600     IF NOT WS-CUST-FOUND                                         00054600
056700         MOVE 'CREATE  '        TO WS-REJ-ACTION                  00054700
056800         MOVE WS-REQ-ORDER-ID   TO WS-REJ-TARGET-ID               00054800
056900         MOVE 'CUSTOMER NOT FOUND' TO WS-REJ-REASON               00054900
057000         MOVE 'Y' TO WS-ITEM-REJECT-SW                            00055000
057100         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00055100
057200         GO TO 220-EXIT                                           00055200
057300     END-IF.                                                      00055300
057400     IF CT-CUST-ACTIVE(CT-NDX) NOT = 'Y'                          00055400
057500             OR CT-CUST-DELETED(CT-NDX) = 'Y'                     00055500
057600         MOVE 'CREATE  '        TO WS-REJ-ACTION                  00055600
057700         MOVE WS-REQ-ORDER-ID   TO WS-REJ-TARGET-ID               00055700
057800         MOVE 'INACTIVE CUSTOMER' TO WS-REJ-REASON                00055800
057900         MOVE 'Y' TO WS-ITEM-REJECT-SW                            00055900
058000         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00056000
058100     END-IF.                                                      00056100
058200 220-EXIT.                                                        00056200
058300     EXIT.                                                        00056300
058400*                                                                 00056400
058500*---------------------------------------------------------------- 00056500
058600* ORDER MUST HAVE AT LEAST ONE ITEM AND NO DUPLICATE PRODUCTS.    00056600
058700*---------------------------------------------------------------- 00056700
058800 230-EDIT-ITEM-COUNT.                                             00056800
058900     MOVE 'N' TO WS-ITEM-REJECT-SW.                               00056900
059000     IF WS-REQ-ITEM-COUNT < 1                                     00057000
059100         MOVE 'CREATE  '      TO WS-REJ-ACTION                    00057100
059200         MOVE WS-REQ-ORDER-ID TO WS-REJ-TARGET-ID                 00057200
059300         MOVE 'ORDER HAS NO ITEMS' TO WS-REJ-REASON               00057300
059400         MOVE 'Y' TO WS-ITEM-REJECT-SW                            00057400
059500         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00057500
059600         GO TO 230-EXIT                                           00057600
059700     END-IF.                                                      00057700
059710*    ORDREQ'S OWN DEPENDENCY NOTE SAYS THIS CHECK BELONGS HERE -- KAT02310
059720*    IT WAS DOCUMENTED IN 2005 BUT NEVER CODED, SO A COUNT OVER   KAT02310
059730*    20 RAN THE ITEM TABLE (OCCURS 20) PAST ITS BOUND FURTHER     KAT02310
059740*    DOWN THE PARAGRAPH CHAIN.  ADDED PER REQ 9861.               KAT02310
059750     IF WS-REQ-ITEM-COUNT > 20                                    KAT02310
059760         MOVE 'CREATE  '      TO WS-REJ-ACTION                    KAT02310
059770         MOVE WS-REQ-ORDER-ID TO WS-REJ-TARGET-ID                 KAT02310
059780         MOVE 'TOO MANY ITEMS' TO WS-REJ-REASON                   KAT02310
059790         MOVE 'Y' TO WS-ITEM-REJECT-SW                            KAT02310
059830         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             KAT02310
059840         GO TO 230-EXIT                                           KAT02310
059850     END-IF.                                                      KAT02310
059860*                                                                 KAT02310
059862*    THE ITEM TABLE MUST BE LOADED FROM THIS REQUEST BEFORE THE   KAT03340
059864*    DUP-ITEM SCAN RUNS -- 232-LOAD-ITEM-TABLE USED TO BE CALLED  KAT03340
059866*    AFTER 230 RETURNED, SO 235/236 WERE COMPARING WS-REQ-ITEM-   KAT03340
059868*    TABLE ROWS LEFT OVER FROM THE PRIOR CREATE (OR VALUE-CLAUSE  KAT03340
059870*    ZEROS ON THE FIRST CREATE OF THE RUN), NEVER THIS REQUEST'S  KAT03340
059872*    OWN ITEMS.  MOVED THE LOAD AHEAD OF THE SCAN (REQ 9902).     KAT03340
059874*                                                                 KAT03340
059876     PERFORM 232-LOAD-ITEM-TABLE THRU 232-EXIT.                   KAT03340
059900     MOVE 'N' TO WS-DUP-ITEM-SW.                                  00057900
060000     PERFORM 235-CHECK-ONE-DUP-ITEM THRU 235-EXIT                 00058000
060100             VARYING WS-SUB FROM 1 BY 1                           00058100
060200             UNTIL WS-SUB > WS-REQ-ITEM-COUNT                     00058200
060300                OR WS-DUP-ITEM-FOUND.                             00058300
060400     IF WS-DUP-ITEM-FOUND                                         00058400
060500         MOVE 'CREATE  '      TO WS-REJ-ACTION                    00058500
060600         MOVE WS-REQ-ORDER-ID TO WS-REJ-TARGET-ID                 00058600
060700         MOVE 'DUPLICATE PRODUCT IN ORDER' TO WS-REJ-REASON       00058700
060800         MOVE 'Y' TO WS-ITEM-REJECT-SW                            00058800
060900         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00058900
061000     END-IF.                                                      00059000
061100 230-EXIT.                                                        00059100
061200     EXIT.                                                        00059200
061205*                                                                 KAT02310
061210*---------------------------------------------------------------- KAT02310
061215* LOAD THE REQUEST'S ITEM LINES INTO WS-REQ-ITEM-TABLE BY FIELD   KAT02310
061220* NAME (NOT A GROUP MOVE -- SEE THE NOTE AT 200-PROCESS-CREATE-   KAT02310
061225* TRAN).  WI-UNIT-PRICE/WI-SUBTOTAL/WI-PROD-NDX ARE LEFT ALONE    KAT02310
061230* HERE -- 255-PROCESS-ONE-ITEM FILLS THOSE IN AS EACH ITEM PASSES KAT02310
061235* ITS EDITS (REQ 9861).                                           KAT02310
061240*---------------------------------------------------------------- KAT02310
061245 232-LOAD-ITEM-TABLE.                                             KAT02310
061250     PERFORM 233-LOAD-ONE-ITEM THRU 233-EXIT                      KAT02310
061255             VARYING WS-SUB FROM 1 BY 1                           KAT02310
061260             UNTIL WS-SUB > WS-REQ-ITEM-COUNT.                    KAT02310
061265 232-EXIT.                                                        KAT02310
061270     EXIT.                                                        KAT02310
061275 233-LOAD-ONE-ITEM.                                               KAT02310
061280     MOVE REQ-PRODUCT-ID(WS-SUB) TO WI-PRODUCT-ID(WS-SUB).        KAT02310
061285     MOVE REQ-QUANTITY(WS-SUB)   TO WI-QUANTITY(WS-SUB).          KAT02310
061290 233-EXIT.                                                        KAT02310
061295     EXIT.                                                        KAT02310
061300 235-CHECK-ONE-DUP-ITEM.                                          00059300
061400     PERFORM 236-COMPARE-ONE-PAIR THRU 236-EXIT                   00059400
061500             VARYING WS-SUB2 FROM 1 BY 1                          00059500
061600             UNTIL WS-SUB2 > WS-REQ-ITEM-COUNT                    00059600
061700                OR WS-DUP-ITEM-FOUND.                             00059700
061800 235-EXIT.                                                        00059800
061900     EXIT.                                                        00059900
062000 236-COMPARE-ONE-PAIR.                                            00060000
062100     IF WS-SUB NOT = WS-SUB2                                      00060100
062200         IF WI-PRODUCT-ID(WS-SUB) = WI-PRODUCT-ID(WS-SUB2)        00060200
062300             MOVE 'Y' TO WS-DUP-ITEM-SW                           00060300
062400         END-IF                                                   00060400
062500     END-IF.                                                      00060500
062600 236-EXIT.                                                        00060600
062700     EXIT.                                                        00060700
062800*                                                                 00060800
062900*---------------------------------------------------------------- 00060900
063000* SORT THE REQUEST ITEM LINES INTO ASCENDING PRODUCT-ID ORDER     00061000
063100* (RN-EST-002) SO 250-PROCESS-ALL-ITEMS AND ANY LATER ROLLBACK    00061100
063200* DEDUCT/RESTORE STOCK IN A STABLE, REPEATABLE SEQUENCE.  THE     00061200
063300* SHIFT-AND-INSERT TECHNIQUE HERE IS THE SAME ONE ADSORT1 USES    00061300
063400* ON THE OLD PRICING TABLES -- SEE THE MAINT LOG BELOW.           00061400
063500*---------------------------------------------------------------- 00061500
063600 240-SORT-REQUEST-ITEMS.                                          00061600
063700     IF WS-REQ-ITEM-COUNT < 2                                     00061700
063800         GO TO 240-EXIT                                           00061800
063900     END-IF.                                                      00061900
064000     PERFORM 242-INSERT-ONE-ITEM THRU 242-EXIT                    00062000
064100             VARYING WI-NDX FROM 2 BY 1                           00062100
064200             UNTIL WI-NDX > WS-REQ-ITEM-COUNT.                    00062200
064300 240-EXIT.                                                        00062300
064400     EXIT.                                                        00062400
064500 242-INSERT-ONE-ITEM.                                             00062500
064600     MOVE WI-PRODUCT-ID(WI-NDX) TO WS-SWAP-PRODUCT-ID.            00062600
064700     MOVE WI-QUANTITY(WI-NDX)   TO WS-SWAP-QUANTITY.              00062700
064800     SET WS-INSERT-TO TO WI-NDX.                                  00062800
064900     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                     00062900
065000     PERFORM 244-SHIFT-ONE-SLOT THRU 244-EXIT                     00063000
065100             UNTIL WS-INSERT-TO <= 0                              00063100
065200                OR WI-PRODUCT-ID(WS-INSERT-TO)                    00063200
065300                        <= WS-SWAP-PRODUCT-ID.                    00063300
065400     SET WI-SORT-NDX TO WS-INSERT-TO.                             00063400
065500     SET WI-SORT-NDX UP BY 1.                                     00063500
065600     MOVE WS-SWAP-PRODUCT-ID TO WI-PRODUCT-ID(WI-SORT-NDX).       00063600
065700     MOVE WS-SWAP-QUANTITY   TO WI-QUANTITY(WI-SORT-NDX).         00063700
065800 242-EXIT.                                                        00063800
065900     EXIT.                                                        00063900
066000 244-SHIFT-ONE-SLOT.                                              00064000
066100     SET WI-FIND-NDX TO WS-INSERT-TO.                             00064100
066200     SET WI-SORT-NDX TO WS-INSERT-TO.                             00064200
066300     SET WI-SORT-NDX UP BY 1.                                     00064300
066400     MOVE WI-PRODUCT-ID(WI-FIND-NDX)                              00064400
066500             TO WI-PRODUCT-ID(WI-SORT-NDX).                       00064500
066600     MOVE WI-QUANTITY(WI-FIND-NDX) TO WI-QUANTITY(WI-SORT-NDX).   00064600
066700     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                     00064700
066800 244-EXIT.                                                        00064800
066900     EXIT.                                                        00064900
067000*                                                                 00065000
067100*---------------------------------------------------------------- 00065100
067200* RN-PRO-002/RN-EST-001 -- EACH ITEM MUST NAME AN ACTIVE PRODUCT  00065200
067300* WITH ENOUGH STOCK ON HAND.  STOCK IS DEDUCTED AS SOON AS AN     00065300
067400* ITEM PASSES SO A LATER ITEM SEES THE REDUCED BALANCE; IF ANY    00065400
067500* ITEM FAILS THE ONES ALREADY DEDUCTED ARE PUT BACK BY            00065500
067600* 260-ROLLBACK-ITEMS (RN-EST-003, REQ 8871).                      00065600
067700*---------------------------------------------------------------- 00065700
067800 250-PROCESS-ALL-ITEMS.                                           00065800
067900     MOVE 'N' TO WS-ITEM-REJECT-SW.                               00065900
068000     MOVE 0 TO WS-NEW-ORDER-TOTAL.                                00066000
068100     MOVE 0 TO WS-BAD-ITEM-SUB.                                   00066100
068200     PERFORM 255-PROCESS-ONE-ITEM THRU 255-EXIT                   00066200
068300             VARYING WS-SUB FROM 1 BY 1                           00066300
068400             UNTIL WS-SUB > WS-REQ-ITEM-COUNT                     00066400
068500                OR WS-ITEM-REJECTED.                              00066500
068600 250-EXIT.                                                        00066600
068700     EXIT.                                                        00066700
068800 255-PROCESS-ONE-ITEM.                                            00066800
068900     MOVE WI-PRODUCT-ID(WS-SUB) TO WS-REJ-TARGET-ID.              00066900
069000     MOVE WI-PRODUCT-ID(WS-SUB) TO WS-PROD-SEARCH-KEY.            00067000
069100     PERFORM 610-SEARCH-PRODUCT-TABLE THRU 610-EXIT.              00067100
069200     IF NOT WS-PROD-FOUND                                         00067200
069300         MOVE WS-SUB          TO WS-BAD-ITEM-SUB                  00067300
069400         MOVE 'CREATE  '      TO WS-REJ-ACTION                    00067400
069500         MOVE WS-REQ-ORDER-ID TO WS-REJ-TARGET-ID                 00067500
069600         MOVE 'PRODUCT NOT FOUND' TO WS-REJ-REASON                00067600
069700         MOVE 'Y' TO WS-ITEM-REJECT-SW                            00067700
069800         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00067800
069900         GO TO 255-EXIT                                           00067900
070000     END-IF.                                                      00068000
070100     SET WI-PROD-NDX(WS-SUB) TO PT-NDX.                           00068100
070200*                                                                 00068200
070300     IF NOT PROD-IS-ACTIVE(PT-NDX)                                00068300
070400         MOVE WS-SUB          TO WS-BAD-ITEM-SUB                  00068400
070500         MOVE 'CREATE  '      TO WS-REJ-ACTION                    00068500
070600         MOVE WS-REQ-ORDER-ID TO WS-REJ-TARGET-ID                 00068600
070700         MOVE 'INACTIVE PRODUCT' TO WS-REJ-REASON                 00068700
070800         MOVE 'Y' TO WS-ITEM-REJECT-SW                            00068800
070900         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00068900
071000         GO TO 255-EXIT                                           00069000
071100     END-IF.                                                      00069100
071200*                                                                 00069200
071300     IF WI-QUANTITY(WS-SUB) < 1                                   00069300
071400         MOVE WS-SUB          TO WS-BAD-ITEM-SUB                  00069400
071500         MOVE 'CREATE  '      TO WS-REJ-ACTION                    00069500
071600         MOVE WS-REQ-ORDER-ID TO WS-REJ-TARGET-ID                 00069600
071700         MOVE 'INVALID ITEM QUANTITY' TO WS-REJ-REASON            00069700
071800         MOVE 'Y' TO WS-ITEM-REJECT-SW                            00069800
071900         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00069900
072000         GO TO 255-EXIT                                           00070000
072100     END-IF.                                                      00070100
072200*                                                                 00070200
072300     IF PT-PROD-STOCK-QTY(PT-NDX) < WI-QUANTITY(WS-SUB)           00070300
072400         MOVE WS-SUB          TO WS-BAD-ITEM-SUB                  00070400
072500         MOVE 'CREATE  '      TO WS-REJ-ACTION                    00070500
072600         MOVE WS-REQ-ORDER-ID TO WS-REJ-TARGET-ID                 00070600
072700         MOVE WI-QUANTITY(WS-SUB)       TO WS-REJ-QTY-ED          00070700
072800         MOVE PT-PROD-STOCK-QTY(PT-NDX) TO WS-REJ-STOCK-ED        00070800
072900         STRING 'INSUFFICIENT STOCK - REQUESTED '                 00070900
073000                 WS-REJ-QTY-ED                                    00071000
073100                 ' AVAILABLE ' WS-REJ-STOCK-ED                    00071100
073200                 DELIMITED BY SIZE INTO WS-REJ-REASON             00071200
073300         MOVE 'Y' TO WS-ITEM-REJECT-SW                            00071300
073400         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00071400
073500         GO TO 255-EXIT                                           00071500
073600     END-IF.                                                      00071600
073700*                                                                 00071700
073800     SUBTRACT WI-QUANTITY(WS-SUB) FROM PT-PROD-STOCK-QTY(PT-NDX). 00071800
073900     MOVE PT-PROD-PRICE(PT-NDX) TO WI-UNIT-PRICE(WS-SUB).         00071900
074000     COMPUTE WI-SUBTOTAL(WS-SUB) =                                00072000
074100             WI-QUANTITY(WS-SUB) * WI-UNIT-PRICE(WS-SUB).         00072100
074200     ADD WI-SUBTOTAL(WS-SUB) TO WS-NEW-ORDER-TOTAL.               00072200
074300 255-EXIT.                                                        00072300
074400     EXIT.                                                        00072400
074500*                                                                 00072500
074600*---------------------------------------------------------------- 00072600
074700* ALL-OR-NOTHING ROLLBACK (REQ 8871) -- PUT BACK THE STOCK OF     00072700
074800* WHATEVER ITEMS ON THIS ORDER ALREADY WENT THROUGH BEFORE THE    00072800
074900* ITEM (OR THE ORDER-NUMBER STEP) THAT FAILED.  THE CALLER SETS   00072900
075000* WS-ROLLBACK-UPTO -- THE BAD ITEM SUBSCRIPT LESS ONE WHEN AN     00073000
075100* ITEM FAILED, OR THE FULL ITEM COUNT WHEN EVERY ITEM PASSED BUT  00073100
075200* THE ORDER NUMBER COULD NOT BE MANUFACTURED.                     00073200
075300*---------------------------------------------------------------- 00073300
075400 260-ROLLBACK-ITEMS.                                              00073400
075500     IF WS-ROLLBACK-UPTO > 0                                      00073500
075600         PERFORM 265-RESTORE-ONE-ITEM THRU 265-EXIT               00073600
075700                 VARYING WS-SUB FROM 1 BY 1                       00073700
075800                 UNTIL WS-SUB > WS-ROLLBACK-UPTO                  00073800
075900     END-IF.                                                      00073900
076000 260-EXIT.                                                        00074000
076100     EXIT.                                                        00074100
076200 265-RESTORE-ONE-ITEM.                                            00074200
076300     SET PT-NDX TO WI-PROD-NDX(WS-SUB).                           00074300
076400     ADD WI-QUANTITY(WS-SUB) TO PT-PROD-STOCK-QTY(PT-NDX).        00074400
076500 265-EXIT.                                                        00074500
076600     EXIT.                                                        00074600
076700*                                                                 00074700
076800*---------------------------------------------------------------- 00074800
076900* BUILD THE HUMAN-READABLE ORD-YYYYMMDD-XXXXXX ORDER NUMBER.      00074900
077000* REQ 8867 -- RETRY UP TO 5 TIMES ON A COLLISION AGAINST AN       00075000
077100* ORDER NUMBER ALREADY BUILT THIS RUN BEFORE GIVING UP.           00075100
077200*---------------------------------------------------------------- 00075200
077300 270-BUILD-ORDER-NUMBER.                                          00075300
077400     MOVE 'N' TO WS-NUMBER-OK-SW.                                 00075400
077500     PERFORM 272-TRY-ONE-NUMBER THRU 272-EXIT                     00075500
077600             VARYING WS-ATTEMPT FROM 1 BY 1                       00075600
077700             UNTIL WS-ATTEMPT > 5                                 00075700
077800                OR WS-NUMBER-IS-OK.                               00075800
077900 270-EXIT.                                                        00075900
078000     EXIT.                                                        00076000
078100 272-TRY-ONE-NUMBER.                                              00076100
078200     ADD 1 TO WS-ORDNO-SEQ.                                       00076200
078300     MOVE WS-ORDNO-SEQ    TO WS-ORDNO-SEQ-ED.                     00076300
078400     MOVE 'ORD-'          TO WS-ONW-PREFIX.                       00076400
078500     MOVE WS-TODAY-DATE   TO WS-ONW-DATE.                         00076500
078600     MOVE '-'             TO WS-ONW-DASH.                         00076600
078700     MOVE WS-ORDNO-SEQ-ED TO WS-ONW-SEQ.                          00076700
078800     PERFORM 275-CHECK-NUMBER-COLLISION THRU 275-EXIT.            00076800
078900     IF NOT WS-COLLISION-FOUND                                    00076900
079000         MOVE 'Y' TO WS-NUMBER-OK-SW                              00077000
079100     END-IF.                                                      00077100
079200 272-EXIT.                                                        00077200
079300     EXIT.                                                        00077300
079400 275-CHECK-NUMBER-COLLISION.                                      00077400
079500     MOVE 'N' TO WS-COLLISION-SW.                                 00077500
079600     IF WS-ORDER-COUNT > 0                                        00077600
079700         PERFORM 276-TEST-ONE-NUMBER THRU 276-EXIT                00077700
079800                 VARYING OT-NDX FROM 1 BY 1                       00077800
079900                 UNTIL OT-NDX > WS-ORDER-COUNT                    00077900
080000                    OR WS-COLLISION-FOUND                         00078000
080100     END-IF.                                                      00078100
080200 275-EXIT.                                                        00078200
080300     EXIT.                                                        00078300
080400 276-TEST-ONE-NUMBER.                                             00078400
080500     IF OT-ORD-NUMBER(OT-NDX) = WS-ORDER-NUMBER-WORK              00078500
080600         MOVE 'Y' TO WS-COLLISION-SW                              00078600
080700     END-IF.                                                      00078700
080800 276-EXIT.                                                        00078800
080900     EXIT.                                                        00078900
081000*                                                                 00079000
081100*---------------------------------------------------------------- 00079100
081200* APPEND THE NEW ORDER (STATUS PENDING) AND ITS PRICED ITEM       00079200
081300* LINES TO THE IN-MEMORY ORDER TABLE.                             00079300
081400*---------------------------------------------------------------- 00079400
081500 280-STORE-NEW-ORDER.                                             00079500
081600     ADD 1 TO WS-ORDER-COUNT.                                     00079600
081700     SET OT-NDX TO WS-ORDER-COUNT.                                00079700
081800     MOVE WS-REQ-ORDER-ID      TO OT-ORD-ID(OT-NDX).              00079800
081900     MOVE WS-ORDER-NUMBER-WORK TO OT-ORD-NUMBER(OT-NDX).          00079900
082000     MOVE WS-REQ-CUST-ID       TO OT-ORD-CUST-ID(OT-NDX).         00080000
082100     MOVE WS-PENDING-LIT       TO OT-ORD-STATUS(OT-NDX).          00080100
082200     MOVE WS-NEW-ORDER-TOTAL   TO OT-ORD-TOTAL(OT-NDX).           00080200
082300     MOVE WS-REQ-NOTES         TO OT-ORD-NOTES(OT-NDX).           00080300
082400     MOVE WS-REQ-IDEMP-KEY     TO OT-ORD-IDEMP-KEY(OT-NDX).       00080400
082500     MOVE WS-TIMESTAMP-14      TO OT-ORD-CREATED(OT-NDX).         00080500
082600     MOVE WS-REQ-ITEM-COUNT    TO OT-ITEM-COUNT(OT-NDX).          00080600
082700     PERFORM 285-STORE-ONE-ITEM THRU 285-EXIT                     00080700
082800             VARYING WS-SUB FROM 1 BY 1                           00080800
082900             UNTIL WS-SUB > WS-REQ-ITEM-COUNT.                    00080900
083000 280-EXIT.                                                        00081000
083100     EXIT.                                                        00081100
083200 285-STORE-ONE-ITEM.                                              00081200
083300     MOVE WI-PRODUCT-ID(WS-SUB)                                   00081300
083400             TO OT-ITM-PRODUCT-ID(OT-NDX, WS-SUB).                00081400
083500     MOVE WI-QUANTITY(WS-SUB)                                     00081500
083600             TO OT-ITM-QUANTITY(OT-NDX, WS-SUB).                  00081600
083700     MOVE WI-UNIT-PRICE(WS-SUB)                                   00081700
083800             TO OT-ITM-UNIT-PRICE(OT-NDX, WS-SUB).                00081800
083900     MOVE WI-SUBTOTAL(WS-SUB)                                     00081900
084000             TO OT-ITM-SUBTOTAL(OT-NDX, WS-SUB).                  00082000
084100 285-EXIT.                                                        00082100
084200     EXIT.                                                        00082200
084300*                                                                 00082300
084400*---------------------------------------------------------------- 00082400
084500* RN-PED-002 -- THE INITIAL PENDING STATUS GETS A HISTORY ENTRY   00082500
084600* (OLD STATUS SPACES) AND AN OUTBOX EVENT LIKE EVERY OTHER        00082600
084700* MUTATION (REQ 8834).                                            00082700
084800*---------------------------------------------------------------- 00082800
084900 290-WRITE-CREATE-AUDIT.                                          00082900
085000     CALL 'HSTWRT01' USING WS-REQ-ORDER-ID, SPACES,               00083000
085100             WS-PENDING-LIT, WS-CREATED-NOTES, WS-TIMESTAMP-14.   00083100
085200     CALL 'EVTWRT01' USING WS-EVT-CREATED-LIT, WS-REQ-ORDER-ID,   00083200
085300             WS-TOPIC-LIT, WS-TIMESTAMP-14.                       00083300
085400 290-EXIT.                                                        00083400
085500     EXIT.                                                        00083500
085600*                                                                 00083600
085700*---------------------------------------------------------------- 00083700
085800* ORDER STATUS TRANSITION ENGINE.                                 00083800
085900*---------------------------------------------------------------- 00083900
086000 300-PROCESS-STATUS-TRAN.                                         00084000
086100     MOVE ORDREQ-REC TO WS-REQUEST.                               00084100
086200     MOVE 'N' TO WS-ITEM-REJECT-SW.                               00084200
086300*                                                                 00084300
086400     PERFORM 310-FIND-ORDER-FOR-STATUS THRU 310-EXIT.             00084400
086500     IF NOT WS-ORDER-FOUND                                        00084500
086600         GO TO 300-EXIT                                           00084600
086700     END-IF.                                                      00084700
086800*                                                                 00084800
086900     PERFORM 320-CHECK-STATE-XITION THRU 320-EXIT.                00084900
087000     IF NOT WS-TRANSITION-IS-OK                                   00085000
087100         GO TO 300-EXIT                                           00085100
087200     END-IF.                                                      00085200
087300*                                                                 00085300
087400     PERFORM 330-APPLY-STATUS-CHANGE THRU 330-EXIT.               00085400
087500     ADD 1 TO WS-STATUS-PROCESSED.                                00085500
087600 300-EXIT.                                                        00085600
087700     EXIT.                                                        00085700
087800 310-FIND-ORDER-FOR-STATUS.                                       00085800
087900     PERFORM 620-SEARCH-ORDER-TABLE THRU 620-EXIT.                00085900
088000     IF NOT WS-ORDER-FOUND                                        00086000
088100         MOVE 'STATUS  '      TO WS-REJ-ACTION                    00086100
088200         MOVE WS-REQ-ORDER-ID TO WS-REJ-TARGET-ID                 00086200
088300         MOVE 'ORDER NOT FOUND' TO WS-REJ-REASON                  00086300
088400         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00086400
088500     END-IF.                                                      00086500
088600 310-EXIT.                                                        00086600
088700     EXIT.                                                        00086700
088800*                                                                 00086800
088900*---------------------------------------------------------------- 00086900
089000* RN-PED-001 -- THE ORDER LIFE CYCLE.  PENDING MAY GO TO          00087000
089100* CONFIRMED OR CANCELLED; CONFIRMED MAY GO TO SEPARATED OR        00087100
089200* CANCELLED; SEPARATED MAY ONLY GO TO SHIPPED; SHIPPED MAY ONLY   00087200
089300* GO TO DELIVERED; DELIVERED AND CANCELLED ARE TERMINAL.  KEEP    00087300
089400* THIS IN STEP WITH THE 88-LEVELS ON ORDHDR.                      00087400
089500*---------------------------------------------------------------- 00087500
089600 320-CHECK-STATE-XITION.                                          00087600
089700     MOVE 'N' TO WS-TRANSITION-OK-SW.                             00087700
089800     EVALUATE TRUE                                                00087800
089900         WHEN OT-STAT-PENDING(OT-FIND-NDX)                        00087900
090000             IF WS-REQ-NEW-STATUS = 'CONFIRMED '                  00088000
090100                     OR WS-REQ-NEW-STATUS = 'CANCELLED '          00088100
090200                 MOVE 'Y' TO WS-TRANSITION-OK-SW                  00088200
090300             END-IF                                               00088300
090400         WHEN OT-STAT-CONFIRMED(OT-FIND-NDX)                      00088400
090500             IF WS-REQ-NEW-STATUS = 'SEPARATED '                  00088500
090600                     OR WS-REQ-NEW-STATUS = 'CANCELLED '          00088600
090700                 MOVE 'Y' TO WS-TRANSITION-OK-SW                  00088700
090800             END-IF                                               00088800
090900         WHEN OT-STAT-SEPARATED(OT-FIND-NDX)                      00088900
091000             IF WS-REQ-NEW-STATUS = 'SHIPPED   '                  00089000
091100                 MOVE 'Y' TO WS-TRANSITION-OK-SW                  00089100
091200             END-IF                                               00089200
091300         WHEN OT-STAT-SHIPPED(OT-FIND-NDX)                        00089300
091400             IF WS-REQ-NEW-STATUS = 'DELIVERED '                  00089400
091500                 MOVE 'Y' TO WS-TRANSITION-OK-SW                  00089500
091600             END-IF                                               00089600
091700         WHEN OTHER                                               00089700
091800             CONTINUE                                             00089800
091900     END-EVALUATE.                                                00089900
092000     IF NOT WS-TRANSITION-IS-OK                                   00090000
092100         MOVE 'STATUS  '      TO WS-REJ-ACTION                    00090100
092200         MOVE WS-REQ-ORDER-ID TO WS-REJ-TARGET-ID                 00090200
092300         STRING 'INVALID TRANSITION FROM '                        00090300
092400                 OT-ORD-STATUS(OT-FIND-NDX)                       00090400
092500                 ' TO ' WS-REQ-NEW-STATUS                         00090500
092600                 DELIMITED BY SIZE INTO WS-REJ-REASON             00090600
092700         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00090700
092800     END-IF.                                                      00090800
092900 320-EXIT.                                                        00090900
093000     EXIT.                                                        00091000
093100 330-APPLY-STATUS-CHANGE.                                         00091100
093200     MOVE OT-ORD-STATUS(OT-FIND-NDX) TO WS-OLD-STATUS-HOLD.       00091200
093300     MOVE WS-REQ-NEW-STATUS TO OT-ORD-STATUS(OT-FIND-NDX).        00091300
093400     CALL 'HSTWRT01' USING WS-REQ-ORDER-ID, WS-OLD-STATUS-HOLD,   00091400
093500             WS-REQ-NEW-STATUS, WS-REQ-NOTES, WS-TIMESTAMP-14.    00091500
093600     CALL 'EVTWRT01' USING WS-EVT-STATCHG-LIT, WS-REQ-ORDER-ID,   00091600
093700             WS-TOPIC-LIT, WS-TIMESTAMP-14.                       00091700
093800 330-EXIT.                                                        00091800
093900     EXIT.                                                        00091900
094000*                                                                 00092000
094100*---------------------------------------------------------------- 00092100
094200* ORDER CANCELLATION ENGINE.                                      00092200
094300*---------------------------------------------------------------- 00092300
094400 500-PROCESS-CANCEL-TRAN.                                         00092400
094500     MOVE ORDREQ-REC TO WS-REQUEST.                               00092500
094600     MOVE 'N' TO WS-ITEM-REJECT-SW.                               00092600
094700*                                                                 00092700
094800     PERFORM 510-FIND-ORDER-FOR-CANCEL THRU 510-EXIT.             00092800
094900     IF NOT WS-ORDER-FOUND                                        00092900
095000         GO TO 500-EXIT                                           00093000
095100     END-IF.                                                      00093100
095200*                                                                 00093200
095300     PERFORM 520-CHECK-CANCELLABLE THRU 520-EXIT.                 00093300
095400     IF NOT WS-TRANSITION-IS-OK                                   00093400
095500         GO TO 500-EXIT                                           00093500
095600     END-IF.                                                      00093600
095700*                                                                 00093700
095800     PERFORM 530-RELEASE-STOCK THRU 530-EXIT.                     00093800
095900     PERFORM 540-APPLY-CANCEL THRU 540-EXIT.                      00093900
096000     ADD 1 TO WS-CANCEL-PROCESSED.                                00094000
096100 500-EXIT.                                                        00094100
096200     EXIT.                                                        00094200
096300 510-FIND-ORDER-FOR-CANCEL.                                       00094300
096400     PERFORM 620-SEARCH-ORDER-TABLE THRU 620-EXIT.                00094400
096500     IF NOT WS-ORDER-FOUND                                        00094500
096600         MOVE 'CANCEL  '      TO WS-REJ-ACTION                    00094600
096700         MOVE WS-REQ-ORDER-ID TO WS-REJ-TARGET-ID                 00094700
096800         MOVE 'ORDER NOT FOUND' TO WS-REJ-REASON                  00094800
096900         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00094900
097000     END-IF.                                                      00095000
097100 510-EXIT.                                                        00095100
097200     EXIT.                                                        00095200
097300*                                                                 00095300
097400*---------------------------------------------------------------- 00095400
097500* RN-EST-004/RN-PED-001 -- ONLY A PENDING OR CONFIRMED ORDER MAY  00095500
097600* BE CANCELLED.  A DOUBLE CANCEL MUST BE REJECTED WITHOUT         00095600
097700* RELEASING STOCK A SECOND TIME.                                  00095700
097800*---------------------------------------------------------------- 00095800
097900 520-CHECK-CANCELLABLE.                                           00095900
098000     MOVE 'N' TO WS-TRANSITION-OK-SW.                             00096000
098100     IF OT-STAT-PENDING(OT-FIND-NDX)                              00096100
098200             OR OT-STAT-CONFIRMED(OT-FIND-NDX)                    00096200
098300         MOVE 'Y' TO WS-TRANSITION-OK-SW                          00096300
098400     ELSE                                                         00096400
098500         MOVE 'CANCEL  '      TO WS-REJ-ACTION                    00096500
098600         MOVE WS-REQ-ORDER-ID TO WS-REJ-TARGET-ID                 00096600
098700         STRING 'INVALID TRANSITION FROM '                        00096700
098800                 OT-ORD-STATUS(OT-FIND-NDX)                       00096800
098900                 ' TO CANCELLED'                                  00096900
099000                 DELIMITED BY SIZE INTO WS-REJ-REASON             00097000
099100         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00097100
099200     END-IF.                                                      00097200
099300 520-EXIT.                                                        00097300
099400     EXIT.                                                        00097400
099500*                                                                 00097500
099600*---------------------------------------------------------------- 00097600
099700* RELEASE EACH ITEM'S STOCK BACK TO THE PRODUCT TABLE IN          00097700
099800* ASCENDING PRODUCT-ID ORDER (RN-EST-005) -- THE ITEMS ARE        00097800
099900* ALREADY IN THAT ORDER SINCE 240-SORT-REQUEST-ITEMS SORTED       00097900
100000* THEM BEFORE THE ORDER WAS EVER STORED.                          00098000
100100*---------------------------------------------------------------- 00098100
100200 530-RELEASE-STOCK.                                               00098200
100300     PERFORM 535-RELEASE-ONE-ITEM THRU 535-EXIT                   00098300
100400             VARYING OT-ITM-NDX FROM 1 BY 1                       00098400
100500             UNTIL OT-ITM-NDX > OT-ITEM-COUNT(OT-FIND-NDX).       00098500
100600 530-EXIT.                                                        00098600
100700     EXIT.                                                        00098700
100800 535-RELEASE-ONE-ITEM.                                            00098800
100900     MOVE OT-ITM-PRODUCT-ID(OT-FIND-NDX, OT-ITM-NDX)              00098900
101000             TO WS-PROD-SEARCH-KEY.                               00099000
101100     PERFORM 610-SEARCH-PRODUCT-TABLE THRU 610-EXIT.              00099100
101200     IF WS-PROD-FOUND                                             00099200
101300         ADD OT-ITM-QUANTITY(OT-FIND-NDX, OT-ITM-NDX)             00099300
101400                 TO PT-PROD-STOCK-QTY(PT-NDX)                     00099400
101500     END-IF.                                                      00099500
101600 535-EXIT.                                                        00099600
101700     EXIT.                                                        00099700
101800 540-APPLY-CANCEL.                                                00099800
101900     MOVE OT-ORD-STATUS(OT-FIND-NDX) TO WS-OLD-STATUS-HOLD.       00099900
102000     MOVE WS-CANCELLED-LIT TO OT-ORD-STATUS(OT-FIND-NDX).         00100000
102100     CALL 'HSTWRT01' USING WS-REQ-ORDER-ID, WS-OLD-STATUS-HOLD,   00100100
102200             WS-CANCELLED-LIT, WS-CANCEL-NOTES, WS-TIMESTAMP-14.  00100200
102300     CALL 'EVTWRT01' USING WS-EVT-CANCELLED-LIT, WS-REQ-ORDER-ID, 00100300
102400             WS-TOPIC-LIT, WS-TIMESTAMP-14.                       00100400
102500 540-EXIT.                                                        00100500
102600     EXIT.                                                        00100600
102700*                                                                 00100700
102800*---------------------------------------------------------------- 00100800
102900* TABLE LOOKUP ROUTINES.  CUSTOMER-TABLE AND PRODUCT-TABLE ARE    00100900
103000* LOADED IN KEY ORDER FROM THEIR MASTER FILES SO SEARCH ALL CAN   00101000
103100* BINARY-SEARCH THEM; ORDER-TABLE IS BUILT UP DURING THIS RUN IN  00101100
103200* REQUEST ORDER, SO IT GETS AN ORDINARY LINEAR SEARCH.            00101200
103300*---------------------------------------------------------------- 00101300
103400 600-SEARCH-CUSTOMER-TABLE.                                       00101400
103500     MOVE 'N' TO WS-CUST-FOUND-SW.                                00101500
103600     IF WS-CUSTOMER-COUNT = 0                                     00101600
103700         GO TO 600-EXIT                                           00101700
103800     END-IF.                                                      00101800
103900     SEARCH ALL CUSTOMER-TABLE-ENTRY                              00101900
104000         WHEN CT-CUST-ID(CT-NDX) = WS-REQ-CUST-ID                 00102000
104100             MOVE 'Y' TO WS-CUST-FOUND-SW                         00102100
104200     END-SEARCH.                                                  00102200
104300 600-EXIT.                                                        00102300
104400     EXIT.                                                        00102400
104500 610-SEARCH-PRODUCT-TABLE.                                        00102500
104600     MOVE 'N' TO WS-PROD-FOUND-SW.                                00102600
104700     IF WS-PRODUCT-COUNT = 0                                      00102700
104800         GO TO 610-EXIT                                           00102800
104900     END-IF.                                                      00102900
105000     SEARCH ALL PRODUCT-TABLE-ENTRY                               00103000
105100         WHEN PT-PROD-ID(PT-NDX) = WS-PROD-SEARCH-KEY             00103100
105200             MOVE 'Y' TO WS-PROD-FOUND-SW                         00103200
105300     END-SEARCH.                                                  00103300
105400 610-EXIT.                                                        00103400
105500     EXIT.                                                        00103500
105600 620-SEARCH-ORDER-TABLE.                                          00103600
105700     MOVE 'N' TO WS-ORDER-FOUND-SW.                               00103700
105800     MOVE WS-REQ-ORDER-ID TO WS-ORDER-SEARCH-KEY.                 00103800
105900     IF WS-ORDER-COUNT = 0                                        00103900
106000         GO TO 620-EXIT                                           00104000
106100     END-IF.                                                      00104100
106200     PERFORM 625-TEST-ONE-ORDER THRU 625-EXIT                     00104200
106300             VARYING OT-FIND-NDX FROM 1 BY 1                      00104300
106400             UNTIL OT-FIND-NDX > WS-ORDER-COUNT                   00104400
106500                OR WS-ORDER-FOUND.                                00104500
106600 620-EXIT.                                                        00104600
106700     EXIT.                                                        00104700
106800 625-TEST-ONE-ORDER.                                              00104800
106900     IF OT-ORD-ID(OT-FIND-NDX) = WS-ORDER-SEARCH-KEY              00104900
107000         MOVE 'Y' TO WS-ORDER-FOUND-SW                            00105000
107100     END-IF.                                                      00105100
107200 625-EXIT.                                                        00105200
107300     EXIT.                                                        00105300
107400*                                                                 00105400
107500*---------------------------------------------------------------- 00105500
107600* COMMON REJECT-REPORT LINE WRITER.                               00105600
107700*---------------------------------------------------------------- 00105700
107800 650-REJECT-TRANSACTION.                                          00105800
107900     MOVE SPACES TO RPT-REJECT-DETAIL.                            00105900
108000     MOVE WS-REJ-ACTION    TO RPT-REJ-ACTION.                     00106000
108100     MOVE WS-REJ-TARGET-ID TO RPT-REJ-TARGET.                     00106100
108200     MOVE WS-REJ-REASON    TO RPT-REJ-REASON.                     00106200
108300     WRITE REJRPT-REC FROM RPT-REJECT-DETAIL.                     00106300
108400     ADD 1 TO WS-TRAN-REJECTS.                                    00106400
108500 650-EXIT.                                                        00106500
108600     EXIT.                                                        00106600
108700*                                                                 00106700
108800*---------------------------------------------------------------- 00106800
108900* FILE OPEN/CLOSE, MASTER LOAD AND TRANSACTION READ ROUTINES.     00106900
109000*---------------------------------------------------------------- 00107000
109100 700-OPEN-FILES.                                                  00107100
109200     OPEN INPUT  CUSTOMER-MASTER-FILE                             00107200
109300                 PRODUCT-MASTER-IN-FILE                           00107300
109400                 ORDER-REQUEST-FILE.                              00107400
109500     OPEN OUTPUT PRODUCT-MASTER-OUT-FILE                          00107500
109600                 ORDER-MASTER-OUT-FILE                            00107600
109700                 ORDER-ITEM-OUT-FILE                              00107700
109800                 REJECT-REPORT-FILE.                              00107800
109900 700-EXIT.                                                        00107900
110000     EXIT.                                                        00108000
110100*                                                                 00108100
110200 705-LOAD-CUSTOMER-TABLE.                                         00108200
110300     PERFORM 706-READ-ONE-CUSTOMER THRU 706-EXIT.                 00108300
110400     PERFORM 707-STORE-ONE-CUSTOMER THRU 707-EXIT                 00108400
110500             UNTIL WS-CUSTMAST-EOF.                               00108500
110600 705-EXIT.                                                        00108600
110700     EXIT.                                                        00108700
110800 706-READ-ONE-CUSTOMER.                                           00108800
110900     READ CUSTOMER-MASTER-FILE INTO CUST-RECORD                   00108900
111000         AT END MOVE 'Y' TO WS-CUSTMAST-EOF-SW                    00109000
111100     END-READ.                                                    00109100
111200 706-EXIT.                                                        00109200
111300     EXIT.                                                        00109300
111400 707-STORE-ONE-CUSTOMER.                                          00109400
111500     ADD 1 TO WS-CUSTOMER-COUNT.                                  00109500
111600     SET CT-NDX TO WS-CUSTOMER-COUNT.                             00109600
111700     MOVE CUST-ID       TO CT-CUST-ID(CT-NDX).                    00109700
111800     MOVE CUST-NAME     TO CT-CUST-NAME(CT-NDX).                  00109800
111900     MOVE CUST-ACTIVE   TO CT-CUST-ACTIVE(CT-NDX).                00109900
112000     MOVE CUST-DELETED  TO CT-CUST-DELETED(CT-NDX).               00110000
112100     PERFORM 706-READ-ONE-CUSTOMER THRU 706-EXIT.                 00110100
112200 707-EXIT.                                                        00110200
112300     EXIT.                                                        00110300
112400*                                                                 00110400
112500 710-LOAD-PRODUCT-TABLE.                                          00110500
112600     PERFORM 711-READ-ONE-PRODUCT THRU 711-EXIT.                  00110600
112700     PERFORM 712-STORE-ONE-PRODUCT THRU 712-EXIT                  00110700
112800             UNTIL WS-PRODIN-EOF.                                 00110800
112900 710-EXIT.                                                        00110900
113000     EXIT.                                                        00111000
113100 711-READ-ONE-PRODUCT.                                            00111100
113200     READ PRODUCT-MASTER-IN-FILE INTO PROD-RECORD                 00111200
113300         AT END MOVE 'Y' TO WS-PRODIN-EOF-SW                      00111300
113400     END-READ.                                                    00111400
113500 711-EXIT.                                                        00111500
113600     EXIT.                                                        00111600
113700 712-STORE-ONE-PRODUCT.                                           00111700
113800     ADD 1 TO WS-PRODUCT-COUNT.                                   00111800
113900     SET PT-NDX TO WS-PRODUCT-COUNT.                              00111900
114000     MOVE PROD-ID          TO PT-PROD-ID(PT-NDX).                 00112000
114100     MOVE PROD-SKU         TO PT-PROD-SKU(PT-NDX).                00112100
114200     MOVE PROD-NAME        TO PT-PROD-NAME(PT-NDX).               00112200
114300     MOVE PROD-PRICE       TO PT-PROD-PRICE(PT-NDX).              00112300
114400     MOVE PROD-STOCK-QTY   TO PT-PROD-STOCK-QTY(PT-NDX).          00112400
114500     MOVE PROD-STATUS      TO PT-PROD-STATUS(PT-NDX).             00112500
114600     PERFORM 711-READ-ONE-PRODUCT THRU 711-EXIT.                  00112600
114700 712-EXIT.                                                        00112700
114800     EXIT.                                                        00112800
114900*                                                                 00112900
115000 720-READ-TRAN-FILE.                                              00113000
115100     READ ORDER-REQUEST-FILE                                      00113100
115200         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                        00113200
115300     END-READ.                                                    00113300
115400*                                                                 00113400
115500 730-WRITE-ORDER-MASTER.                                          00113500
115600     IF WS-ORDER-COUNT = 0                                        00113600
115700         GO TO 730-EXIT                                           00113700
115800     END-IF.                                                      00113800
115900     PERFORM 735-WRITE-ONE-ORDER THRU 735-EXIT                    00113900
116000             VARYING OT-NDX FROM 1 BY 1                           00114000
116100             UNTIL OT-NDX > WS-ORDER-COUNT.                       00114100
116200 730-EXIT.                                                        00114200
116300     EXIT.                                                        00114300
116400 735-WRITE-ONE-ORDER.                                             00114400
116500     MOVE SPACES              TO ORD-RECORD.                      00114500
116600     MOVE OT-ORD-ID(OT-NDX)   TO ORD-ID.                          00114600
116700     MOVE OT-ORD-NUMBER(OT-NDX) TO ORD-NUMBER.                    00114700
116800     MOVE OT-ORD-CUST-ID(OT-NDX) TO ORD-CUST-ID.                  00114800
116900     MOVE OT-ORD-STATUS(OT-NDX) TO ORD-STATUS.                    00114900
117000     MOVE OT-ORD-TOTAL(OT-NDX) TO ORD-TOTAL.                      00115000
117100     MOVE OT-ORD-NOTES(OT-NDX) TO ORD-NOTES.                      00115100
117200     MOVE OT-ORD-IDEMP-KEY(OT-NDX) TO ORD-IDEMP-KEY.              00115200
117300     MOVE OT-ORD-CREATED(OT-NDX) TO ORD-CREATED.                  00115300
117400     WRITE ORDMSTO-REC FROM ORD-RECORD.                           00115400
117500     PERFORM 736-WRITE-ONE-LINE-ITEM THRU 736-EXIT                00115500
117600             VARYING OT-ITM-NDX FROM 1 BY 1                       00115600
117700             UNTIL OT-ITM-NDX > OT-ITEM-COUNT(OT-NDX).            00115700
117800 735-EXIT.                                                        00115800
117900     EXIT.                                                        00115900
118000 736-WRITE-ONE-LINE-ITEM.                                         00116000
118100     MOVE SPACES TO ITM-RECORD.                                   00116100
118200     MOVE OT-ORD-ID(OT-NDX)        TO ITM-ORDER-ID.               00116200
118300     MOVE OT-ITM-PRODUCT-ID(OT-NDX, OT-ITM-NDX)                   00116300
118400             TO ITM-PRODUCT-ID.                                   00116400
118500     MOVE OT-ITM-QUANTITY(OT-NDX, OT-ITM-NDX) TO ITM-QUANTITY.    00116500
118600     MOVE OT-ITM-UNIT-PRICE(OT-NDX, OT-ITM-NDX)                   00116600
118700             TO ITM-UNIT-PRICE.                                   00116700
118800     MOVE OT-ITM-SUBTOTAL(OT-NDX, OT-ITM-NDX) TO ITM-SUBTOTAL.    00116800
118900     WRITE ORDITMO-REC FROM ITM-RECORD.                           00116900
119000 736-EXIT.                                                        00117000
119100     EXIT.                                                        00117100
119200*                                                                 00117200
119300 740-REWRITE-PRODUCT-MASTER.                                      00117300
119400     IF WS-PRODUCT-COUNT = 0                                      00117400
119500         GO TO 740-EXIT                                           00117500
119600     END-IF.                                                      00117600
119700     PERFORM 745-WRITE-ONE-PRODUCT THRU 745-EXIT                  00117700
119800             VARYING PT-NDX FROM 1 BY 1                           00117800
119900             UNTIL PT-NDX > WS-PRODUCT-COUNT.                     00117900
120000 740-EXIT.                                                        00118000
120100     EXIT.                                                        00118100
120200 745-WRITE-ONE-PRODUCT.                                           00118200
120300     MOVE SPACES               TO PROD-RECORD.                    00118300
120400     MOVE PT-PROD-ID(PT-NDX)   TO PROD-ID.                        00118400
120500     MOVE PT-PROD-SKU(PT-NDX)  TO PROD-SKU.                       00118500
120600     MOVE PT-PROD-NAME(PT-NDX) TO PROD-NAME.                      00118600
120700     MOVE PT-PROD-PRICE(PT-NDX) TO PROD-PRICE.                    00118700
120800     MOVE PT-PROD-STOCK-QTY(PT-NDX) TO PROD-STOCK-QTY.            00118800
120900     MOVE PT-PROD-STATUS(PT-NDX) TO PROD-STATUS.                  00118900
121000     MOVE 'N'                  TO PROD-DELETED.                   00119000
121100     WRITE PRODOUT-REC FROM PROD-RECORD.                          00119100
121200 745-EXIT.                                                        00119200
121300     EXIT.                                                        00119300
121400*                                                                 00119400
121500 790-CLOSE-FILES.                                                 00119500
121600     CLOSE CUSTOMER-MASTER-FILE                                   00119600
121700           PRODUCT-MASTER-IN-FILE                                 00119700
121800           PRODUCT-MASTER-OUT-FILE                                00119800
121900           ORDER-REQUEST-FILE                                     00119900
122000           ORDER-MASTER-OUT-FILE                                  00120000
122100           ORDER-ITEM-OUT-FILE                                    00120100
122200           REJECT-REPORT-FILE.                                    00120200
122300*                                                                 00120300
122400 800-INIT-REJECT-REPORT.                                          00120400
122500     MOVE CURRENT-MONTH TO RPT-H1-MM.                             00120500
122600     MOVE CURRENT-DAY   TO RPT-H1-DD.                             00120600
122700     MOVE CURRENT-YY    TO RPT-H1-YY.                             00120700
122800     WRITE REJRPT-REC FROM RPT-HEADER1.                           00120800
122900     WRITE REJRPT-REC FROM RPT-COLUMN-HDGS.                       00120900
123000*                                                                 00121000
123100 850-REPORT-RUN-STATS.                                            00121100
123200     WRITE REJRPT-REC FROM RPT-STATS-HDR1.                        00121200
123300     MOVE 'ORDERS CREATED'  TO RPT-STAT-LABEL.                    00121300
123400     MOVE WS-CREATE-REQUESTS  TO RPT-STAT-REQ.                    00121400
123500     MOVE WS-CREATE-PROCESSED TO RPT-STAT-PROC.                   00121500
123600     WRITE REJRPT-REC FROM RPT-STATS-DETAIL.                      00121600
123700     MOVE 'STATUS CHANGES'  TO RPT-STAT-LABEL.                    00121700
123800     MOVE WS-STATUS-REQUESTS  TO RPT-STAT-REQ.                    00121800
123900     MOVE WS-STATUS-PROCESSED TO RPT-STAT-PROC.                   00121900
124000     WRITE REJRPT-REC FROM RPT-STATS-DETAIL.                      00122000
124100     MOVE 'ORDERS CANCELLED' TO RPT-STAT-LABEL.                   00122100
124200     MOVE WS-CANCEL-REQUESTS  TO RPT-STAT-REQ.                    00122200
124300     MOVE WS-CANCEL-PROCESSED TO RPT-STAT-PROC.                   00122300
124400     WRITE REJRPT-REC FROM RPT-STATS-DETAIL.                      00122400
124500     MOVE WS-TRAN-REJECTS TO RPT-STAT-REJ.                        00122500
124600     WRITE REJRPT-REC FROM RPT-STATS-REJECTS.                     00122600
