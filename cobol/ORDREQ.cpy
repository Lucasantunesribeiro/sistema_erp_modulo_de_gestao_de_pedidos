000100******************************************************************00000100
000200*   MODULE NAME = ORDREQ                                          00000200
000300*                                                                 00000300
000400*   DESCRIPTIVE NAME = ORDER-REQUEST TRANSACTION RECORD LAYOUT    00000400
000500*                                                                 00000500
000600*   FUNCTION =  ONE TRANSACTION DRIVES ONE ORDER ACTION -- READ   00000600
000700*               BY ORDBATCH FROM THE ORDER-REQUEST FILE.  ITEM    00000700
000800*               ENTRIES ARE ONLY PRESENT/MEANINGFUL WHEN          00000800
000900*               REQ-ACTION IS 'CREATE'.                           00000900
001000*                                                                 00001000
001100*      DEPENDENCIES = REQ-ITEM-COUNT MUST NOT EXCEED THE 20-ITEM  00001100
001200*                     TABLE SIZE BELOW -- ORDBATCH REJECTS THE    00001200
001300*                     TRANSACTION WITH 'TOO MANY ITEMS' IF IT     00001300
001400*                     DOES (SEE 230-EDIT-ITEM-COUNT).             00001400
001500*                                                                 00001500
001600*      RECORD LENGTH = 402, FIXED (102 HEADER + 20 * 15 ITEMS).   00001600
001700*                                                                 00001700
001800******************************************************************00001800
001900* MAINTENANCE LOG.                                                00001900
002000*    2005-09-01  DLM  REQ 9500  ORIGINAL COPYBOOK.                00002000
002050*    2010-02-03  KAT  REQ 9861  PARAGRAPH-NUMBER CROSS-REFERENCE  00002050
002060*                               ABOVE CORRECTED -- THE OVER-COUNT KAT02310
002070*                               CHECK LIVES IN 230-EDIT-ITEM-     KAT02310
002080*                               COUNT, NOT 240 (WHICH SORTS THE   KAT02310
002090*                               ITEMS).  ALSO CONFIRMED ORDBATCH  KAT02310
002100*                               NOW CALLS THIS PARAGRAPH FOR REAL KAT02310
002110*                               (SEE ORDBATCH'S OWN CHANGE LOG).  KAT02310
002120******************************************************************00002120
002200 01  REQ-RECORD.                                                  00002200
002300     05  REQ-ACTION              PIC X(08).                       00002300
002400         88  REQ-IS-CREATE               VALUE 'CREATE  '.        00002400
002500         88  REQ-IS-STATUS               VALUE 'STATUS  '.        00002500
002600         88  REQ-IS-CANCEL               VALUE 'CANCEL  '.        00002600
002700     05  REQ-ORDER-ID            PIC X(10).                       00002700
002800     05  REQ-CUST-ID             PIC X(10).                       00002800
002900     05  REQ-NEW-STATUS          PIC X(10).                       00002900
003000     05  REQ-IDEMP-KEY           PIC X(20).                       00003000
003100     05  REQ-NOTES               PIC X(40).                       00003100
003200     05  REQ-ITEM-COUNT          PIC 9(02).                       00003200
003300     05  FILLER                  PIC X(02).                       00003300
003400     05  REQ-ITEM-TABLE OCCURS 20 TIMES                           00003400
003500             INDEXED BY REQ-ITEM-NDX.                             00003500
003600         10  REQ-PRODUCT-ID      PIC X(10).                       00003600
003700         10  REQ-QUANTITY        PIC 9(05).                       00003700
