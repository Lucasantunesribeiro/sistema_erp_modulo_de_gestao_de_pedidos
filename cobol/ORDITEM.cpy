000100******************************************************************00000100
000200*   MODULE NAME = ORDITEM                                         00000200
000300*                                                                 00000300
000400*   DESCRIPTIVE NAME = ORDER-ITEM DETAIL RECORD LAYOUT            00000400
000500*                                                                 00000500
000600*   FUNCTION =  ONE ENTRY PER LINE ITEM OF AN ORDER, WRITTEN BY   00000600
000700*               ORDBATCH IMMEDIATELY AFTER THE OWNING ORD-RECORD  00000700
000800*               AND READ BACK GROUPED UNDER IT BY ORDRPT.         00000800
000900*                                                                 00000900
001000*      DEPENDENCIES = ITM-UNIT-PRICE IS A SNAPSHOT OF PROD-PRICE  00001000
001100*                     TAKEN AT ORDER-CREATE TIME -- NEVER RE-MOVE 00001100
001200*                     THE CURRENT PROD-PRICE INTO AN EXISTING     00001200
001300*                     ITEM RECORD.                                00001300
001400*                                                                 00001400
001500*      RECORD LENGTH = 50, FIXED (45 DATA + 5 FILLER).            00001500
001600*                                                                 00001600
001700******************************************************************00001700
001800* MAINTENANCE LOG.                                                00001800
001900*    2005-09-07  DLM  REQ 9512  ORIGINAL COPYBOOK.                00001900
002000******************************************************************00002000
002100 01  ITM-RECORD.                                                  00002100
002200     05  ITM-ORDER-ID            PIC X(10).                       00002200
002300     05  ITM-PRODUCT-ID          PIC X(10).                       00002300
002400     05  ITM-QUANTITY            PIC 9(05).                       00002400
002500     05  ITM-UNIT-PRICE          PIC S9(08)V99.                   00002500
002600     05  ITM-SUBTOTAL            PIC S9(08)V99.                   00002600
002700     05  FILLER                  PIC X(05).                       00002700
