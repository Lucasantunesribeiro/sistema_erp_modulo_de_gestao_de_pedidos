000100******************************************************************00000100
000200*   MODULE NAME = CUSTTRAN                                        00000200
000300*                                                                 00000300
000400*   DESCRIPTIVE NAME = CUSTOMER MAINTENANCE TRANSACTION LAYOUT    00000400
000500*                                                                 00000500
000600*   FUNCTION =  ONE TRANSACTION DRIVES ONE ADD, UPDATE OR DELETE  00000600
000700*               AGAINST THE CUSTOMER MASTER -- READ BY CUSMAINT.  00000700
000800*               TRAN-DOCUMENT IS THE *RAW* DOCUMENT AS KEYED,     00000800
000900*               PUNCTUATION AND ALL -- CUSMAINT STRIPS IT TO      00000900
001000*               DIGITS-ONLY BEFORE IT EVER TOUCHES CUST-DOCUMENT. 00001000
001100*                                                                 00001100
001200*      RECORD LENGTH = 180, FIXED (178 DATA + 2 FILLER).          00001200
001300*                                                                 00001300
001400******************************************************************00001400
001500* MAINTENANCE LOG.                                                00001500
001600*    1988-01-09  DAS  REQ 8580  ORIGINAL COPYBOOK -- ADD AND      00001600
001700*                               UPDATE ACTIONS ONLY.              00001700
001800*    2003-08-14  DLM  REQ 9310  ADDED THE DELETE ACTION VALUE.    00001800
001900******************************************************************00001900
002000 01  TRAN-RECORD.                                                 00002000
002100     05  TRAN-ACTION             PIC X(08).                       00002100
002200         88  TRAN-IS-ADD                 VALUE 'ADD     '.        00002200
002300         88  TRAN-IS-UPDATE              VALUE 'UPDATE  '.        00002300
002400         88  TRAN-IS-DELETE              VALUE 'DELETE  '.        00002400
002500     05  TRAN-CUST-ID            PIC X(10).                       00002500
002600     05  TRAN-CUST-NAME          PIC X(40).                       00002600
002700     05  TRAN-DOCUMENT           PIC X(20).                       00002700
002800     05  TRAN-DOC-CHARS  REDEFINES TRAN-DOCUMENT.                 00002800
002900         10  TRAN-DOC-CHAR           PIC X(01) OCCURS 20 TIMES.   00002900
003000     05  TRAN-EMAIL              PIC X(40).                       00003000
003100     05  TRAN-PHONE              PIC X(20).                       00003100
003200     05  TRAN-ADDRESS            PIC X(40).                       00003200
003300     05  TRAN-ACTIVE             PIC X(01).                       00003300
003400     05  FILLER                  PIC X(01).                       00003400
