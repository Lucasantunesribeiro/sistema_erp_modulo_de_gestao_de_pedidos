000100******************************************************************00000100
000200*   MODULE NAME = ORDHDR                                          00000200
000300*                                                                 00000300
000400*   DESCRIPTIVE NAME = ORDER MASTER RECORD LAYOUT (HEADER)        00000400
000500*                                                                 00000500
000600*   FUNCTION =  ONE ENTRY PER ORDER ON THE ORDER MASTER, WRITTEN  00000600
000700*               BY ORDBATCH AND READ BACK BY ORDRPT.              00000700
000800*                                                                 00000800
000900*      DEPENDENCIES = ORD-STATUS VALUES DRIVE THE STATE MACHINE   00000900
001000*                     TESTED IN ORDBATCH PARAGRAPH 400-CHECK-     00001000
001100*                     STATE-XITION -- KEEP THE 88-LEVELS BELOW IN 00001100
001200*                     STEP WITH THAT PARAGRAPH IF THE LIFE CYCLE  00001200
001300*                     EVER CHANGES.                               00001300
001400*                                                                 00001400
001500*      RECORD LENGTH = 140, FIXED (134 DATA + 6 FILLER).          00001500
001600*                                                                 00001600
001700******************************************************************00001700
001800* MAINTENANCE LOG.                                                00001800
001900*    2005-09-07  DLM  REQ 9512  ORIGINAL COPYBOOK.                00001900
002000*    2007-01-15  JQP  REQ 9688  ADDED ORD-IDEMP-KEY FOR CLIENT    00002000
002100*                               RETRY SAFETY ON ORDER CREATE.     00002100
002150*    2008-03-11  JQP  REQ 9741  ADDED ORD-CREATED-R REDEFINES SO  00002150
002160*                               ORDRPT CAN RANGE-FILTER ON THE    00002160
002170*                               CREATE DATE WITHOUT UNSTRINGING   00002170
002180*                               ORD-CREATED.  NO WIDTH CHANGE.    00002180
002200******************************************************************00002200
002300 01  ORD-RECORD.                                                  00002300
002400     05  ORD-ID                  PIC X(10).                       00002400
002500     05  ORD-NUMBER              PIC X(20).                       00002500
002600     05  ORD-CUST-ID             PIC X(10).                       00002600
002700     05  ORD-STATUS              PIC X(10).                       00002700
002800         88  ORD-STAT-PENDING             VALUE 'PENDING   '.     00002800
002900         88  ORD-STAT-CONFIRMED           VALUE 'CONFIRMED '.     00002900
003000         88  ORD-STAT-SEPARATED           VALUE 'SEPARATED '.     00003000
003100         88  ORD-STAT-SHIPPED             VALUE 'SHIPPED   '.     00003100
003200         88  ORD-STAT-DELIVERED           VALUE 'DELIVERED '.     00003200
003300         88  ORD-STAT-CANCELLED           VALUE 'CANCELLED '.     00003300
003400     05  ORD-TOTAL               PIC S9(08)V99.                   00003400
003500     05  ORD-NOTES               PIC X(40).                       00003500
003600     05  ORD-IDEMP-KEY           PIC X(20).                       00003600
003700     05  ORD-CREATED             PIC 9(14).                       00003700
003710     05  ORD-CREATED-R  REDEFINES ORD-CREATED.                    00003710
003720         10  ORD-CREATED-DATE        PIC 9(08).                   00003720
003730         10  ORD-CREATED-TIME        PIC 9(06).                   00003730
003800     05  FILLER                  PIC X(06).                       00003800
