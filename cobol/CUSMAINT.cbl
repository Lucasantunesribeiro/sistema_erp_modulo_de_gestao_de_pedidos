000100****************************************************************  00000100
000200* THE SYSTEMS GROUP - COBOL DEVELOPMENT CENTER                    00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CUSMAINT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  DOUG STOUT                                            00000700
000800*                                                                 00000800
000900* MAINTAINS THE CUSTOMER MASTER FROM A DAILY MAINTENANCE          00000900
001000* TRANSACTION FILE -- ADD, UPDATE AND DELETE.  THE MASTER IS      00001000
001100* LOADED ENTIRE INTO A WORKING-STORAGE TABLE (ADDS GROW THE       00001100
001200* TABLE DURING THE RUN, SO IT CANNOT BE KEPT IN CUST-ID ORDER     00001200
001300* AND IS SEARCHED THE LONG WAY), UPDATED IN PLACE, AND WRITTEN    00001300
001400* BACK OUT AT END OF RUN.                                         00001400
001500*                                                                 00001500
001600* CPF (11-DIGIT) AND CNPJ (14-DIGIT) DOCUMENTS ARE SANITISED TO   00001600
001700* DIGITS-ONLY AND CHECK-DIGIT VALIDATED THROUGH CKDIGIT.          00001700
001800* DOCUMENT AND E-MAIL MUST BE UNIQUE ACROSS THE WHOLE TABLE,      00001800
001900* INCLUDING SOFT-DELETED ROWS.  DELETE NEVER REMOVES A ROW --     00001900
002000* IT ONLY SETS CUST-DELETED.                                      00002000
002100****************************************************************  00002100
002200 IDENTIFICATION DIVISION.                                         00002200
002300 PROGRAM-ID. CUSMAINT.                                            00002300
002400 AUTHOR. DOUG STOUT.                                              00002400
002500 INSTALLATION. THE SYSTEMS GROUP.                                 00002500
002600 DATE-WRITTEN. 01/09/88.                                          00002600
002700 DATE-COMPILED.                                                   00002700
002800 SECURITY. NON-CONFIDENTIAL.                                      00002800
002900****************************************************************  00002900
003000* CHANGE LOG.                                                     00003000
003100*    01/09/88  DAS  REQ 8580  ORIGINAL PROGRAM -- ADD AND         00003100
003200*                             UPDATE TRANSACTIONS ONLY.           00003200
003300*    05/22/90  DAS  REQ 8801  DOCUMENT AND E-MAIL UNIQUENESS      00003300
003400*                             CHECK ADDED, SCANNING THE FULL      00003400
003500*                             CUSTOMER TABLE ON EVERY ADD AND     00003500
003600*                             UPDATE.                             00003600
003700*    03/11/98  RBW  REQ 8944  CNPJ (14-DIGIT) DOCUMENTS NOW       00003700
003800*                             SUPPORTED IN ADDITION TO CPF;       00003800
003900*                             DELETE TRANSACTION ADDED.           00003900
004000*    11/29/98  HCS  Y2K-004   WS-TODAY-DATE REVIEWED -- ALREADY   00004000
004100*                             A FULL 4-DIGIT YEAR, NO CHANGE      00004100
004200*                             REQUIRED.                           00004200
004300*    08/14/03  DLM  REQ 9310  DELETE IS A SOFT-DELETE FLAG ONLY;  00004300
004400*                             A SECOND DELETE OF THE SAME         00004400
004500*                             CUSTOMER IS NOW REJECTED INSTEAD    00004500
004600*                             OF SETTING THE FLAG AGAIN.          00004600
004700*    09/30/05  DLM  REQ 9497  MAINTENANCE LISTING REWRITTEN TO    00004700
004800*                             MASK THE DOCUMENT AS "***" PLUS     00004800
004900*                             THE LAST FOUR DIGITS ON EVERY       00004900
005000*                             ACCEPTED LINE.                      00005000
005100****************************************************************  00005100
005200 ENVIRONMENT DIVISION.                                            00005200
005300 CONFIGURATION SECTION.                                           00005300
005400 SOURCE-COMPUTER. IBM-390.                                        00005400
005500 OBJECT-COMPUTER. IBM-390.                                        00005500
005600 SPECIAL-NAMES.                                                   00005600
005700     C01 IS TOP-OF-FORM.                                          00005700
005800*                                                                 00005800
005900 INPUT-OUTPUT SECTION.                                            00005900
006000 FILE-CONTROL.                                                    00006000
006100     SELECT CUSTOMER-MASTER-FILE ASSIGN TO CUSTMAST               00006100
006200         ACCESS IS SEQUENTIAL                                     00006200
006300         FILE STATUS IS WS-CUSTMAST-STATUS.                       00006300
006400*                                                                 00006400
006500     SELECT CUSTOMER-MASTER-OUT-FILE ASSIGN TO CUSTOUT            00006500
006600         ACCESS IS SEQUENTIAL                                     00006600
006700         FILE STATUS IS WS-CUSTOUT-STATUS.                        00006700
006800*                                                                 00006800
006900     SELECT CUSTOMER-TRAN-FILE ASSIGN TO CUSTTRAN                 00006900
007000         ACCESS IS SEQUENTIAL                                     00007000
007100         FILE STATUS IS WS-CUSTTRAN-STATUS.                       00007100
007200*                                                                 00007200
007300     SELECT CUSTOMER-MAINT-RPT-FILE ASSIGN TO CUSTRPT             00007300
007400         ACCESS IS SEQUENTIAL                                     00007400
007500         FILE STATUS IS WS-CUSTRPT-STATUS.                        00007500
007600*                                                                 00007600
007700 DATA DIVISION.                                                   00007700
007800 FILE SECTION.                                                    00007800
007900*                                                                 00007900
008000 FD  CUSTOMER-MASTER-FILE                                         00008000
008100     RECORDING MODE IS F                                          00008100
008200     LABEL RECORDS ARE STANDARD                                   00008200
008300     RECORD CONTAINS 174 CHARACTERS.                              00008300
008400 01  CUSTMAST-REC                PIC X(174).                      00008400
008500*                                                                 00008500
008600 FD  CUSTOMER-MASTER-OUT-FILE                                     00008600
008700     RECORDING MODE IS F                                          00008700
008800     LABEL RECORDS ARE STANDARD                                   00008800
008900     RECORD CONTAINS 174 CHARACTERS.                              00008900
009000 01  CUSTOUT-REC                 PIC X(174).                      00009000
009100*                                                                 00009100
009200 FD  CUSTOMER-TRAN-FILE                                           00009200
009300     RECORDING MODE IS F                                          00009300
009400     LABEL RECORDS ARE STANDARD                                   00009400
009500     RECORD CONTAINS 180 CHARACTERS.                              00009500
009600 01  CUSTTRAN-REC                PIC X(180).                      00009600
009700*                                                                 00009700
009800 FD  CUSTOMER-MAINT-RPT-FILE                                      00009800
009900     RECORDING MODE IS F                                          00009900
010000     LABEL RECORDS ARE STANDARD                                   00010000
010100     RECORD CONTAINS 132 CHARACTERS.                              00010100
010200 01  CUSTRPT-REC                 PIC X(132).                      00010200
010300*                                                                 00010300
010400 WORKING-STORAGE SECTION.                                         00010400
010500*                                                                 00010500
010600 01  SYSTEM-DATE-AND-TIME.                                        00010600
010700     05  CURRENT-DATE.                                            00010700
010800         10  CURRENT-CENTURY     PIC 9(02).                       00010800
010900         10  CURRENT-YY          PIC 9(02).                       00010900
011000         10  CURRENT-MONTH       PIC 9(02).                       00011000
011100         10  CURRENT-DAY         PIC 9(02).                       00011100
011200*                                                                 00011200
011300 01  WS-TODAY-DATE                PIC 9(08).                      00011300
011400 01  WS-TODAY-DATE-R  REDEFINES WS-TODAY-DATE.                    00011400
011500     05  WS-TODAY-YYYY            PIC 9(04).                      00011500
011600     05  WS-TODAY-MM              PIC 9(02).                      00011600
011700     05  WS-TODAY-DD              PIC 9(02).                      00011700
011800*                                                                 00011800
011900*---------------------------------------------------------------- 00011900
012000* MASTER AND TRANSACTION RECORD LAYOUTS.  THE FD RECORDS ABOVE    00012000
012100* ARE PLAIN PIC X SLOTS -- READ/WRITE MOVES THROUGH THESE         00012100
012200* WORKING-STORAGE COPIES, THE SAME HOUSE STYLE ORDBATCH USES.     00012200
012300*---------------------------------------------------------------- 00012300
012400 COPY CUSTREC.                                                    00012400
012500 COPY CUSTTRAN.                                                   00012500
012600*                                                                 00012600
012700*---------------------------------------------------------------- 00012700
012800* CUSTOMER TABLE -- THE ENTIRE MASTER, LOADED ONCE.  ADD          00012800
012900* TRANSACTIONS APPEND NEW ENTRIES DURING THE RUN, SO THE TABLE    00012900
013000* IS NOT KEPT IN CUST-ID ORDER AND MUST BE SEARCHED THE LONG      00013000
013100* WAY.  CT-FIND-NDX HOLDS THE ROW A CALLER IS ACTING ON;          00013100
013200* CT-DUP-NDX IS A SEPARATE INDEX SO THE DUPLICATE-DOCUMENT/       00013200
013300* E-MAIL SCAN NEVER DISTURBS A FIND ALREADY IN PROGRESS.          00013300
013400*---------------------------------------------------------------- 00013400
013500 01  CUSTOMER-TABLE.                                              00013500
013600     05  CUSTOMER-TABLE-ENTRY OCCURS 2000 TIMES                   00013600
013700             INDEXED BY CT-NDX CT-FIND-NDX CT-DUP-NDX.            00013700
013800         10  CT-CUST-ID           PIC X(10).                      00013800
013900         10  CT-CUST-NAME         PIC X(40).                      00013900
014000         10  CT-CUST-DOCUMENT     PIC X(14).                      00014000
014100         10  CT-CUST-DOC-TYPE     PIC X(04).                      00014100
014200         10  CT-CUST-EMAIL        PIC X(40).                      00014200
014300         10  CT-CUST-PHONE        PIC X(20).                      00014300
014400         10  CT-CUST-ADDRESS      PIC X(40).                      00014400
014500         10  CT-CUST-ACTIVE       PIC X(01).                      00014500
014600         10  CT-CUST-DELETED      PIC X(01).                      00014600
014700         10  FILLER               PIC X(02).                      00014700
014800 01  WS-CUSTOMER-COUNT             PIC 9(04) COMP VALUE 0.        00014800
014900*                                                                 00014900
015000*---------------------------------------------------------------- 00015000
015100* DOCUMENT SANITISATION WORK AREA.  TRAN-DOCUMENT IS SCANNED      00015100
015200* CHARACTER BY CHARACTER (VIA TRAN-DOC-CHAR IN CUSTTRAN) AND      00015200
015300* EVERY DIGIT IS PACKED LEFT-JUSTIFIED INTO WS-CLEAN-DOCUMENT,    00015300
015400* THE SAME LEFT-JUSTIFIED LAYOUT CKDIGIT AND CUST-DOCUMENT        00015400
015500* BOTH EXPECT.                                                    00015500
015600*---------------------------------------------------------------- 00015600
015700 01  WS-CLEAN-DOCUMENT             PIC X(14) VALUE SPACES.        00015700
015800 01  WS-CLEAN-DOC-CHARS  REDEFINES WS-CLEAN-DOCUMENT.             00015800
015900     05  WS-CLEAN-DOC-CHAR         PIC X(01) OCCURS 14 TIMES.     00015900
016000 01  WS-DOC-DIGIT-COUNT            PIC 9(02) COMP VALUE 0.        00016000
016100 01  WS-CLEAN-NDX                  PIC 9(02) COMP VALUE 0.        00016100
016200 01  WS-DOC-TYPE                   PIC X(04) VALUE SPACES.        00016200
016300 01  WS-DUP-EXCLUDE-ID             PIC X(10) VALUE SPACES.        00016300
016400*                                                                 00016400
016500 01  WS-MASKED-DOCUMENT.                                          00016500
016600     05  WS-MASK-STARS             PIC X(03) VALUE '***'.         00016600
016700     05  WS-MASK-D1                PIC X(01) VALUE SPACE.         00016700
016800     05  WS-MASK-D2                PIC X(01) VALUE SPACE.         00016800
016900     05  WS-MASK-D3                PIC X(01) VALUE SPACE.         00016900
017000     05  WS-MASK-D4                PIC X(01) VALUE SPACE.         00017000
017100*                                                                 00017100
017200 01  WS-CK-DOCUMENT                PIC X(14) VALUE SPACES.        00017200
017300 01  WS-CK-DOC-TYPE                PIC X(04) VALUE SPACES.        00017300
017400 01  WS-CK-VALID-SW                PIC X(01) VALUE 'N'.           00017400
017500     88  WS-CK-DOC-IS-VALID              VALUE 'Y'.               00017500
017600*                                                                 00017600
017700*---------------------------------------------------------------- 00017700
017800* MISCELLANEOUS SWITCHES, COUNTERS AND WORK FIELDS.               00017800
017900*---------------------------------------------------------------- 00017900
018000 01  WS-FIELDS.                                                   00018000
018100     05  WS-CUSTMAST-STATUS       PIC X(02) VALUE '00'.           00018100
018200     05  WS-CUSTOUT-STATUS        PIC X(02) VALUE '00'.           00018200
018300     05  WS-CUSTTRAN-STATUS       PIC X(02) VALUE '00'.           00018300
018400     05  WS-CUSTRPT-STATUS        PIC X(02) VALUE '00'.           00018400
018500     05  WS-TRAN-EOF-SW           PIC X     VALUE 'N'.            00018500
018600         88  WS-TRAN-EOF                VALUE 'Y'.                00018600
018700     05  WS-CUSTMAST-EOF-SW       PIC X     VALUE 'N'.            00018700
018800         88  WS-CUSTMAST-EOF             VALUE 'Y'.               00018800
018900     05  WS-CUST-FOUND-SW         PIC X     VALUE 'N'.            00018900
019000         88  WS-CUST-FOUND              VALUE 'Y'.                00019000
019100     05  WS-DOC-DUP-SW            PIC X     VALUE 'N'.            00019100
019200         88  WS-DOC-DUP-FOUND            VALUE 'Y'.               00019200
019300     05  WS-EMAIL-DUP-SW          PIC X     VALUE 'N'.            00019300
019400         88  WS-EMAIL-DUP-FOUND          VALUE 'Y'.               00019400
019500     05  WS-TRAN-REJECT-SW        PIC X     VALUE 'N'.            00019500
019600         88  WS-TRAN-REJECTED            VALUE 'Y'.               00019600
019700*                                                                 00019700
019800 01  WS-WORK-FIELDS.                                              00019800
019900     05  WS-SUB                   PIC 9(02) COMP VALUE 0.         00019900
020000     05  WS-ACCEPT-VERB           PIC X(10) VALUE SPACES.         00020000
020100     05  WS-REJ-ACTION            PIC X(08) VALUE SPACES.         00020100
020200     05  WS-REJ-TARGET-ID         PIC X(10) VALUE SPACES.         00020200
020300     05  WS-REJ-REASON            PIC X(40) VALUE SPACES.         00020300
020400*                                                                 00020400
020500 01  WS-RUN-TOTALS.                                               00020500
020600     05  WS-ADD-REQUESTS          PIC 9(06) COMP VALUE 0.         00020600
020700     05  WS-ADD-PROCESSED         PIC 9(06) COMP VALUE 0.         00020700
020800     05  WS-UPDATE-REQUESTS       PIC 9(06) COMP VALUE 0.         00020800
020900     05  WS-UPDATE-PROCESSED      PIC 9(06) COMP VALUE 0.         00020900
021000     05  WS-DELETE-REQUESTS       PIC 9(06) COMP VALUE 0.         00021000
021100     05  WS-DELETE-PROCESSED      PIC 9(06) COMP VALUE 0.         00021100
021200     05  WS-TRAN-REJECTS          PIC 9(06) COMP VALUE 0.         00021200
021300*                                                                 00021300
021400*---------------------------------------------------------------- 00021400
021500* MAINTENANCE LISTING LINES.                                      00021500
021600*---------------------------------------------------------------- 00021600
021700 01  RPT-HEADER1.                                                 00021700
021800     05  FILLER            PIC X(01) VALUE SPACE.                 00021800
021900     05  FILLER            PIC X(39)                              00021900
022000         VALUE 'CUSMAINT - CUSTOMER MAINTENANCE LIST'.            00022000
022100     05  FILLER            PIC X(06) VALUE 'DATE '.               00022100
022200     05  RPT-H1-MM         PIC 99.                                00022200
022300     05  FILLER            PIC X(01) VALUE '/'.                   00022300
022400     05  RPT-H1-DD         PIC 99.                                00022400
022500     05  FILLER            PIC X(01) VALUE '/'.                   00022500
022600     05  RPT-H1-YY         PIC 99.                                00022600
022700     05  FILLER            PIC X(77) VALUE SPACES.                00022700
022800*                                                                 00022800
022900 01  RPT-COLUMN-HDGS.                                             00022900
023000     05  FILLER            PIC X(01) VALUE SPACE.                 00023000
023100     05  FILLER            PIC X(08) VALUE 'ACTION  '.            00023100
023200     05  FILLER            PIC X(02) VALUE SPACES.                00023200
023300     05  FILLER            PIC X(10) VALUE 'CUST-ID   '.          00023300
023400     05  FILLER            PIC X(02) VALUE SPACES.                00023400
023500     05  FILLER            PIC X(40)                              00023500
023600         VALUE 'NAME (OR REJECT REASON)'.                         00023600
023700     05  FILLER            PIC X(02) VALUE SPACES.                00023700
023800     05  FILLER            PIC X(07) VALUE 'DOCUMNT'.             00023800
023900     05  FILLER            PIC X(02) VALUE SPACES.                00023900
024000     05  FILLER            PIC X(10) VALUE 'RESULT'.              00024000
024100     05  FILLER            PIC X(47) VALUE SPACES.                00024100
024200*                                                                 00024200
024300 01  RPT-CUST-DETAIL.                                             00024300
024400     05  FILLER            PIC X(01) VALUE SPACE.                 00024400
024500     05  RPT-CD-ACTION     PIC X(08).                             00024500
024600     05  FILLER            PIC X(02) VALUE SPACES.                00024600
024700     05  RPT-CD-CUSTID     PIC X(10).                             00024700
024800     05  FILLER            PIC X(02) VALUE SPACES.                00024800
024900     05  RPT-CD-NAME       PIC X(40).                             00024900
025000     05  FILLER            PIC X(02) VALUE SPACES.                00025000
025100     05  RPT-CD-DOC        PIC X(07).                             00025100
025200     05  FILLER            PIC X(02) VALUE SPACES.                00025200
025300     05  RPT-CD-RESULT     PIC X(10).                             00025300
025400     05  FILLER            PIC X(48) VALUE SPACES.                00025400
025500*                                                                 00025500
025600 01  RPT-STATS-HDR1.                                              00025600
025700     05  FILLER            PIC X(01) VALUE SPACE.                 00025700
025800     05  FILLER            PIC X(30)                              00025800
025900         VALUE 'CUSMAINT - RUN TOTALS'.                           00025900
026000     05  FILLER            PIC X(101) VALUE SPACES.               00026000
026100*                                                                 00026100
026200 01  RPT-STATS-DETAIL.                                            00026200
026300     05  FILLER            PIC X(01) VALUE SPACE.                 00026300
026400     05  RPT-STAT-LABEL    PIC X(20).                             00026400
026500     05  FILLER            PIC X(02) VALUE SPACES.                00026500
026600     05  FILLER            PIC X(10) VALUE 'REQUESTS: '.          00026600
026700     05  RPT-STAT-REQ      PIC ZZZ,ZZ9.                           00026700
026800     05  FILLER            PIC X(04) VALUE SPACES.                00026800
026900     05  FILLER            PIC X(11) VALUE 'PROCESSED: '.         00026900
027000     05  RPT-STAT-PROC     PIC ZZZ,ZZ9.                           00027000
027100     05  FILLER            PIC X(59) VALUE SPACES.                00027100
027200*                                                                 00027200
027300 01  RPT-STATS-REJECTS.                                           00027300
027400     05  FILLER            PIC X(01) VALUE SPACE.                 00027400
027500     05  FILLER            PIC X(20) VALUE 'TOTAL REJECTS'.       00027500
027600     05  FILLER            PIC X(12) VALUE SPACES.                00027600
027700     05  RPT-STAT-REJ      PIC ZZZ,ZZ9.                           00027700
027800     05  FILLER            PIC X(94) VALUE SPACES.                00027800
027900*                                                                 00027900
028000 LINKAGE SECTION.                                                 00028000
028100*                                                                 00028100
028200 PROCEDURE DIVISION.                                              00028200
028300*                                                                 00028300
028400 000-MAIN.                                                        00028400
028500     ACCEPT CURRENT-DATE FROM DATE.                               00028500
028600     MOVE 20 TO CURRENT-CENTURY.                                  00028600
028700     COMPUTE WS-TODAY-YYYY = (CURRENT-CENTURY * 100) +            00028700
028800             CURRENT-YY.                                          00028800
028900     MOVE CURRENT-MONTH TO WS-TODAY-MM.                           00028900
029000     MOVE CURRENT-DAY   TO WS-TODAY-DD.                           00029000
029100*                                                                 00029100
029200     PERFORM 700-OPEN-FILES.                                      00029200
029300     PERFORM 705-LOAD-CUSTOMER-TABLE THRU 705-EXIT.               00029300
029400     PERFORM 800-INIT-REPORT.                                     00029400
029500*                                                                 00029500
029600     PERFORM 720-READ-TRAN-FILE.                                  00029600
029700     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00029700
029800             UNTIL WS-TRAN-EOF.                                   00029800
029900*                                                                 00029900
030000     PERFORM 730-WRITE-CUSTOMER-MASTER THRU 730-EXIT.             00030000
030100     PERFORM 850-REPORT-RUN-STATS.                                00030100
030200     PERFORM 790-CLOSE-FILES.                                     00030200
030300*                                                                 00030300
030400     GOBACK.                                                      00030400
030500*                                                                 00030500
030600*---------------------------------------------------------------- 00030600
030700* TRANSACTION DISPATCH.                                           00030700
030800*---------------------------------------------------------------- 00030800
030900 100-PROCESS-TRANSACTIONS.                                        00030900
031000     MOVE 'N' TO WS-TRAN-REJECT-SW.                               00031000
031100     EVALUATE TRUE                                                00031100
031200         WHEN TRAN-IS-ADD                                         00031200
031300             ADD 1 TO WS-ADD-REQUESTS                             00031300
031400             PERFORM 200-PROCESS-ADD-TRAN THRU 200-EXIT           00031400
031500         WHEN TRAN-IS-UPDATE                                      00031500
031600             ADD 1 TO WS-UPDATE-REQUESTS                          00031600
031700             PERFORM 300-PROCESS-UPDATE-TRAN THRU 300-EXIT        00031700
031800         WHEN TRAN-IS-DELETE                                      00031800
031900             ADD 1 TO WS-DELETE-REQUESTS                          00031900
032000             PERFORM 400-PROCESS-DELETE-TRAN THRU 400-EXIT        00032000
032100         WHEN OTHER                                               00032100
032200             MOVE TRAN-ACTION      TO WS-REJ-ACTION               00032200
032300             MOVE TRAN-CUST-ID     TO WS-REJ-TARGET-ID            00032300
032400             MOVE 'UNKNOWN ACTION CODE' TO WS-REJ-REASON          00032400
032500             PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT         00032500
032600     END-EVALUATE.                                                00032600
032700     PERFORM 720-READ-TRAN-FILE.                                  00032700
032800 100-EXIT.                                                        00032800
032900     EXIT.                                                        00032900
033000*                                                                 00033000
033100*---------------------------------------------------------------- 00033100
033200* ADD A NEW CUSTOMER.                                             00033200
033300*---------------------------------------------------------------- 00033300
033400 200-PROCESS-ADD-TRAN.                                            00033400
033500     PERFORM 600-FIND-CUSTOMER THRU 600-EXIT.                     00033500
033600     IF WS-CUST-FOUND                                             00033600
033700         MOVE TRAN-ACTION  TO WS-REJ-ACTION                       00033700
033800         MOVE TRAN-CUST-ID TO WS-REJ-TARGET-ID                    00033800
033900         MOVE 'CUSTOMER ID ALREADY EXISTS' TO WS-REJ-REASON       00033900
034000         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00034000
034100         GO TO 200-EXIT                                           00034100
034200     END-IF.                                                      00034200
034300*                                                                 00034300
034400     PERFORM 210-SANITISE-DOCUMENT THRU 210-EXIT.                 00034400
034500     PERFORM 220-CLASSIFY-DOC-TYPE THRU 220-EXIT.                 00034500
034600     IF WS-TRAN-REJECTED                                          00034600
034700         GO TO 200-EXIT                                           00034700
034800     END-IF.                                                      00034800
034900*                                                                 00034900
035000     PERFORM 230-VALIDATE-CHECK-DIGITS THRU 230-EXIT.             00035000
035100     IF WS-TRAN-REJECTED                                          00035100
035200         GO TO 200-EXIT                                           00035200
035300     END-IF.                                                      00035300
035400*                                                                 00035400
035500     MOVE SPACES TO WS-DUP-EXCLUDE-ID.                            00035500
035600     PERFORM 240-CHECK-DUPLICATES THRU 240-EXIT.                  00035600
035700     IF WS-TRAN-REJECTED                                          00035700
035800         GO TO 200-EXIT                                           00035800
035900     END-IF.                                                      00035900
036000*                                                                 00036000
036100     PERFORM 250-STORE-NEW-CUSTOMER THRU 250-EXIT.                00036100
036200     ADD 1 TO WS-ADD-PROCESSED.                                   00036200
036300     MOVE 'ADDED' TO WS-ACCEPT-VERB.                              00036300
036400     PERFORM 290-WRITE-ACCEPT-LINE THRU 290-EXIT.                 00036400
036500 200-EXIT.                                                        00036500
036600     EXIT.                                                        00036600
036700*                                                                 00036700
036800*---------------------------------------------------------------- 00036800
036900* UPDATE AN EXISTING CUSTOMER.                                    00036900
037000*---------------------------------------------------------------- 00037000
037100 300-PROCESS-UPDATE-TRAN.                                         00037100
037200     PERFORM 600-FIND-CUSTOMER THRU 600-EXIT.                     00037200
037300     IF NOT WS-CUST-FOUND                                         00037300
037400         MOVE TRAN-ACTION  TO WS-REJ-ACTION                       00037400
037500         MOVE TRAN-CUST-ID TO WS-REJ-TARGET-ID                    00037500
037600         MOVE 'CUSTOMER NOT FOUND' TO WS-REJ-REASON               00037600
037700         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00037700
037800         GO TO 300-EXIT                                           00037800
037900     END-IF.                                                      00037900
038000*                                                                 00038000
038100     PERFORM 210-SANITISE-DOCUMENT THRU 210-EXIT.                 00038100
038200     PERFORM 220-CLASSIFY-DOC-TYPE THRU 220-EXIT.                 00038200
038300     IF WS-TRAN-REJECTED                                          00038300
038400         GO TO 300-EXIT                                           00038400
038500     END-IF.                                                      00038500
038600*                                                                 00038600
038700     PERFORM 230-VALIDATE-CHECK-DIGITS THRU 230-EXIT.             00038700
038800     IF WS-TRAN-REJECTED                                          00038800
038900         GO TO 300-EXIT                                           00038900
039000     END-IF.                                                      00039000
039100*                                                                 00039100
039200     MOVE TRAN-CUST-ID TO WS-DUP-EXCLUDE-ID.                      00039200
039300     PERFORM 240-CHECK-DUPLICATES THRU 240-EXIT.                  00039300
039400     IF WS-TRAN-REJECTED                                          00039400
039500         GO TO 300-EXIT                                           00039500
039600     END-IF.                                                      00039600
039700*                                                                 00039700
039800     PERFORM 260-APPLY-UPDATE THRU 260-EXIT.                      00039800
039900     ADD 1 TO WS-UPDATE-PROCESSED.                                00039900
040000     MOVE 'UPDATED' TO WS-ACCEPT-VERB.                            00040000
040100     PERFORM 290-WRITE-ACCEPT-LINE THRU 290-EXIT.                 00040100
040200 300-EXIT.                                                        00040200
040300     EXIT.                                                        00040300
040400*                                                                 00040400
040500*---------------------------------------------------------------- 00040500
040600* DELETE (SOFT) AN EXISTING CUSTOMER.                             00040600
040700*---------------------------------------------------------------- 00040700
040800 400-PROCESS-DELETE-TRAN.                                         00040800
040900     PERFORM 600-FIND-CUSTOMER THRU 600-EXIT.                     00040900
041000     IF NOT WS-CUST-FOUND                                         00041000
041100         MOVE TRAN-ACTION  TO WS-REJ-ACTION                       00041100
041200         MOVE TRAN-CUST-ID TO WS-REJ-TARGET-ID                    00041200
041300         MOVE 'CUSTOMER NOT FOUND' TO WS-REJ-REASON               00041300
041400         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00041400
041500         GO TO 400-EXIT                                           00041500
041600     END-IF.                                                      00041600
041700*                                                                 00041700
041800     IF CT-CUST-DELETED(CT-FIND-NDX) = 'Y'                        00041800
041900         MOVE TRAN-ACTION  TO WS-REJ-ACTION                       00041900
042000         MOVE TRAN-CUST-ID TO WS-REJ-TARGET-ID                    00042000
042100         MOVE 'CUSTOMER ALREADY DELETED' TO WS-REJ-REASON         00042100
042200         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00042200
042300         GO TO 400-EXIT                                           00042300
042400     END-IF.                                                      00042400
042500*                                                                 00042500
042600     MOVE 'Y' TO CT-CUST-DELETED(CT-FIND-NDX).                    00042600
042700     MOVE CT-CUST-DOCUMENT(CT-FIND-NDX) TO WS-CLEAN-DOCUMENT.     00042700
042800     MOVE CT-CUST-DOC-TYPE(CT-FIND-NDX) TO WS-DOC-TYPE.           00042800
042900     ADD 1 TO WS-DELETE-PROCESSED.                                00042900
043000     MOVE 'DELETED' TO WS-ACCEPT-VERB.                            00043000
043100     PERFORM 290-WRITE-ACCEPT-LINE THRU 290-EXIT.                 00043100
043200 400-EXIT.                                                        00043200
043300     EXIT.                                                        00043300
043400*                                                                 00043400
043500*---------------------------------------------------------------- 00043500
043600* STRIP TRAN-DOCUMENT TO DIGITS ONLY, LEFT-JUSTIFIED, THE SAME    00043600
043700* LAYOUT CKDIGIT AND CUST-DOCUMENT BOTH EXPECT.                   00043700
043800*---------------------------------------------------------------- 00043800
043900 210-SANITISE-DOCUMENT.                                           00043900
044000     MOVE SPACES TO WS-CLEAN-DOCUMENT.                            00044000
044100     MOVE 0 TO WS-CLEAN-NDX.                                      00044100
044200     PERFORM 215-SCAN-ONE-CHAR THRU 215-EXIT                      00044200
044300             VARYING WS-SUB FROM 1 BY 1                           00044300
044400             UNTIL WS-SUB > 20.                                   00044400
044500     MOVE WS-CLEAN-NDX TO WS-DOC-DIGIT-COUNT.                     00044500
044600 210-EXIT.                                                        00044600
044700     EXIT.                                                        00044700
044800 215-SCAN-ONE-CHAR.                                               00044800
044900     IF TRAN-DOC-CHAR(WS-SUB) NOT NUMERIC                         00044900
045000         GO TO 215-EXIT                                           00045000
045100     END-IF.                                                      00045100
045200     ADD 1 TO WS-CLEAN-NDX.                                       00045200
045300     IF WS-CLEAN-NDX > 14                                         00045300
045400         GO TO 215-EXIT                                           00045400
045500     END-IF.                                                      00045500
045600     MOVE TRAN-DOC-CHAR(WS-SUB)                                   00045600
045700             TO WS-CLEAN-DOC-CHAR(WS-CLEAN-NDX).                  00045700
045800 215-EXIT.                                                        00045800
045900     EXIT.                                                        00045900
046000*                                                                 00046000
046100*---------------------------------------------------------------- 00046100
046200* 11 DIGITS IS A CPF, 14 IS A CNPJ -- ANYTHING ELSE IS REJECTED   00046200
046300* BEFORE CKDIGIT IS EVER CALLED.                                  00046300
046400*---------------------------------------------------------------- 00046400
046500 220-CLASSIFY-DOC-TYPE.                                           00046500
046600     EVALUATE WS-DOC-DIGIT-COUNT                                  00046600
046700         WHEN 11                                                  00046700
046800             MOVE 'CPF ' TO WS-DOC-TYPE                           00046800
046900         WHEN 14                                                  00046900
047000             MOVE 'CNPJ' TO WS-DOC-TYPE                           00047000
047100         WHEN OTHER                                               00047100
047200             MOVE 'Y' TO WS-TRAN-REJECT-SW                        00047200
047300             MOVE TRAN-ACTION  TO WS-REJ-ACTION                   00047300
047400             MOVE TRAN-CUST-ID TO WS-REJ-TARGET-ID                00047400
047500             MOVE 'INVALID DOCUMENT LENGTH' TO WS-REJ-REASON      00047500
047600             PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT         00047600
047700     END-EVALUATE.                                                00047700
047800 220-EXIT.                                                        00047800
047900     EXIT.                                                        00047900
048000*                                                                 00048000
048100 230-VALIDATE-CHECK-DIGITS.                                       00048100
048200     MOVE WS-CLEAN-DOCUMENT TO WS-CK-DOCUMENT.                    00048200
048300     MOVE WS-DOC-TYPE       TO WS-CK-DOC-TYPE.                    00048300
048400     CALL 'CKDIGIT' USING WS-CK-DOCUMENT, WS-CK-DOC-TYPE,         00048400
048500             WS-CK-VALID-SW.                                      00048500
048600     IF NOT WS-CK-DOC-IS-VALID                                    00048600
048700         MOVE 'Y' TO WS-TRAN-REJECT-SW                            00048700
048800         MOVE TRAN-ACTION  TO WS-REJ-ACTION                       00048800
048900         MOVE TRAN-CUST-ID TO WS-REJ-TARGET-ID                    00048900
049000         MOVE 'INVALID CHECK DIGIT' TO WS-REJ-REASON              00049000
049100         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00049100
049200     END-IF.                                                      00049200
049300 230-EXIT.                                                        00049300
049400     EXIT.                                                        00049400
049500*                                                                 00049500
049600*---------------------------------------------------------------- 00049600
049700* RN-CLI-001/002 -- DOCUMENT AND E-MAIL MUST BE UNIQUE ACROSS     00049700
049800* THE ENTIRE TABLE, INCLUDING SOFT-DELETED ROWS.  ON UPDATE,      00049800
049900* WS-DUP-EXCLUDE-ID SKIPS THE CUSTOMER'S OWN ROW.                 00049900
050000*---------------------------------------------------------------- 00050000
050100 240-CHECK-DUPLICATES.                                            00050100
050200     MOVE 'N' TO WS-DOC-DUP-SW.                                   00050200
050300     MOVE 'N' TO WS-EMAIL-DUP-SW.                                 00050300
050400     IF WS-CUSTOMER-COUNT = 0                                     00050400
050500         GO TO 240-EXIT                                           00050500
050600     END-IF.                                                      00050600
050700     PERFORM 245-CHECK-ONE-CUSTOMER THRU 245-EXIT                 00050700
050800             VARYING CT-DUP-NDX FROM 1 BY 1                       00050800
050900             UNTIL CT-DUP-NDX > WS-CUSTOMER-COUNT.                00050900
051000     IF WS-DOC-DUP-FOUND                                          00051000
051100         MOVE 'Y' TO WS-TRAN-REJECT-SW                            00051100
051200         MOVE TRAN-ACTION  TO WS-REJ-ACTION                       00051200
051300         MOVE TRAN-CUST-ID TO WS-REJ-TARGET-ID                    00051300
051400         MOVE 'DUPLICATE DOCUMENT' TO WS-REJ-REASON               00051400
051500         PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT             00051500
051600     ELSE                                                         00051600
051700         IF WS-EMAIL-DUP-FOUND                                    00051700
051800             MOVE 'Y' TO WS-TRAN-REJECT-SW                        00051800
051900             MOVE TRAN-ACTION  TO WS-REJ-ACTION                   00051900
052000             MOVE TRAN-CUST-ID TO WS-REJ-TARGET-ID                00052000
052100             MOVE 'DUPLICATE E-MAIL' TO WS-REJ-REASON             00052100
052200             PERFORM 650-REJECT-TRANSACTION THRU 650-EXIT         00052200
052300         END-IF                                                   00052300
052400     END-IF.                                                      00052400
052500 240-EXIT.                                                        00052500
052600     EXIT.                                                        00052600
052700 245-CHECK-ONE-CUSTOMER.                                          00052700
052800     IF CT-CUST-ID(CT-DUP-NDX) = WS-DUP-EXCLUDE-ID                00052800
052900         GO TO 245-EXIT                                           00052900
053000     END-IF.                                                      00053000
053100     IF CT-CUST-DOCUMENT(CT-DUP-NDX) = WS-CLEAN-DOCUMENT          00053100
053200         MOVE 'Y' TO WS-DOC-DUP-SW                                00053200
053300     END-IF.                                                      00053300
053400     IF CT-CUST-EMAIL(CT-DUP-NDX) = TRAN-EMAIL                    00053400
053500         MOVE 'Y' TO WS-EMAIL-DUP-SW                              00053500
053600     END-IF.                                                      00053600
053700 245-EXIT.                                                        00053700
053800     EXIT.                                                        00053800
053900*                                                                 00053900
054000 250-STORE-NEW-CUSTOMER.                                          00054000
054100     ADD 1 TO WS-CUSTOMER-COUNT.                                  00054100
054200     SET CT-NDX TO WS-CUSTOMER-COUNT.                             00054200
054300     MOVE TRAN-CUST-ID       TO CT-CUST-ID(CT-NDX).               00054300
054400     MOVE TRAN-CUST-NAME     TO CT-CUST-NAME(CT-NDX).             00054400
054500     MOVE WS-CLEAN-DOCUMENT  TO CT-CUST-DOCUMENT(CT-NDX).         00054500
054600     MOVE WS-DOC-TYPE        TO CT-CUST-DOC-TYPE(CT-NDX).         00054600
054700     MOVE TRAN-EMAIL         TO CT-CUST-EMAIL(CT-NDX).            00054700
054800     MOVE TRAN-PHONE         TO CT-CUST-PHONE(CT-NDX).            00054800
054900     MOVE TRAN-ADDRESS       TO CT-CUST-ADDRESS(CT-NDX).          00054900
055000     IF TRAN-ACTIVE = 'N'                                         00055000
055100         MOVE 'N' TO CT-CUST-ACTIVE(CT-NDX)                       00055100
055200     ELSE                                                         00055200
055300         MOVE 'Y' TO CT-CUST-ACTIVE(CT-NDX)                       00055300
055400     END-IF.                                                      00055400
055500     MOVE 'N' TO CT-CUST-DELETED(CT-NDX).                         00055500
055600 250-EXIT.                                                        00055600
055700     EXIT.                                                        00055700
055800*                                                                 00055800
055900 260-APPLY-UPDATE.                                                00055900
056000     MOVE TRAN-CUST-NAME     TO CT-CUST-NAME(CT-FIND-NDX).        00056000
056100     MOVE WS-CLEAN-DOCUMENT  TO CT-CUST-DOCUMENT(CT-FIND-NDX).    00056100
056200     MOVE WS-DOC-TYPE        TO CT-CUST-DOC-TYPE(CT-FIND-NDX).    00056200
056300     MOVE TRAN-EMAIL         TO CT-CUST-EMAIL(CT-FIND-NDX).       00056300
056400     MOVE TRAN-PHONE         TO CT-CUST-PHONE(CT-FIND-NDX).       00056400
056500     MOVE TRAN-ADDRESS       TO CT-CUST-ADDRESS(CT-FIND-NDX).     00056500
056600     IF TRAN-ACTIVE = 'N'                                         00056600
056700         MOVE 'N' TO CT-CUST-ACTIVE(CT-FIND-NDX)                  00056700
056800     ELSE                                                         00056800
056900         MOVE 'Y' TO CT-CUST-ACTIVE(CT-FIND-NDX)                  00056900
057000     END-IF.                                                      00057000
057100 260-EXIT.                                                        00057100
057200     EXIT.                                                        00057200
057300*                                                                 00057300
057400*---------------------------------------------------------------- 00057400
057500* WRITE ONE ACCEPTED-TRANSACTION LINE, DOCUMENT MASKED (RN-CLI    00057500
057600* -005).  WS-CLEAN-DOCUMENT/WS-DOC-TYPE ARE ALREADY SET, EITHER   00057600
057700* BY 210/220 (ADD/UPDATE) OR DIRECTLY FROM THE TABLE (DELETE).    00057700
057800*---------------------------------------------------------------- 00057800
057900 290-WRITE-ACCEPT-LINE.                                           00057900
058000     PERFORM 295-MASK-DOCUMENT THRU 295-EXIT.                     00058000
058100     MOVE SPACES           TO RPT-CUST-DETAIL.                    00058100
058200     MOVE TRAN-ACTION      TO RPT-CD-ACTION.                      00058200
058300     MOVE TRAN-CUST-ID     TO RPT-CD-CUSTID.                      00058300
058400     MOVE TRAN-CUST-NAME   TO RPT-CD-NAME.                        00058400
058500     MOVE WS-MASKED-DOCUMENT TO RPT-CD-DOC.                       00058500
058600     MOVE WS-ACCEPT-VERB   TO RPT-CD-RESULT.                      00058600
058700     WRITE CUSTRPT-REC FROM RPT-CUST-DETAIL.                      00058700
058800 290-EXIT.                                                        00058800
058900     EXIT.                                                        00058900
059000*                                                                 00059000
059100 295-MASK-DOCUMENT.                                               00059100
059200     IF WS-DOC-TYPE = 'CPF '                                      00059200
059300         MOVE WS-CLEAN-DOC-CHAR(8)  TO WS-MASK-D1                 00059300
059400         MOVE WS-CLEAN-DOC-CHAR(9)  TO WS-MASK-D2                 00059400
059500         MOVE WS-CLEAN-DOC-CHAR(10) TO WS-MASK-D3                 00059500
059600         MOVE WS-CLEAN-DOC-CHAR(11) TO WS-MASK-D4                 00059600
059700     ELSE                                                         00059700
059800         MOVE WS-CLEAN-DOC-CHAR(11) TO WS-MASK-D1                 00059800
059900         MOVE WS-CLEAN-DOC-CHAR(12) TO WS-MASK-D2                 00059900
060000         MOVE WS-CLEAN-DOC-CHAR(13) TO WS-MASK-D3                 00060000
060100         MOVE WS-CLEAN-DOC-CHAR(14) TO WS-MASK-D4                 00060100
060200     END-IF.                                                      00060200
060300 295-EXIT.                                                        00060300
060400     EXIT.                                                        00060400
060500*                                                                 00060500
060600*---------------------------------------------------------------- 00060600
060700* LOCATE A CUSTOMER BY CUST-ID.  LINEAR -- THE TABLE GROWS        00060700
060800* DURING THE RUN AND IS NOT KEPT IN KEY ORDER.                    00060800
060900*---------------------------------------------------------------- 00060900
061000 600-FIND-CUSTOMER.                                               00061000
061100     MOVE 'N' TO WS-CUST-FOUND-SW.                                00061100
061200     IF WS-CUSTOMER-COUNT = 0                                     00061200
061300         GO TO 600-EXIT                                           00061300
061400     END-IF.                                                      00061400
061500     PERFORM 605-TEST-ONE-CUSTOMER THRU 605-EXIT                  00061500
061600             VARYING CT-FIND-NDX FROM 1 BY 1                      00061600
061700             UNTIL CT-FIND-NDX > WS-CUSTOMER-COUNT                00061700
061800                 OR WS-CUST-FOUND.                                00061800
061900 600-EXIT.                                                        00061900
062000     EXIT.                                                        00062000
062100 605-TEST-ONE-CUSTOMER.                                           00062100
062200     IF CT-CUST-ID(CT-FIND-NDX) = TRAN-CUST-ID                    00062200
062300         MOVE 'Y' TO WS-CUST-FOUND-SW                             00062300
062400     END-IF.                                                      00062400
062500 605-EXIT.                                                        00062500
062600     EXIT.                                                        00062600
062700*                                                                 00062700
062800*---------------------------------------------------------------- 00062800
062900* SHARED REJECT-LISTING LINE WRITER.                              00062900
063000*---------------------------------------------------------------- 00063000
063100 650-REJECT-TRANSACTION.                                          00063100
063200     MOVE SPACES           TO RPT-CUST-DETAIL.                    00063200
063300     MOVE WS-REJ-ACTION    TO RPT-CD-ACTION.                      00063300
063400     MOVE WS-REJ-TARGET-ID TO RPT-CD-CUSTID.                      00063400
063500     MOVE WS-REJ-REASON    TO RPT-CD-NAME.                        00063500
063600     MOVE 'REJECTED'       TO RPT-CD-RESULT.                      00063600
063700     WRITE CUSTRPT-REC FROM RPT-CUST-DETAIL.                      00063700
063800     ADD 1 TO WS-TRAN-REJECTS.                                    00063800
063900 650-EXIT.                                                        00063900
064000     EXIT.                                                        00064000
064100*                                                                 00064100
064200 700-OPEN-FILES.                                                  00064200
064300     OPEN INPUT  CUSTOMER-MASTER-FILE                             00064300
064400                 CUSTOMER-TRAN-FILE.                              00064400
064500     OPEN OUTPUT CUSTOMER-MASTER-OUT-FILE                         00064500
064600                 CUSTOMER-MAINT-RPT-FILE.                         00064600
064700 700-EXIT.                                                        00064700
064800     EXIT.                                                        00064800
064900*                                                                 00064900
065000 705-LOAD-CUSTOMER-TABLE.                                         00065000
065100     PERFORM 706-READ-ONE-CUSTOMER THRU 706-EXIT.                 00065100
065200     PERFORM 707-STORE-ONE-CUSTOMER THRU 707-EXIT                 00065200
065300             UNTIL WS-CUSTMAST-EOF.                               00065300
065400 705-EXIT.                                                        00065400
065500     EXIT.                                                        00065500
065600 706-READ-ONE-CUSTOMER.                                           00065600
065700     READ CUSTOMER-MASTER-FILE INTO CUST-RECORD                   00065700
065800         AT END MOVE 'Y' TO WS-CUSTMAST-EOF-SW                    00065800
065900     END-READ.                                                    00065900
066000 706-EXIT.                                                        00066000
066100     EXIT.                                                        00066100
066200 707-STORE-ONE-CUSTOMER.                                          00066200
066300     ADD 1 TO WS-CUSTOMER-COUNT.                                  00066300
066400     SET CT-NDX TO WS-CUSTOMER-COUNT.                             00066400
066500     MOVE CUST-ID          TO CT-CUST-ID(CT-NDX).                 00066500
066600     MOVE CUST-NAME        TO CT-CUST-NAME(CT-NDX).               00066600
066700     MOVE CUST-DOCUMENT    TO CT-CUST-DOCUMENT(CT-NDX).           00066700
066800     MOVE CUST-DOC-TYPE    TO CT-CUST-DOC-TYPE(CT-NDX).           00066800
066900     MOVE CUST-EMAIL       TO CT-CUST-EMAIL(CT-NDX).              00066900
067000     MOVE CUST-PHONE       TO CT-CUST-PHONE(CT-NDX).              00067000
067100     MOVE CUST-ADDRESS     TO CT-CUST-ADDRESS(CT-NDX).            00067100
067200     MOVE CUST-ACTIVE      TO CT-CUST-ACTIVE(CT-NDX).             00067200
067300     MOVE CUST-DELETED     TO CT-CUST-DELETED(CT-NDX).            00067300
067400     PERFORM 706-READ-ONE-CUSTOMER THRU 706-EXIT.                 00067400
067500 707-EXIT.                                                        00067500
067600     EXIT.                                                        00067600
067700*                                                                 00067700
067800 720-READ-TRAN-FILE.                                              00067800
067900     READ CUSTOMER-TRAN-FILE INTO TRAN-RECORD                     00067900
068000         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                        00068000
068100     END-READ.                                                    00068100
068200*                                                                 00068200
068300 730-WRITE-CUSTOMER-MASTER.                                       00068300
068400     IF WS-CUSTOMER-COUNT = 0                                     00068400
068500         GO TO 730-EXIT                                           00068500
068600     END-IF.                                                      00068600
068700     PERFORM 735-WRITE-ONE-CUSTOMER THRU 735-EXIT                 00068700
068800             VARYING CT-NDX FROM 1 BY 1                           00068800
068900             UNTIL CT-NDX > WS-CUSTOMER-COUNT.                    00068900
069000 730-EXIT.                                                        00069000
069100     EXIT.                                                        00069100
069200 735-WRITE-ONE-CUSTOMER.                                          00069200
069300     MOVE SPACES                    TO CUST-RECORD.               00069300
069400     MOVE CT-CUST-ID(CT-NDX)        TO CUST-ID.                   00069400
069500     MOVE CT-CUST-NAME(CT-NDX)      TO CUST-NAME.                 00069500
069600     MOVE CT-CUST-DOCUMENT(CT-NDX)  TO CUST-DOCUMENT.             00069600
069700     MOVE CT-CUST-DOC-TYPE(CT-NDX)  TO CUST-DOC-TYPE.             00069700
069800     MOVE CT-CUST-EMAIL(CT-NDX)     TO CUST-EMAIL.                00069800
069900     MOVE CT-CUST-PHONE(CT-NDX)     TO CUST-PHONE.                00069900
070000     MOVE CT-CUST-ADDRESS(CT-NDX)   TO CUST-ADDRESS.              00070000
070100     MOVE CT-CUST-ACTIVE(CT-NDX)    TO CUST-ACTIVE.               00070100
070200     MOVE CT-CUST-DELETED(CT-NDX)   TO CUST-DELETED.              00070200
070300     WRITE CUSTOUT-REC FROM CUST-RECORD.                          00070300
070400 735-EXIT.                                                        00070400
070500     EXIT.                                                        00070500
070600*                                                                 00070600
070700 790-CLOSE-FILES.                                                 00070700
070800     CLOSE CUSTOMER-MASTER-FILE                                   00070800
070900           CUSTOMER-MASTER-OUT-FILE                               00070900
071000           CUSTOMER-TRAN-FILE                                     00071000
071100           CUSTOMER-MAINT-RPT-FILE.                               00071100
071200*                                                                 00071200
071300 800-INIT-REPORT.                                                 00071300
071400     MOVE CURRENT-MONTH TO RPT-H1-MM.                             00071400
071500     MOVE CURRENT-DAY   TO RPT-H1-DD.                             00071500
071600     MOVE CURRENT-YY    TO RPT-H1-YY.                             00071600
071700     WRITE CUSTRPT-REC FROM RPT-HEADER1.                          00071700
071800     WRITE CUSTRPT-REC FROM RPT-COLUMN-HDGS.                      00071800
071900*                                                                 00071900
072000 850-REPORT-RUN-STATS.                                            00072000
072100     WRITE CUSTRPT-REC FROM RPT-STATS-HDR1.                       00072100
072200     MOVE 'CUSTOMERS ADDED'   TO RPT-STAT-LABEL.                  00072200
072300     MOVE WS-ADD-REQUESTS     TO RPT-STAT-REQ.                    00072300
072400     MOVE WS-ADD-PROCESSED    TO RPT-STAT-PROC.                   00072400
072500     WRITE CUSTRPT-REC FROM RPT-STATS-DETAIL.                     00072500
072600     MOVE 'CUSTOMERS UPDATED' TO RPT-STAT-LABEL.                  00072600
072700     MOVE WS-UPDATE-REQUESTS  TO RPT-STAT-REQ.                    00072700
072800     MOVE WS-UPDATE-PROCESSED TO RPT-STAT-PROC.                   00072800
072900     WRITE CUSTRPT-REC FROM RPT-STATS-DETAIL.                     00072900
073000     MOVE 'CUSTOMERS DELETED' TO RPT-STAT-LABEL.                  00073000
073100     MOVE WS-DELETE-REQUESTS  TO RPT-STAT-REQ.                    00073100
073200     MOVE WS-DELETE-PROCESSED TO RPT-STAT-PROC.                   00073200
073300     WRITE CUSTRPT-REC FROM RPT-STATS-DETAIL.                     00073300
073400     MOVE WS-TRAN-REJECTS TO RPT-STAT-REJ.                        00073400
073500     WRITE CUSTRPT-REC FROM RPT-STATS-REJECTS.                    00073500
