000100****************************************************************  00000100
000200* THE SYSTEMS GROUP - COBOL DEVELOPMENT CENTER                    00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  HSTWRT01                                              00000500
000600*                                                                 00000600
000700* SUBROUTINE - APPENDS ONE ENTRY TO THE ORDER STATUS-HISTORY      00000700
000800* FILE.  CALLED BY ORDBATCH EVERY TIME AN ORDER IS CREATED,       00000800
000900* TRANSITIONED, OR CANCELLED, SO THE FULL LIFE CYCLE OF EVERY     00000900
001000* ORDER CAN BE RECONSTRUCTED FROM THE HISTORY FILE ALONE.         00001000
001100*                                                                 00001100
001200* THE HISTORY FILE IS OPEN EXTEND FOR THE LIFE OF THE CALLING     00001200
001300* JOB STEP -- THIS SUBROUTINE DOES NOT OPEN OR CLOSE IT.          00001300
001400****************************************************************  00001400
001500 IDENTIFICATION DIVISION.                                         00001500
001600 PROGRAM-ID. HSTWRT01.                                            00001600
001700 AUTHOR. DOUG STOUT.                                              00001700
001800 INSTALLATION. THE SYSTEMS GROUP.                                 00001800
001900 DATE-WRITTEN. 04/11/88.                                          00001900
002000 DATE-COMPILED.                                                   00002000
002100 SECURITY. NON-CONFIDENTIAL.                                      00002100
002200****************************************************************  00002200
002300* CHANGE LOG.                                                     00002300
002400*    04/11/88  DAS  REQ 8592  ORIGINAL PROGRAM.                   00002400
002500*    09/23/94  RBW  REQ 9067  HST-NOTES WAS 20 BYTES, WIDENED     00002500
002600*                             TO 40 TO MATCH THE ORDER MASTER     00002600
002700*                             NOTES FIELD.                        00002700
002800*    11/29/98  HCS  Y2K-004   HST-TIMESTAMP CONFIRMED AS A        00002800
002900*                             FULL 4-DIGIT-YEAR (14) FIELD.       00002900
003000*                             NO CHANGE REQUIRED.                 00003000
003100*    06/18/09  KAT  REQ 9803  WS-HIST-STATUS WAS DECLARED BUT     00003100
003200*                             NEVER TESTED -- ADDED THE WRITE     00003200
003300*                             STATUS CHECK BELOW PER THE SHOP     00003300
003400*                             I/O STANDARD, PLUS CALL AND ERROR   00003400
003500*                             COUNTERS FOR THE JOB-END STATS.     00003500
003600****************************************************************  00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     C01 IS TOP-OF-FORM.                                          00004000
004100 INPUT-OUTPUT SECTION.                                            00004100
004200 FILE-CONTROL.                                                    00004200
004300     SELECT STATUS-HISTORY-FILE ASSIGN TO ORDHIST                 00004300
004400         ORGANIZATION IS SEQUENTIAL                               00004400
004500         ACCESS MODE IS SEQUENTIAL                                00004500
004600         FILE STATUS IS WS-HIST-STATUS.                           00004600
004700*                                                                 00004700
004800 DATA DIVISION.                                                   00004800
004900 FILE SECTION.                                                    00004900
005000 FD  STATUS-HISTORY-FILE                                          00005000
005100     LABEL RECORDS ARE STANDARD                                   00005100
005200     RECORD CONTAINS 90 CHARACTERS.                               00005200
005300 COPY ORDHIST.                                                    00005300
005400*                                                                 00005400
005500 WORKING-STORAGE SECTION.                                         00005500
005600*                                                                 00005600
005700 01  WS-HIST-STATUS               PIC X(02) VALUE '00'.           00005700
005800     88  WS-HIST-OK                     VALUE '00'.               00005800
005900 01  WS-FIRST-CALL-SW             PIC X     VALUE 'Y'.            00005900
006000     88  WS-FIRST-CALL                  VALUE 'Y'.                00006000
006100*                                                                 00006100
006200* WORK AREA THE TIMESTAMP IS STAGED THROUGH ON EVERY CALL SO      00006200
006300* THE DATE AND TIME ARE ON HAND, ALREADY BROKEN OUT, FOR THE      00006300
006400* WRITE-FAILURE DIAGNOSTIC BELOW.                                 00006400
006500 01  WS-TIMESTAMP-WORK            PIC 9(14).                      00006500
006600 01  WS-TIMESTAMP-WORK-R  REDEFINES WS-TIMESTAMP-WORK.            00006600
006700     05  WS-TSW-DATE              PIC 9(08).                      00006700
006800     05  WS-TSW-TIME              PIC 9(06).                      00006800
006900 01  WS-TSW-DATE-R  REDEFINES WS-TSW-DATE.                        00006900
007000     05  WS-TSW-YEAR              PIC 9(04).                      00007000
007100     05  WS-TSW-MONTH             PIC 9(02).                      00007100
007200     05  WS-TSW-DAY               PIC 9(02).                      00007200
007300 01  WS-TSW-TIME-R  REDEFINES WS-TSW-TIME.                        00007300
007400     05  WS-TSW-HOUR              PIC 9(02).                      00007400
007500     05  WS-TSW-MINUTE            PIC 9(02).                      00007500
007600     05  WS-TSW-SECOND            PIC 9(02).                      00007600
007700*                                                                 00007700
007800 01  WS-CALL-COUNT                PIC 9(07) COMP VALUE ZERO.      00007800
007900 01  WS-WRITE-ERROR-COUNT         PIC 9(05) COMP VALUE ZERO.      00007900
008000*                                                                 00008000
008100 LINKAGE SECTION.                                                 00008100
008200 01  LK-ORDER-ID                  PIC X(10).                      00008200
008300 01  LK-OLD-STATUS                PIC X(10).                      00008300
008400 01  LK-NEW-STATUS                PIC X(10).                      00008400
008500 01  LK-NOTES                     PIC X(40).                      00008500
008600 01  LK-TIMESTAMP                 PIC 9(14).                      00008600
008700*                                                                 00008700
008800 PROCEDURE DIVISION USING LK-ORDER-ID, LK-OLD-STATUS,             00008800
008900         LK-NEW-STATUS, LK-NOTES, LK-TIMESTAMP.                   00008900
009000*                                                                 00009000
009100 000-MAIN.                                                        00009100
009200     IF WS-FIRST-CALL                                             00009200
009300         OPEN EXTEND STATUS-HISTORY-FILE                          00009300
009400         MOVE 'N' TO WS-FIRST-CALL-SW                             00009400
009500     END-IF.                                                      00009500
009600     ADD 1 TO WS-CALL-COUNT.                                      00009600
009700*                                                                 00009700
009800     MOVE LK-ORDER-ID    TO HST-ORDER-ID.                         00009800
009900     MOVE LK-OLD-STATUS  TO HST-OLD-STATUS.                       00009900
010000     MOVE LK-NEW-STATUS  TO HST-NEW-STATUS.                       00010000
010100     MOVE LK-NOTES       TO HST-NOTES.                            00010100
010200     MOVE LK-TIMESTAMP   TO HST-TIMESTAMP.                        00010200
010300     MOVE LK-TIMESTAMP   TO WS-TIMESTAMP-WORK.                    00010300
010400     WRITE HST-RECORD.                                            00010400
010500*                                                                 00010500
010600*    WS-HIST-STATUS WAS DECLARED IN 1988 BUT NEVER ONCE TESTED    KAT06809
010700*    -- IF THE APPEND EVER FAILS THE HISTORY FILE GOES SILENTLY   KAT06809
010800*    OUT OF STEP WITH THE ORDER MASTER, SO 09803 LOGS IT.         KAT06809
010900     IF NOT WS-HIST-OK                                            KAT06809
011000         ADD 1 TO WS-WRITE-ERROR-COUNT                            KAT06809
011100         DISPLAY 'HSTWRT01 - WRITE FAILED - STATUS '              KAT06809
011200             WS-HIST-STATUS ' - ORDER ' LK-ORDER-ID               KAT06809
011300         DISPLAY 'HSTWRT01 - TIMESTAMP ' WS-TSW-YEAR '-'          KAT06809
011400             WS-TSW-MONTH '-' WS-TSW-DAY ' ' WS-TSW-HOUR ':'      KAT06809
011500             WS-TSW-MINUTE ':' WS-TSW-SECOND                      KAT06809
011600     END-IF.                                                      KAT06809
011700*                                                                 00011700
011800 000-EXIT.                                                        00011800
011900     GOBACK.                                                      00011900
