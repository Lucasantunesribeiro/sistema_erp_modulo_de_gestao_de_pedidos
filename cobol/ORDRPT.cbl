000100******************************************************************00000100
000200* PROGRAM  = ORDRPT                                               00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = ORDER LISTING REPORT                         00000400
000500*                                                                 00000500
000600* FUNCTION =  READS THE ORDER MASTER AND ITS ORDER-ITEM FILE,     00000600
000700*             MATCHES EACH ORDER TO ITS OWN ITEMS, APPLIES THE    00000700
000800*             OPTIONAL FILTERS ON THE CONTROL CARD (IF ONE IS     00000800
000900*             SUPPLIED) AND PRINTS ONE SECTION PER CUSTOMER --    00000900
001000*             ORDER DETAIL LINES FOLLOWED BY THEIR ITEM LINES,    00001000
001100*             A PER-CUSTOMER SUBTOTAL, AND GRAND TOTALS AT THE    00001100
001200*             END OF THE RUN BROKEN OUT BY ORDER STATUS.          00001200
001300*                                                                 00001300
001400*             ORDERS ARE ASSUMED TO ARRIVE ON ORDMAST ALREADY     00001400
001500*             SEQUENCED BY CUSTOMER ID THEN ORDER ID (ORDBATCH    00001500
001600*             AND THE SORT STEP AHEAD OF THIS PROGRAM IN THE      00001600
001700*             JCL STREAM ARE RESPONSIBLE FOR THAT SEQUENCE).      00001700
001800*             ITEMS ON ORDITEM MUST BE IN THE SAME ORDER-ID       00001800
001900*             SEQUENCE AS THE MASTER THEY BELONG TO.              00001900
002000*                                                                 00002000
002100******************************************************************00002100
002200* MAINTENANCE LOG.                                                00002200
002300*    1989-06-19  RBW  REQ 8634  ORIGINAL PROGRAM.                 00002300
002400*    1990-05-22  DAS  REQ 8801  ADDED CUSTOMER SUBTOTAL LINE.     00002400
002500*    1998-11-29  HCS  Y2K-004   REVIEWED FOR CENTURY WINDOW --    00002500
002600*                               ORD-CREATED IS ALREADY A FULL     00002600
002700*                               4-DIGIT-YEAR FIELD, NO CHANGE.    00002700
002800*    2007-01-15  JQP  REQ 9688  ADDED THE ORDPARM CONTROL CARD    00002800
002900*                               AND THE STATUS/CUSTOMER/DATE/     00002900
003000*                               AMOUNT FILTERS IT DRIVES.         00003000
003100*    2008-03-11  JQP  REQ 9741  ADDED THE CREATED-DATE FILTER,    00003100
003200*                               RIDING ON ORDHDR'S NEW            00003200
003300*                               ORD-CREATED-R REDEFINES.          00003300
003400******************************************************************00003400
003500 IDENTIFICATION DIVISION.                                         00003500
003600 PROGRAM-ID. ORDRPT.                                              00003600
003700 AUTHOR. R B WOJTAS.                                              00003700
003800 INSTALLATION. THE SYSTEMS GROUP.                                 00003800
003900 DATE-WRITTEN. 06/19/89.                                          00003900
004000 DATE-COMPILED.                                                   00004000
004100 SECURITY. NON-CONFIDENTIAL.                                      00004100
004200******************************************************************00004200
004300* ENVIRONMENT DIVISION.                                          *00004300
004400******************************************************************00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER. IBM-370.                                        00004700
004800 OBJECT-COMPUTER. IBM-370.                                        00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM.                                          00005000
005100 INPUT-OUTPUT SECTION.                                            00005100
005200 FILE-CONTROL.                                                    00005200
005300     SELECT ORDER-MASTER-FILE ASSIGN TO ORDMAST                   00005300
005400         ORGANIZATION IS SEQUENTIAL                               00005400
005500         FILE STATUS IS WS-ORDMAST-STATUS.                        00005500
005600     SELECT ORDER-ITEM-FILE ASSIGN TO ORDITEM                     00005600
005700         ORGANIZATION IS SEQUENTIAL                               00005700
005800         FILE STATUS IS WS-ORDITEM-STATUS.                        00005800
005900     SELECT PRODUCT-MASTER-FILE ASSIGN TO PRODMAST                00005900
006000         ORGANIZATION IS SEQUENTIAL                               00006000
006100         FILE STATUS IS WS-PRODMAST-STATUS.                       00006100
006200     SELECT ORDER-CTL-FILE ASSIGN TO ORDCTL                       00006200
006300         ORGANIZATION IS SEQUENTIAL                               00006300
006400         FILE STATUS IS WS-ORDCTL-STATUS.                         00006400
006500     SELECT ORDER-REPORT-FILE ASSIGN TO ORDREPRT                  00006500
006600         ORGANIZATION IS SEQUENTIAL                               00006600
006700         FILE STATUS IS WS-ORDREPRT-STATUS.                       00006700
006800******************************************************************00006800
006900* DATA DIVISION.                                                 *00006900
007000******************************************************************00007000
007100 DATA DIVISION.                                                   00007100
007200 FILE SECTION.                                                    00007200
007300 FD  ORDER-MASTER-FILE                                            00007300
007400     LABEL RECORDS ARE STANDARD                                   00007400
007500     RECORD CONTAINS 140 CHARACTERS.                              00007500
007600 01  ORDMAST-REC                     PIC X(140).                  00007600
007700 FD  ORDER-ITEM-FILE                                              00007700
007800     LABEL RECORDS ARE STANDARD                                   00007800
007900     RECORD CONTAINS 50 CHARACTERS.                               00007900
008000 01  ORDITEM-REC                     PIC X(50).                   00008000
008100 FD  PRODUCT-MASTER-FILE                                          00008100
008200     LABEL RECORDS ARE STANDARD                                   00008200
008300     RECORD CONTAINS 97 CHARACTERS.                               00008300
008400 01  PRODMAST-REC                    PIC X(97).                   00008400
008500 FD  ORDER-CTL-FILE                                               00008500
008600     LABEL RECORDS ARE STANDARD                                   00008600
008700     RECORD CONTAINS 80 CHARACTERS.                               00008700
008800 01  ORDCTL-REC                      PIC X(80).                   00008800
008900 FD  ORDER-REPORT-FILE                                            00008900
009000     LABEL RECORDS ARE STANDARD                                   00009000
009100     RECORD CONTAINS 132 CHARACTERS.                              00009100
009200 01  ORDREPRT-REC                    PIC X(132).                  00009200
009300*                                                                 00009300
009400 WORKING-STORAGE SECTION.                                         00009400
009500*                                                                 00009500
009600*---------------------------------------------------------------- 00009600
009700* COPYBOOKS -- ORDER HEADER, ORDER ITEM, PRODUCT MASTER, AND THE  00009700
009800* REPORT CONTROL CARD.                                            00009800
009900*---------------------------------------------------------------- 00009900
010000 COPY ORDHDR.                                                     00010000
010100 COPY ORDITEM.                                                    00010100
010200 COPY PRODREC.                                                    00010200
010300 COPY ORDPARM.                                                    00010300
010400*                                                                 00010400
010500*---------------------------------------------------------------- 00010500
010600* LOOK-AHEAD BUFFER FOR THE ITEM FILE.  ONE ITEM RECORD IS        00010600
010700* ALWAYS SITTING HERE ONE STEP AHEAD OF THE ORDER WE ARE          00010700
010800* CURRENTLY PRINTING SO WE CAN TELL WHEN THE ITEMS FOR THE        00010800
010900* CURRENT ORDER HAVE RUN OUT.                                     00010900
011000*---------------------------------------------------------------- 00011000
011100 01  WS-ITEM-BUFFER.                                              00011100
011200     05  WS-BUF-ORDER-ID              PIC X(10).                  00011200
011300     05  WS-BUF-PRODUCT-ID            PIC X(10).                  00011300
011400     05  WS-BUF-QUANTITY              PIC 9(05).                  00011400
011500     05  WS-BUF-UNIT-PRICE            PIC S9(08)V99.              00011500
011600     05  WS-BUF-SUBTOTAL              PIC S9(08)V99.              00011600
011700*                                                                 00011700
011800*---------------------------------------------------------------- 00011800
011900* LOCAL PRODUCT TABLE.  READ-ONLY -- SAME SHAPE AS THE ONE IN     00011900
012000* ORDBATCH SO A MAINTAINER MOVING BETWEEN THE TWO PROGRAMS SEES   00012000
012100* THE SAME FIELD NAMES.  LOADED ONCE AT START-UP, BINARY-         00012100
012200* SEARCHED TO RESOLVE EACH ITEM'S SKU AND NAME ON THE PRINT       00012200
012300* LINE.                                                           00012300
012400*---------------------------------------------------------------- 00012400
012500 01  PRODUCT-TABLE.                                               00012500
012600     05  PRODUCT-TABLE-ENTRY OCCURS 2000 TIMES                    00012600
012700             ASCENDING KEY IS PT-PROD-ID                          00012700
012800             INDEXED BY PT-NDX.                                   00012800
012900         10  PT-PROD-ID           PIC X(10).                      00012900
013000         10  PT-PROD-SKU          PIC X(20).                      00013000
013100         10  PT-PROD-NAME         PIC X(40).                      00013100
013200         10  PT-PROD-PRICE        PIC S9(08)V99 COMP-3.           00013200
013300         10  PT-PROD-STOCK-QTY    PIC 9(07)     COMP-3.           00013300
013400         10  PT-PROD-STATUS       PIC X(08).                      00013400
013500         10  FILLER               PIC X(01).                      00013500
013600 01  WS-PRODUCT-COUNT               PIC 9(04) COMP VALUE 0.       00013600
013700*                                                                 00013700
013800*---------------------------------------------------------------- 00013800
013900* DATE-OF-RUN WORK AREA.                                          00013900
014000*---------------------------------------------------------------- 00014000
014100 01  SYSTEM-DATE-AND-TIME.                                        00014100
014200     05  WS-CURRENT-DATE.                                         00014200
014300         10  WS-CUR-YEAR              PIC 9(04).                  00014300
014400         10  WS-CUR-MONTH             PIC 9(02).                  00014400
014500         10  WS-CUR-DAY               PIC 9(02).                  00014500
014600     05  WS-CURRENT-TIME              PIC 9(08).                  00014600
014700 01  WS-TODAY-DATE.                                               00014700
014800     05  WS-TD-MONTH                  PIC 9(02).                  00014800
014900     05  FILLER                       PIC X(01) VALUE '/'.        00014900
015000     05  WS-TD-DAY                    PIC 9(02).                  00015000
015100     05  FILLER                       PIC X(01) VALUE '/'.        00015100
015200     05  WS-TD-YEAR                   PIC 9(04).                  00015200
015300 01  WS-TODAY-DATE-R  REDEFINES WS-TODAY-DATE.                    00015300
015400     05  FILLER                       PIC X(11).                  00015400
015410*                                                                 00015410
015420*---------------------------------------------------------------- 00015420
015430* PRINT-FORMATTED CREATED DATE FOR THE ORDER DETAIL LINE.  THE    00015430
015440* MASTER KEEPS ORD-CREATED-DATE AS A PLAIN 8-DIGIT NUMBER --      00015440
015450* THIS BREAKS IT INTO YEAR/MONTH/DAY FOR THE REPORT.              00015450
015460*---------------------------------------------------------------- 00015460
015470 01  WS-PRINT-DATE                    PIC 9(08).                  00015470
015480 01  WS-PRINT-DATE-R  REDEFINES WS-PRINT-DATE.                    00015480
015490     05  WS-PRINT-YEAR                PIC 9(04).                  00015490
015500     05  WS-PRINT-MONTH               PIC 9(02).                  00015500
015510     05  WS-PRINT-DAY                 PIC 9(02).                  00015510
015520 01  WS-PRINT-DATE-EDIT.                                          00015520
015530     05  WS-PDE-YEAR                  PIC 9(04).                  00015530
015540     05  FILLER                       PIC X(01) VALUE '-'.        00015540
015550     05  WS-PDE-MONTH                 PIC 9(02).                  00015550
015560     05  FILLER                       PIC X(01) VALUE '-'.        00015560
015570     05  WS-PDE-DAY                   PIC 9(02).                  00015570
015580*                                                                 00015580
015600*---------------------------------------------------------------- 00015600
015700* FILE STATUS BYTES AND SWITCHES.                                 00015700
015800*---------------------------------------------------------------- 00015800
015900 01  WS-FIELDS.                                                   00015900
016000     05  WS-ORDMAST-STATUS            PIC X(02).                  00016000
016100         88  WS-ORDMAST-OK                 VALUE '00'.            00016100
016200         88  WS-ORDMAST-EOF                 VALUE '10'.           00016200
016300     05  WS-ORDITEM-STATUS            PIC X(02).                  00016300
016400         88  WS-ORDITEM-OK                  VALUE '00'.           00016400
016500         88  WS-ORDITEM-EOF                 VALUE '10'.           00016500
016600     05  WS-PRODMAST-STATUS           PIC X(02).                  00016600
016700         88  WS-PRODMAST-OK                 VALUE '00'.           00016700
016800         88  WS-PRODMAST-EOF                VALUE '10'.           00016800
016900     05  WS-ORDCTL-STATUS             PIC X(02).                  00016900
017000         88  WS-ORDCTL-OK                   VALUE '00'.           00017000
017100         88  WS-ORDCTL-EOF                  VALUE '10'.           00017100
017200     05  WS-ORDREPRT-STATUS           PIC X(02).                  00017200
017300         88  WS-ORDREPRT-OK                 VALUE '00'.           00017300
017400     05  WS-ORDMAST-EOF-SW            PIC X(01) VALUE 'N'.        00017400
017500         88  WS-NO-MORE-ORDERS              VALUE 'Y'.            00017500
017600     05  WS-ORDITEM-EOF-SW            PIC X(01) VALUE 'N'.        00017600
017700         88  WS-NO-MORE-ITEMS               VALUE 'Y'.            00017700
017800     05  WS-CTL-CARD-PRESENT-SW       PIC X(01) VALUE 'N'.        00017800
017900         88  WS-CTL-CARD-PRESENT            VALUE 'Y'.            00017900
018000     05  WS-FIRST-CUSTOMER-SW         PIC X(01) VALUE 'Y'.        00018000
018100         88  WS-FIRST-CUSTOMER-ON-RUN       VALUE 'Y'.            00018100
018200     05  WS-ORDER-PASSES-FILTER-SW    PIC X(01).                  00018200
018300         88  WS-ORDER-PASSES-FILTER         VALUE 'Y'.            00018300
018400*                                                                 00018400
018500*---------------------------------------------------------------- 00018500
018600* WORK FIELDS.                                                    00018600
018700*---------------------------------------------------------------- 00018700
018800 01  WS-WORK-FIELDS.                                              00018800
018900     05  WS-PROD-SEARCH-KEY           PIC X(10).                  00018900
019000     05  WS-PROD-FOUND-SW             PIC X(01).                  00019000
019100         88  WS-PROD-FOUND                  VALUE 'Y'.            00019100
019200     05  WS-SAVE-CUST-ID              PIC X(10).                  00019200
019300     05  WS-LINE-COUNT                PIC 9(02) COMP VALUE 99.    00019300
019400     05  WS-PAGE-NUMBER                PIC 9(04) COMP VALUE 0.    00019400
019500*                                                                 00019500
019600*---------------------------------------------------------------- 00019600
019700* PER-CUSTOMER CONTROL-BREAK ACCUMULATORS.  RESET EACH TIME THE   00019700
019800* CUSTOMER ID CHANGES.                                            00019800
019900*---------------------------------------------------------------- 00019900
020000 01  WS-CUSTOMER-TOTALS.                                          00020000
020100     05  WS-CUST-ORDER-COUNT          PIC 9(05) COMP VALUE 0.     00020100
020200     05  WS-CUST-AMOUNT-TOTAL         PIC S9(09)V99 COMP-3        00020200
020300                                                       VALUE 0.   00020300
020400*                                                                 00020400
020500*---------------------------------------------------------------- 00020500
020600* GRAND TOTALS FOR THE WHOLE RUN.                                 00020600
020700*---------------------------------------------------------------- 00020700
020800 01  WS-GRAND-TOTALS.                                             00020800
020900     05  WS-GRAND-ORDER-COUNT         PIC 9(07) COMP VALUE 0.     00020900
021000     05  WS-GRAND-AMOUNT-TOTAL        PIC S9(09)V99 COMP-3        00021000
021100                                                       VALUE 0.   00021100
021200     05  WS-GRAND-PENDING-CNT         PIC 9(07) COMP VALUE 0.     00021200
021300     05  WS-GRAND-CONFIRMED-CNT       PIC 9(07) COMP VALUE 0.     00021300
021400     05  WS-GRAND-SEPARATED-CNT       PIC 9(07) COMP VALUE 0.     00021400
021500     05  WS-GRAND-SHIPPED-CNT         PIC 9(07) COMP VALUE 0.     00021500
021600     05  WS-GRAND-DELIVERED-CNT       PIC 9(07) COMP VALUE 0.     00021600
021700     05  WS-GRAND-CANCELLED-CNT       PIC 9(07) COMP VALUE 0.     00021700
021800*                                                                 00021800
021900*---------------------------------------------------------------- 00021900
022000* REPORT LINE LAYOUTS.                                            00022000
022100*---------------------------------------------------------------- 00022100
022200 01  RPT-HEADER1.                                                 00022200
022300     05  FILLER                       PIC X(01) VALUE SPACES.     00022300
022400     05  FILLER                       PIC X(20)                   00022400
022500                                  VALUE 'ORDRPT'.                 00022500
022600     05  FILLER                       PIC X(40)                   00022600
022700                       VALUE 'ORDER LISTING AND STATUS REPORT'.   00022700
022800     05  FILLER                       PIC X(11) VALUE 'RUN DATE '.00022800
022900     05  RPT-H1-DATE                  PIC X(11).                  00022900
023000     05  FILLER                       PIC X(11) VALUE 'PAGE '.    00023000
023100     05  RPT-H1-PAGE                  PIC ZZZ9.                   00023100
023200     05  FILLER                       PIC X(34) VALUE SPACES.     00023200
023300 01  RPT-COLUMN-HDGS.                                             00023300
023400     05  FILLER                       PIC X(01) VALUE SPACES.     00023400
023500     05  FILLER                       PIC X(11)                   00023500
023600                                  VALUE 'ORDER ID'.               00023600
023700     05  FILLER                       PIC X(21)                   00023700
023800                                  VALUE 'ORDER NUMBER'.           00023800
023900     05  FILLER                       PIC X(11)                   00023900
024000                                  VALUE 'STATUS'.                 00024000
024100     05  FILLER                       PIC X(15)                   00024100
024200                                  VALUE 'CREATED'.                00024200
024300     05  FILLER                       PIC X(16)                   00024300
024400                                  VALUE 'ORDER TOTAL'.            00024400
024500     05  FILLER                       PIC X(40)                   00024500
024600                       VALUE 'NOTES'.                             00024600
024700     05  FILLER                       PIC X(17) VALUE SPACES.     00024700
024800 01  RPT-CUST-HEADING.                                            00024800
024900     05  FILLER                       PIC X(01) VALUE SPACES.     00024900
025000     05  FILLER                       PIC X(13)                   00025000
025100                                  VALUE 'CUSTOMER ID:'.           00025100
025200     05  RPT-CH-CUST-ID               PIC X(10).                  00025200
025300     05  FILLER                       PIC X(108) VALUE SPACES.    00025300
025400 01  RPT-ORDER-DETAIL.                                            00025400
025500     05  FILLER                       PIC X(01) VALUE SPACES.     00025500
025600     05  RPT-OD-ORDER-ID              PIC X(11).                  00025600
025700     05  RPT-OD-ORDER-NUMBER          PIC X(21).                  00025700
025800     05  RPT-OD-STATUS                PIC X(11).                  00025800
025900     05  RPT-OD-CREATED               PIC X(15).                  00025900
026000     05  RPT-OD-TOTAL                 PIC ---,---,--9.99.         00026000
026100     05  FILLER                       PIC X(01) VALUE SPACES.     00026100
026200     05  RPT-OD-NOTES                 PIC X(40).                  00026200
026300     05  FILLER                       PIC X(03) VALUE SPACES.     00026300
026400 01  RPT-ITEM-DETAIL.                                             00026400
026500     05  FILLER                       PIC X(14) VALUE SPACES.     00026500
026600     05  FILLER                       PIC X(06) VALUE 'ITEM'.     00026600
026700     05  RPT-ID-SKU                   PIC X(20).                  00026700
026800     05  RPT-ID-NAME                  PIC X(30).                  00026800
026900     05  FILLER                       PIC X(04) VALUE 'QTY'.      00026900
027000     05  RPT-ID-QTY                   PIC ZZZZ9.                  00027000
027100     05  FILLER                       PIC X(04) VALUE SPACES.     00027100
027200     05  RPT-ID-PRICE                 PIC ZZZ,ZZ9.99.             00027200
027300     05  FILLER                       PIC X(04) VALUE SPACES.     00027300
027400     05  RPT-ID-SUBTOTAL              PIC ZZZ,ZZ9.99.             00027400
027500     05  FILLER                       PIC X(20) VALUE SPACES.     00027500
027600 01  RPT-CUST-FOOTER.                                             00027600
027700     05  FILLER                       PIC X(14) VALUE SPACES.     00027700
027800     05  FILLER                       PIC X(30)                   00027800
027900                       VALUE 'CUSTOMER ORDER COUNT ...'.          00027900
028000     05  RPT-CF-ORDER-COUNT           PIC ZZ,ZZ9.                 00028000
028100     05  FILLER                       PIC X(04) VALUE SPACES.     00028100
028200     05  FILLER                       PIC X(24)                   00028200
028300                       VALUE 'CUSTOMER AMOUNT TOTAL .'.           00028300
028400     05  RPT-CF-AMOUNT-TOTAL          PIC Z,ZZZ,ZZ9.99.           00028400
028500     05  FILLER                       PIC X(30) VALUE SPACES.     00028500
028600 01  RPT-GRAND-HDR1.                                              00028600
028700     05  FILLER                       PIC X(01) VALUE SPACES.     00028700
028800     05  FILLER                       PIC X(40)                   00028800
028900                       VALUE '*** RUN GRAND TOTALS ***'.          00028900
029000     05  FILLER                       PIC X(91) VALUE SPACES.     00029000
029100 01  RPT-GRAND-DETAIL.                                            00029100
029200     05  FILLER                       PIC X(03) VALUE SPACES.     00029200
029300     05  RPT-GD-LABEL                 PIC X(24).                  00029300
029400     05  RPT-GD-COUNT                 PIC ZZZ,ZZ9.                00029400
029500     05  FILLER                       PIC X(04) VALUE SPACES.     00029500
029600     05  RPT-GD-LABEL2                PIC X(24).                  00029600
029700     05  RPT-GD-AMOUNT                PIC ZZ,ZZZ,ZZ9.99.          00029700
029800     05  FILLER                       PIC X(50) VALUE SPACES.     00029800
029900*                                                                 00029900
030000******************************************************************00030000
030100* PROCEDURE DIVISION.                                            *00030100
030200******************************************************************00030200
030300 PROCEDURE DIVISION.                                              00030300
030400*                                                                 00030400
030500 000-MAIN.                                                        00030500
030600     PERFORM 900-SET-RUN-DATE.                                    00030600
030700     PERFORM 700-OPEN-FILES.                                      00030700
030800     PERFORM 710-LOAD-PRODUCT-TABLE THRU 710-EXIT.                00030800
030900     PERFORM 750-READ-CONTROL-CARD.                               00030900
031000     PERFORM 800-INIT-REPORT.                                     00031000
031100     PERFORM 100-READ-FIRST-ORDER.                                00031100
031200     PERFORM 100-READ-FIRST-ITEM.                                 00031200
031300     PERFORM 200-PROCESS-ONE-ORDER THRU 200-EXIT                  00031300
031400             UNTIL WS-NO-MORE-ORDERS.                             00031400
031500     IF NOT WS-FIRST-CUSTOMER-ON-RUN                              00031500
031600         PERFORM 500-PRINT-CUSTOMER-FOOTER THRU 500-EXIT          00031600
031700     END-IF.                                                      00031700
031800     PERFORM 870-PRINT-GRAND-TOTALS.                              00031800
031900     PERFORM 790-CLOSE-FILES.                                     00031900
032000     GOBACK.                                                      00032000
032100*                                                                 00032100
032200*---------------------------------------------------------------- 00032200
032300* MAIN DRIVE LOOP -- ONE ITERATION PER ORDER RECORD.              00032300
032400*---------------------------------------------------------------- 00032400
032500 200-PROCESS-ONE-ORDER.                                           00032500
032600     PERFORM 210-APPLY-FILTERS THRU 210-EXIT.                     00032600
032700     IF WS-ORDER-PASSES-FILTER                                    00032700
032800         IF WS-FIRST-CUSTOMER-ON-RUN                              00032800
032900             MOVE 'N' TO WS-FIRST-CUSTOMER-SW                     00032900
033000             MOVE ORD-CUST-ID TO WS-SAVE-CUST-ID                  00033000
033100             PERFORM 400-PRINT-CUSTOMER-HEADING THRU 400-EXIT     00033100
033200         ELSE                                                     00033200
033300             IF ORD-CUST-ID NOT = WS-SAVE-CUST-ID                 00033300
033400                 PERFORM 500-PRINT-CUSTOMER-FOOTER THRU 500-EXIT  00033400
033500                 MOVE ORD-CUST-ID TO WS-SAVE-CUST-ID              00033500
033600                 PERFORM 400-PRINT-CUSTOMER-HEADING THRU 400-EXIT 00033600
033700             END-IF                                               00033700
033800         END-IF                                                   00033800
033900         PERFORM 300-PRINT-ORDER-DETAIL THRU 300-EXIT             00033900
034000         PERFORM 310-PRINT-ORDER-ITEMS THRU 310-EXIT              00034000
034100         PERFORM 320-ACCUMULATE-TOTALS THRU 320-EXIT              00034100
034200     ELSE                                                         00034200
034300         PERFORM 330-SKIP-ORDER-ITEMS THRU 330-EXIT               00034300
034400     END-IF.                                                      00034400
034500     PERFORM 100-READ-NEXT-ORDER.                                 00034500
034600 200-EXIT.                                                        00034600
034700     EXIT.                                                        00034700
034800*                                                                 00034800
034900*---------------------------------------------------------------- 00034900
035000* FILTER LOGIC -- SPACES/ZEROS ON THE CONTROL CARD MEAN "OFF".    00035000
035100*---------------------------------------------------------------- 00035100
035200 210-APPLY-FILTERS.                                               00035200
035300     MOVE 'Y' TO WS-ORDER-PASSES-FILTER-SW.                       00035300
035400     IF CTL-STATUS-FILTER NOT = SPACES                            00035400
035500         IF ORD-STATUS NOT = CTL-STATUS-FILTER                    00035500
035600             MOVE 'N' TO WS-ORDER-PASSES-FILTER-SW                00035600
035700         END-IF                                                   00035700
035800     END-IF.                                                      00035800
035900     IF CTL-CUST-FILTER NOT = SPACES                              00035900
036000         IF ORD-CUST-ID NOT = CTL-CUST-FILTER                     00036000
036100             MOVE 'N' TO WS-ORDER-PASSES-FILTER-SW                00036100
036200         END-IF                                                   00036200
036300     END-IF.                                                      00036300
036400     IF CTL-DATE-FROM NOT = 0                                     00036400
036500         IF ORD-CREATED-DATE < CTL-DATE-FROM                      00036500
036600             MOVE 'N' TO WS-ORDER-PASSES-FILTER-SW                00036600
036700         END-IF                                                   00036700
036800     END-IF.                                                      00036800
036900     IF CTL-DATE-TO NOT = 0                                       00036900
037000         IF ORD-CREATED-DATE > CTL-DATE-TO                        00037000
037100             MOVE 'N' TO WS-ORDER-PASSES-FILTER-SW                00037100
037200         END-IF                                                   00037200
037300     END-IF.                                                      00037300
037400     IF CTL-AMOUNT-FROM NOT = 0                                   00037400
037500         IF ORD-TOTAL < CTL-AMOUNT-FROM                           00037500
037600             MOVE 'N' TO WS-ORDER-PASSES-FILTER-SW                00037600
037700         END-IF                                                   00037700
037800     END-IF.                                                      00037800
037900     IF CTL-AMOUNT-TO NOT = 0                                     00037900
038000         IF ORD-TOTAL > CTL-AMOUNT-TO                             00038000
038100             MOVE 'N' TO WS-ORDER-PASSES-FILTER-SW                00038100
038200         END-IF                                                   00038200
038300     END-IF.                                                      00038300
038400 210-EXIT.                                                        00038400
038500     EXIT.                                                        00038500
038600*                                                                 00038600
038700*---------------------------------------------------------------- 00038700
038800* ORDER DETAIL LINE.                                              00038800
038900*---------------------------------------------------------------- 00038900
039000 300-PRINT-ORDER-DETAIL.                                          00039000
039100     IF WS-LINE-COUNT > 54                                        00039100
039200         PERFORM 810-PRINT-PAGE-HEADING THRU 810-EXIT             00039200
039300     END-IF.                                                      00039300
039400     MOVE SPACES TO RPT-ORDER-DETAIL.                             00039400
039500     MOVE ORD-ID TO RPT-OD-ORDER-ID.                              00039500
039600     MOVE ORD-NUMBER TO RPT-OD-ORDER-NUMBER.                      00039600
039700     MOVE ORD-STATUS TO RPT-OD-STATUS.                            00039700
039750     MOVE ORD-CREATED-DATE TO WS-PRINT-DATE.                      00039750
039760     MOVE WS-PRINT-YEAR TO WS-PDE-YEAR.                           00039760
039770     MOVE WS-PRINT-MONTH TO WS-PDE-MONTH.                         00039770
039780     MOVE WS-PRINT-DAY TO WS-PDE-DAY.                             00039780
039790     MOVE WS-PRINT-DATE-EDIT TO RPT-OD-CREATED.                   00039790
039900     MOVE ORD-TOTAL TO RPT-OD-TOTAL.                              00039900
040000     MOVE ORD-NOTES TO RPT-OD-NOTES.                              00040000
040100     WRITE ORDREPRT-REC FROM RPT-ORDER-DETAIL                     00040100
040200             AFTER ADVANCING 2 LINES.                             00040200
040300     ADD 2 TO WS-LINE-COUNT.                                      00040300
040400 300-EXIT.                                                        00040400
040500     EXIT.                                                        00040500
040600*                                                                 00040600
040700*---------------------------------------------------------------- 00040700
040800* ITEM DETAIL LINES -- PRINT EVERY BUFFERED ITEM WHOSE ORDER ID   00040800
040900* MATCHES THE ORDER WE JUST PRINTED, THEN REFILL THE BUFFER.      00040900
041000*---------------------------------------------------------------- 00041000
041100 310-PRINT-ORDER-ITEMS.                                           00041100
041200     PERFORM 315-PRINT-ONE-ITEM THRU 315-EXIT                     00041200
041300             UNTIL WS-NO-MORE-ITEMS                               00041300
041400               OR WS-BUF-ORDER-ID NOT = ORD-ID.                   00041400
041500 310-EXIT.                                                        00041500
041600     EXIT.                                                        00041600
041700*                                                                 00041700
041800 315-PRINT-ONE-ITEM.                                              00041800
041900     IF WS-LINE-COUNT > 54                                        00041900
042000         PERFORM 810-PRINT-PAGE-HEADING THRU 810-EXIT             00042000
042100     END-IF.                                                      00042100
042200     MOVE WS-BUF-PRODUCT-ID TO WS-PROD-SEARCH-KEY.                00042200
042300     PERFORM 720-SEARCH-PRODUCT-TABLE THRU 720-EXIT.              00042300
042400     MOVE SPACES TO RPT-ITEM-DETAIL.                              00042400
042500     IF WS-PROD-FOUND                                             00042500
042600         MOVE PT-PROD-SKU(PT-NDX) TO RPT-ID-SKU                   00042600
042700         MOVE PT-PROD-NAME(PT-NDX) TO RPT-ID-NAME                 00042700
042800     ELSE                                                         00042800
042900         MOVE WS-BUF-PRODUCT-ID TO RPT-ID-SKU                     00042900
043000         MOVE 'PRODUCT NOT ON MASTER' TO RPT-ID-NAME              00043000
043100     END-IF.                                                      00043100
043200     MOVE WS-BUF-QUANTITY TO RPT-ID-QTY.                          00043200
043300     MOVE WS-BUF-UNIT-PRICE TO RPT-ID-PRICE.                      00043300
043400     MOVE WS-BUF-SUBTOTAL TO RPT-ID-SUBTOTAL.                     00043400
043500     WRITE ORDREPRT-REC FROM RPT-ITEM-DETAIL                      00043500
043600             AFTER ADVANCING 1 LINES.                             00043600
043700     ADD 1 TO WS-LINE-COUNT.                                      00043700
043800     PERFORM 100-READ-NEXT-ITEM.                                  00043800
043900 315-EXIT.                                                        00043900
044000     EXIT.                                                        00044000
044100*                                                                 00044100
044200*---------------------------------------------------------------- 00044200
044300* ORDER FAILED THE FILTER -- ITS ITEMS STILL HAVE TO BE DRAINED   00044300
044400* FROM THE LOOK-AHEAD BUFFER OR THE NEXT ORDER WOULD INHERIT      00044400
044500* THEM.                                                           00044500
044600*---------------------------------------------------------------- 00044600
044700 330-SKIP-ORDER-ITEMS.                                            00044700
044800     PERFORM 335-SKIP-ONE-ITEM THRU 335-EXIT                      00044800
044900             UNTIL WS-NO-MORE-ITEMS                               00044900
045000               OR WS-BUF-ORDER-ID NOT = ORD-ID.                   00045000
045100 330-EXIT.                                                        00045100
045200     EXIT.                                                        00045200
045300*                                                                 00045300
045400 335-SKIP-ONE-ITEM.                                               00045400
045500     PERFORM 100-READ-NEXT-ITEM.                                  00045500
045600 335-EXIT.                                                        00045600
045700     EXIT.                                                        00045700
045800*                                                                 00045800
045900*---------------------------------------------------------------- 00045900
046000* CONTROL-BREAK ACCUMULATORS -- CUSTOMER AND GRAND.               00046000
046100*---------------------------------------------------------------- 00046100
046200 320-ACCUMULATE-TOTALS.                                           00046200
046300     ADD 1 TO WS-CUST-ORDER-COUNT.                                00046300
046400     ADD ORD-TOTAL TO WS-CUST-AMOUNT-TOTAL.                       00046400
046500     ADD 1 TO WS-GRAND-ORDER-COUNT.                               00046500
046600     ADD ORD-TOTAL TO WS-GRAND-AMOUNT-TOTAL.                      00046600
046700     EVALUATE TRUE                                                00046700
046800         WHEN ORD-STAT-PENDING                                    00046800
046900             ADD 1 TO WS-GRAND-PENDING-CNT                        00046900
047000         WHEN ORD-STAT-CONFIRMED                                  00047000
047100             ADD 1 TO WS-GRAND-CONFIRMED-CNT                      00047100
047200         WHEN ORD-STAT-SEPARATED                                  00047200
047300             ADD 1 TO WS-GRAND-SEPARATED-CNT                      00047300
047400         WHEN ORD-STAT-SHIPPED                                    00047400
047500             ADD 1 TO WS-GRAND-SHIPPED-CNT                        00047500
047600         WHEN ORD-STAT-DELIVERED                                  00047600
047700             ADD 1 TO WS-GRAND-DELIVERED-CNT                      00047700
047800         WHEN ORD-STAT-CANCELLED                                  00047800
047900             ADD 1 TO WS-GRAND-CANCELLED-CNT                      00047900
048000     END-EVALUATE.                                                00048000
048100 320-EXIT.                                                        00048100
048200     EXIT.                                                        00048200
048300*                                                                 00048300
048400*---------------------------------------------------------------- 00048400
048500* CUSTOMER HEADING / FOOTER (CONTROL BREAK ON CUSTOMER ID).       00048500
048600*---------------------------------------------------------------- 00048600
048700 400-PRINT-CUSTOMER-HEADING.                                      00048700
048800     IF WS-LINE-COUNT > 50                                        00048800
048900         PERFORM 810-PRINT-PAGE-HEADING THRU 810-EXIT             00048900
049000     END-IF.                                                      00049000
049100     MOVE 0 TO WS-CUST-ORDER-COUNT.                               00049100
049200     MOVE 0 TO WS-CUST-AMOUNT-TOTAL.                              00049200
049300     MOVE SPACES TO RPT-CUST-HEADING.                             00049300
049400     MOVE ORD-CUST-ID TO RPT-CH-CUST-ID.                          00049400
049500     WRITE ORDREPRT-REC FROM RPT-CUST-HEADING                     00049500
049600             AFTER ADVANCING 2 LINES.                             00049600
049700     ADD 2 TO WS-LINE-COUNT.                                      00049700
049800 400-EXIT.                                                        00049800
049900     EXIT.                                                        00049900
050000*                                                                 00050000
050100 500-PRINT-CUSTOMER-FOOTER.                                       00050100
050200     IF WS-LINE-COUNT > 54                                        00050200
050300         PERFORM 810-PRINT-PAGE-HEADING THRU 810-EXIT             00050300
050400     END-IF.                                                      00050400
050500     MOVE SPACES TO RPT-CUST-FOOTER.                              00050500
050600     MOVE WS-CUST-ORDER-COUNT TO RPT-CF-ORDER-COUNT.              00050600
050700     MOVE WS-CUST-AMOUNT-TOTAL TO RPT-CF-AMOUNT-TOTAL.            00050700
050800     WRITE ORDREPRT-REC FROM RPT-CUST-FOOTER                      00050800
050900             AFTER ADVANCING 2 LINES.                             00050900
051000     ADD 2 TO WS-LINE-COUNT.                                      00051000
051100 500-EXIT.                                                        00051100
051200     EXIT.                                                        00051200
051300*                                                                 00051300
051400*---------------------------------------------------------------- 00051400
051500* GRAND TOTALS FOOTER -- ONE LINE FOR THE OVERALL ORDER COUNT     00051500
051600* AND AMOUNT, ONE LINE PER STATUS COUNT.                          00051600
051700*---------------------------------------------------------------- 00051700
051800 870-PRINT-GRAND-TOTALS.                                          00051800
051900     IF WS-LINE-COUNT > 48                                        00051900
052000         PERFORM 810-PRINT-PAGE-HEADING THRU 810-EXIT             00052000
052100     END-IF.                                                      00052100
052200     MOVE SPACES TO RPT-GRAND-HDR1.                               00052200
052300     WRITE ORDREPRT-REC FROM RPT-GRAND-HDR1                       00052300
052400             AFTER ADVANCING 2 LINES.                             00052400
052500     MOVE SPACES TO RPT-GRAND-DETAIL.                             00052500
052600     MOVE 'TOTAL ORDERS LISTED ...' TO RPT-GD-LABEL.              00052600
052700     MOVE WS-GRAND-ORDER-COUNT TO RPT-GD-COUNT.                   00052700
052800     MOVE 'TOTAL AMOUNT LISTED ...' TO RPT-GD-LABEL2.             00052800
052900     MOVE WS-GRAND-AMOUNT-TOTAL TO RPT-GD-AMOUNT.                 00052900
053000     WRITE ORDREPRT-REC FROM RPT-GRAND-DETAIL                     00053000
053100             AFTER ADVANCING 2 LINES.                             00053100
053200     MOVE SPACES TO RPT-GRAND-DETAIL.                             00053200
053300     MOVE 'PENDING ORDERS ........' TO RPT-GD-LABEL.              00053300
053400     MOVE WS-GRAND-PENDING-CNT TO RPT-GD-COUNT.                   00053400
053500     WRITE ORDREPRT-REC FROM RPT-GRAND-DETAIL                     00053500
053600             AFTER ADVANCING 1 LINES.                             00053600
053700     MOVE SPACES TO RPT-GRAND-DETAIL.                             00053700
053800     MOVE 'CONFIRMED ORDERS ......' TO RPT-GD-LABEL.              00053800
053900     MOVE WS-GRAND-CONFIRMED-CNT TO RPT-GD-COUNT.                 00053900
054000     WRITE ORDREPRT-REC FROM RPT-GRAND-DETAIL                     00054000
054100             AFTER ADVANCING 1 LINES.                             00054100
054200     MOVE SPACES TO RPT-GRAND-DETAIL.                             00054200
054300     MOVE 'SEPARATED ORDERS ......' TO RPT-GD-LABEL.              00054300
054400     MOVE WS-GRAND-SEPARATED-CNT TO RPT-GD-COUNT.                 00054400
054500     WRITE ORDREPRT-REC FROM RPT-GRAND-DETAIL                     00054500
054600             AFTER ADVANCING 1 LINES.                             00054600
054700     MOVE SPACES TO RPT-GRAND-DETAIL.                             00054700
054800     MOVE 'SHIPPED ORDERS .........' TO RPT-GD-LABEL.             00054800
054900     MOVE WS-GRAND-SHIPPED-CNT TO RPT-GD-COUNT.                   00054900
055000     WRITE ORDREPRT-REC FROM RPT-GRAND-DETAIL                     00055000
055100             AFTER ADVANCING 1 LINES.                             00055100
055200     MOVE SPACES TO RPT-GRAND-DETAIL.                             00055200
055300     MOVE 'DELIVERED ORDERS .......' TO RPT-GD-LABEL.             00055300
055400     MOVE WS-GRAND-DELIVERED-CNT TO RPT-GD-COUNT.                 00055400
055500     WRITE ORDREPRT-REC FROM RPT-GRAND-DETAIL                     00055500
055600             AFTER ADVANCING 1 LINES.                             00055600
055700     MOVE SPACES TO RPT-GRAND-DETAIL.                             00055700
055800     MOVE 'CANCELLED ORDERS .......' TO RPT-GD-LABEL.             00055800
055900     MOVE WS-GRAND-CANCELLED-CNT TO RPT-GD-COUNT.                 00055900
056000     WRITE ORDREPRT-REC FROM RPT-GRAND-DETAIL                     00056000
056100             AFTER ADVANCING 1 LINES.                             00056100
056200*                                                                 00056200
056300*---------------------------------------------------------------- 00056300
056400* SEQUENTIAL READS WITH ONE-RECORD LOOK-AHEAD ON THE ITEM FILE.   00056400
056500*---------------------------------------------------------------- 00056500
056600 100-READ-FIRST-ORDER.                                            00056600
056700     PERFORM 100-READ-NEXT-ORDER.                                 00056700
056800*                                                                 00056800
056900 100-READ-NEXT-ORDER.                                             00056900
057000     READ ORDER-MASTER-FILE INTO ORD-RECORD                       00057000
057100         AT END                                                   00057100
057200             MOVE 'Y' TO WS-ORDMAST-EOF-SW                        00057200
057300     END-READ.                                                    00057300
057400*                                                                 00057400
057500 100-READ-FIRST-ITEM.                                             00057500
057600     PERFORM 100-READ-NEXT-ITEM.                                  00057600
057700*                                                                 00057700
057800 100-READ-NEXT-ITEM.                                              00057800
057900     READ ORDER-ITEM-FILE INTO ITM-RECORD                         00057900
058000         AT END                                                   00058000
058100             MOVE 'Y' TO WS-ORDITEM-EOF-SW                        00058100
058200     END-READ.                                                    00058200
058300     IF NOT WS-NO-MORE-ITEMS                                      00058300
058400         MOVE ITM-ORDER-ID TO WS-BUF-ORDER-ID                     00058400
058500         MOVE ITM-PRODUCT-ID TO WS-BUF-PRODUCT-ID                 00058500
058600         MOVE ITM-QUANTITY TO WS-BUF-QUANTITY                     00058600
058700         MOVE ITM-UNIT-PRICE TO WS-BUF-UNIT-PRICE                 00058700
058800         MOVE ITM-SUBTOTAL TO WS-BUF-SUBTOTAL                     00058800
058900     ELSE                                                         00058900
059000         MOVE HIGH-VALUES TO WS-BUF-ORDER-ID                      00059000
059100     END-IF.                                                      00059100
059200*                                                                 00059200
059300*---------------------------------------------------------------- 00059300
059400* CONTROL CARD -- OPTIONAL.  IF NONE ARRIVES ON THE FIRST READ    00059400
059500* ORDCTL IS ASSUMED EMPTY AND ALL FILTERS STAY OFF.               00059500
059600*---------------------------------------------------------------- 00059600
059700 750-READ-CONTROL-CARD.                                           00059700
059800     MOVE SPACES TO CTL-RECORD.                                   00059800
059900     READ ORDER-CTL-FILE INTO CTL-RECORD                          00059900
060000         AT END                                                   00060000
060100             MOVE SPACES TO CTL-RECORD                            00060100
060200         NOT AT END                                               00060200
060300             MOVE 'Y' TO WS-CTL-CARD-PRESENT-SW                   00060300
060400     END-READ.                                                    00060400
060500*                                                                 00060500
060600*---------------------------------------------------------------- 00060600
060700* TABLE LOAD AND SEARCH FOR THE LOCAL PRODUCT TABLE.              00060700
060800*---------------------------------------------------------------- 00060800
060900 710-LOAD-PRODUCT-TABLE.                                          00060900
061000     MOVE 0 TO WS-PRODUCT-COUNT.                                  00061000
061100     PERFORM 715-READ-ONE-PRODUCT THRU 715-EXIT                   00061100
061200             UNTIL WS-PRODMAST-EOF.                               00061200
061300 710-EXIT.                                                        00061300
061400     EXIT.                                                        00061400
061500*                                                                 00061500
061600 715-READ-ONE-PRODUCT.                                            00061600
061700     READ PRODUCT-MASTER-FILE INTO PROD-RECORD                    00061700
061800         AT END                                                   00061800
061900             MOVE '10' TO WS-PRODMAST-STATUS                      00061900
062000             GO TO 715-EXIT                                       00062000
062100     END-READ.                                                    00062100
062200     ADD 1 TO WS-PRODUCT-COUNT.                                   00062200
062300     SET PT-NDX TO WS-PRODUCT-COUNT.                              00062300
062400     MOVE PROD-ID TO PT-PROD-ID(PT-NDX).                          00062400
062500     MOVE PROD-SKU TO PT-PROD-SKU(PT-NDX).                        00062500
062600     MOVE PROD-NAME TO PT-PROD-NAME(PT-NDX).                      00062600
062700     MOVE PROD-PRICE TO PT-PROD-PRICE(PT-NDX).                    00062700
062800     MOVE PROD-STOCK-QTY TO PT-PROD-STOCK-QTY(PT-NDX).            00062800
062900     MOVE PROD-STATUS TO PT-PROD-STATUS(PT-NDX).                  00062900
063000 715-EXIT.                                                        00063000
063100     EXIT.                                                        00063100
063200*                                                                 00063200
063300 720-SEARCH-PRODUCT-TABLE.                                        00063300
063400     MOVE 'N' TO WS-PROD-FOUND-SW.                                00063400
063500     IF WS-PRODUCT-COUNT = 0                                      00063500
063600         GO TO 720-EXIT                                           00063600
063700     END-IF.                                                      00063700
063800     SEARCH ALL PRODUCT-TABLE-ENTRY                               00063800
063900         WHEN PT-PROD-ID(PT-NDX) = WS-PROD-SEARCH-KEY             00063900
064000             MOVE 'Y' TO WS-PROD-FOUND-SW                         00064000
064100     END-SEARCH.                                                  00064100
064200 720-EXIT.                                                        00064200
064300     EXIT.                                                        00064300
064400*                                                                 00064400
064500*---------------------------------------------------------------- 00064500
064600* PAGE HEADING AND PAGE BREAK.                                    00064600
064700*---------------------------------------------------------------- 00064700
064800 800-INIT-REPORT.                                                 00064800
064900     MOVE 99 TO WS-LINE-COUNT.                                    00064900
065000     MOVE 0 TO WS-PAGE-NUMBER.                                    00065000
065100*                                                                 00065100
065200 810-PRINT-PAGE-HEADING.                                          00065200
065300     ADD 1 TO WS-PAGE-NUMBER.                                     00065300
065400     MOVE WS-TODAY-DATE TO RPT-H1-DATE.                           00065400
065500     MOVE WS-PAGE-NUMBER TO RPT-H1-PAGE.                          00065500
065600     WRITE ORDREPRT-REC FROM RPT-HEADER1                          00065600
065700             AFTER ADVANCING PAGE.                                00065700
065800     WRITE ORDREPRT-REC FROM RPT-COLUMN-HDGS                      00065800
065900             AFTER ADVANCING 2 LINES.                             00065900
066000     MOVE 4 TO WS-LINE-COUNT.                                     00066000
066100 810-EXIT.                                                        00066100
066200     EXIT.                                                        00066200
066300*                                                                 00066300
066400*---------------------------------------------------------------- 00066400
066500* RUN DATE.                                                       00066500
066600*---------------------------------------------------------------- 00066600
066700 900-SET-RUN-DATE.                                                00066700
066800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                   00066800
066900     ACCEPT WS-CURRENT-TIME FROM TIME.                            00066900
067000     MOVE WS-CUR-MONTH TO WS-TD-MONTH.                            00067000
067100     MOVE WS-CUR-DAY TO WS-TD-DAY.                                00067100
067200     MOVE WS-CUR-YEAR TO WS-TD-YEAR.                              00067200
067300*                                                                 00067300
067400*---------------------------------------------------------------- 00067400
067500* OPEN AND CLOSE.                                                 00067500
067600*---------------------------------------------------------------- 00067600
067700 700-OPEN-FILES.                                                  00067700
067800     OPEN INPUT ORDER-MASTER-FILE.                                00067800
067900     OPEN INPUT ORDER-ITEM-FILE.                                  00067900
068000     OPEN INPUT PRODUCT-MASTER-FILE.                              00068000
068100     OPEN INPUT ORDER-CTL-FILE.                                   00068100
068200     OPEN OUTPUT ORDER-REPORT-FILE.                               00068200
068300*                                                                 00068300
068400 790-CLOSE-FILES.                                                 00068400
068500     CLOSE ORDER-MASTER-FILE.                                     00068500
068600     CLOSE ORDER-ITEM-FILE.                                       00068600
068700     CLOSE PRODUCT-MASTER-FILE.                                   00068700
068800     CLOSE ORDER-CTL-FILE.                                        00068800
068900     CLOSE ORDER-REPORT-FILE.                                     00068900
