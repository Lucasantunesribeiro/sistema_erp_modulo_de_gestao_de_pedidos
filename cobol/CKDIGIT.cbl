000100****************************************************************  00000100
000200* THE SYSTEMS GROUP - COBOL DEVELOPMENT CENTER                    00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CKDIGIT                                               00000500
000600*                                                                 00000600
000700* SUBROUTINE - VALIDATES THE CHECK DIGITS OF A BRAZILIAN          00000700
000800* TAX DOCUMENT (CPF, 11 DIGITS, OR CNPJ, 14 DIGITS) THAT HAS      00000800
000900* ALREADY BEEN SANITIZED TO DIGITS-ONLY BY THE CALLER.            00000900
001000*                                                                 00001000
001100* CALLED BY CUSMAINT (PARAGRAPH 320-VALIDATE-DOCUMENT) EVERY      00001100
001200* TIME A CUSTOMER RECORD IS ADDED OR ITS DOCUMENT IS CHANGED.     00001200
001300****************************************************************  00001300
001400 IDENTIFICATION DIVISION.                                         00001400
001500 PROGRAM-ID. CKDIGIT.                                             00001500
001600 AUTHOR. R B WOJTAS.                                              00001600
001700 INSTALLATION. THE SYSTEMS GROUP.                                 00001700
001800 DATE-WRITTEN. 02/05/90.                                          00001800
001900 DATE-COMPILED.                                                   00001900
002000 SECURITY. NON-CONFIDENTIAL.                                      00002000
002100****************************************************************  00002100
002200* CHANGE LOG.                                                     00002200
002300*    02/05/90  RBW  REQ 8801  ORIGINAL PROGRAM -- CPF ONLY.       00002300
002400*    11/19/91  RBW  REQ 8867  ADDED CNPJ (14-DIGIT) SUPPORT       00002400
002500*                             FOR THE NEW COMMERCIAL-ACCOUNTS     00002500
002600*                             PROJECT.                            00002600
002700*    07/02/93  DLM  REQ 9044  ALL-DIGITS-EQUAL CHECK ADDED --     00002700
002800*                             SEQUENCES LIKE 111.111.111-11       00002800
002900*                             WERE SLIPPING THROUGH.              00002900
003000*    11/29/98  HCS  Y2K-004   REVIEWED PROCEDURE DIVISION --      00003000
003100*                             NO DATE ARITHMETIC IN THIS          00003100
003200*                             PROGRAM, NO CHANGE REQUIRED.        00003200
003300*    04/17/02  JQP  REQ 9701  RECAST THE VARYING LOOPS BELOW      00003300
003400*                             AS OUT-OF-LINE PERFORMS TO MATCH    00003400
003500*                             SHOP STANDARD 14.2.                 00003500
003550*    02/03/10  KAT  REQ 9855  CNPJ-WEIGHTS-1-LIT AND -2-LIT       00003550
003560*                             EACH HAD A TRANSPOSED DIGIT --      00003560
003570*                             CORRECTED TO 543298765432 AND       00003570
003580*                             6543298765432.  A GOOD CNPJ COULD   00003580
003590*                             FAIL AND A BAD ONE COULD PASS.      00003590
003600****************************************************************  00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     C01 IS TOP-OF-FORM.                                          00004000
004100 DATA DIVISION.                                                   00004100
004200 WORKING-STORAGE SECTION.                                         00004200
004300*                                                                 00004300
004400 01  WS-DOC-LEN                  PIC 9(02) COMP-3 VALUE 0.        00004400
004500 01  WS-SUM                      PIC S9(05) COMP-3 VALUE 0.       00004500
004600 01  WS-PRODUCT                  PIC S9(05) COMP-3 VALUE 0.       00004600
004700 01  WS-QUOTIENT                 PIC S9(05) COMP-3 VALUE 0.       00004700
004800 01  WS-CHECK-R                  PIC S9(05) COMP-3 VALUE 0.       00004800
004900 01  WS-CHECK-DIGIT              PIC 9(01)         VALUE 0.       00004900
005000 01  WS-SUB                      PIC 9(02) COMP-3 VALUE 0.        00005000
005100 01  WS-WEIGHT                   PIC 9(02) COMP-3 VALUE 0.        00005100
005200 01  WS-ALL-EQUAL-SW             PIC X    VALUE 'Y'.              00005200
005300     88  WS-ALL-DIGITS-EQUAL           VALUE 'Y'.                 00005300
005400*                                                                 00005400
005500 01  CNPJ-WEIGHTS-1-LIT          PIC X(12) VALUE                  00005500
005600         '543298765432'.                                          00005600
005700 01  CNPJ-WEIGHTS-1  REDEFINES CNPJ-WEIGHTS-1-LIT.                00005700
005800     05  CW1-WEIGHT              PIC 9  OCCURS 12.                00005800
005900 01  CNPJ-WEIGHTS-2-LIT          PIC X(13) VALUE                  00005900
006000         '6543298765432'.                                         00006000
006100 01  CNPJ-WEIGHTS-2  REDEFINES CNPJ-WEIGHTS-2-LIT.                00006100
006200     05  CW2-WEIGHT              PIC 9  OCCURS 13.                00006200
006300*                                                                 00006300
006400 LINKAGE SECTION.                                                 00006400
006500 01  LK-DOCUMENT                 PIC X(14).                       00006500
006600 01  LK-DOC-TYPE                 PIC X(04).                       00006600
006700 01  LK-DIGIT-TABLE  REDEFINES LK-DOCUMENT.                       00006700
006800     05  LK-DIGIT                PIC 9  OCCURS 14.                00006800
006900 01  LK-VALID-SW                 PIC X.                           00006900
007000     88  LK-DOC-IS-VALID               VALUE 'Y'.                 00007000
007100*                                                                 00007100
007200 PROCEDURE DIVISION USING LK-DOCUMENT, LK-DOC-TYPE, LK-VALID-SW.  00007200
007300*                                                                 00007300
007400 000-MAIN.                                                        00007400
007500     MOVE 'N' TO LK-VALID-SW.                                     00007500
007600     IF LK-DOC-TYPE = 'CPF '                                      00007600
007700         MOVE 11 TO WS-DOC-LEN                                    00007700
007800     ELSE                                                         00007800
007900         MOVE 14 TO WS-DOC-LEN                                    00007900
008000     END-IF.                                                      00008000
008100*                                                                 00008100
008200     PERFORM 200-CHECK-ALL-EQUAL THRU 200-EXIT.                   00008200
008300     IF WS-ALL-DIGITS-EQUAL                                       00008300
008400         GO TO 000-EXIT                                           00008400
008500     END-IF.                                                      00008500
008600*                                                                 00008600
008700     IF LK-DOC-TYPE = 'CPF '                                      00008700
008800         PERFORM 300-VALIDATE-CPF THRU 300-EXIT                   00008800
008900     ELSE                                                         00008900
009000         PERFORM 400-VALIDATE-CNPJ THRU 400-EXIT                  00009000
009100     END-IF.                                                      00009100
009200*                                                                 00009200
009300 000-EXIT.                                                        00009300
009400     GOBACK.                                                      00009400
009500*                                                                 00009500
009600*---------------------------------------------------------------- 00009600
009700* REJECT DOCUMENTS WHOSE DIGITS ARE ALL THE SAME (111.111.111-11  00009700
009800* AND SIMILAR ARE ARITHMETICALLY VALID BUT NOT REAL DOCUMENTS).   00009800
009900*---------------------------------------------------------------- 00009900
010000 200-CHECK-ALL-EQUAL.                                             00010000
010100     MOVE 'Y' TO WS-ALL-EQUAL-SW.                                 00010100
010200     PERFORM 205-COMPARE-ONE-DIGIT THRU 205-EXIT                  00010200
010300             VARYING WS-SUB FROM 2 BY 1                           00010300
010400             UNTIL WS-SUB > WS-DOC-LEN.                           00010400
010500 200-EXIT.                                                        00010500
010600     EXIT.                                                        00010600
010700 205-COMPARE-ONE-DIGIT.                                           00010700
010800     IF LK-DIGIT(WS-SUB) NOT = LK-DIGIT(1)                        00010800
010900         MOVE 'N' TO WS-ALL-EQUAL-SW                              00010900
011000     END-IF.                                                      00011000
011100 205-EXIT.                                                        00011100
011200     EXIT.                                                        00011200
011300*---------------------------------------------------------------- 00011300
011400* CPF (11 DIGIT) -- TWO CHECK DIGITS, WEIGHTS DESCEND FROM        00011400
011500* 10 AND 11 RESPECTIVELY.  REMAINDERS TAKEN WITH DIVIDE/          00011500
011600* REMAINDER RATHER THAN AN INTRINSIC FUNCTION.                    00011600
011700*---------------------------------------------------------------- 00011700
011800 300-VALIDATE-CPF.                                                00011800
011900     MOVE 0 TO WS-SUM.                                            00011900
012000     PERFORM 305-ADD-CPF-DIGIT-1 THRU 305-EXIT                    00012000
012100             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9.         00012100
012200     MULTIPLY WS-SUM BY 10 GIVING WS-SUM.                         00012200
012300     DIVIDE WS-SUM BY 11 GIVING WS-QUOTIENT                       00012300
012400             REMAINDER WS-CHECK-R.                                00012400
012500     IF WS-CHECK-R = 10                                           00012500
012600         MOVE 0 TO WS-CHECK-R                                     00012600
012700     END-IF.                                                      00012700
012800     IF WS-CHECK-R NOT = LK-DIGIT(10)                             00012800
012900         GO TO 300-EXIT                                           00012900
013000     END-IF.                                                      00013000
013100*                                                                 00013100
013200     MOVE 0 TO WS-SUM.                                            00013200
013300     PERFORM 306-ADD-CPF-DIGIT-2 THRU 306-EXIT                    00013300
013400             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.        00013400
013500     MULTIPLY WS-SUM BY 10 GIVING WS-SUM.                         00013500
013600     DIVIDE WS-SUM BY 11 GIVING WS-QUOTIENT                       00013600
013700             REMAINDER WS-CHECK-R.                                00013700
013800     IF WS-CHECK-R = 10                                           00013800
013900         MOVE 0 TO WS-CHECK-R                                     00013900
014000     END-IF.                                                      00014000
014100     IF WS-CHECK-R = LK-DIGIT(11)                                 00014100
014200         MOVE 'Y' TO LK-VALID-SW                                  00014200
014300     END-IF.                                                      00014300
014400 300-EXIT.                                                        00014400
014500     EXIT.                                                        00014500
014600 305-ADD-CPF-DIGIT-1.                                             00014600
014700     COMPUTE WS-PRODUCT = LK-DIGIT(WS-SUB) * (11 - WS-SUB).       00014700
014800     ADD WS-PRODUCT TO WS-SUM.                                    00014800
014900 305-EXIT.                                                        00014900
015000     EXIT.                                                        00015000
015100 306-ADD-CPF-DIGIT-2.                                             00015100
015200     COMPUTE WS-PRODUCT = LK-DIGIT(WS-SUB) * (12 - WS-SUB).       00015200
015300     ADD WS-PRODUCT TO WS-SUM.                                    00015300
015400 306-EXIT.                                                        00015400
015500     EXIT.                                                        00015500
015600*---------------------------------------------------------------- 00015600
015700* CNPJ (14 DIGIT) -- TWO CHECK DIGITS, WEIGHT TABLES BUILT        00015700
015800* FROM THE LITERALS IN WORKING-STORAGE ABOVE.                     00015800
015900*---------------------------------------------------------------- 00015900
016000 400-VALIDATE-CNPJ.                                               00016000
016100     MOVE 0 TO WS-SUM.                                            00016100
016200     PERFORM 405-ADD-CNPJ-DIGIT-1 THRU 405-EXIT                   00016200
016300             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 12.        00016300
016400     DIVIDE WS-SUM BY 11 GIVING WS-QUOTIENT                       00016400
016500             REMAINDER WS-CHECK-R.                                00016500
016600     IF WS-CHECK-R < 2                                            00016600
016700         MOVE 0 TO WS-CHECK-DIGIT                                 00016700
016800     ELSE                                                         00016800
016900         COMPUTE WS-CHECK-DIGIT = 11 - WS-CHECK-R                 00016900
017000     END-IF.                                                      00017000
017100     IF WS-CHECK-DIGIT NOT = LK-DIGIT(13)                         00017100
017200         GO TO 400-EXIT                                           00017200
017300     END-IF.                                                      00017300
017400*                                                                 00017400
017500     MOVE 0 TO WS-SUM.                                            00017500
017600     PERFORM 406-ADD-CNPJ-DIGIT-2 THRU 406-EXIT                   00017600
017700             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 13.        00017700
017800     DIVIDE WS-SUM BY 11 GIVING WS-QUOTIENT                       00017800
017900             REMAINDER WS-CHECK-R.                                00017900
018000     IF WS-CHECK-R < 2                                            00018000
018100         MOVE 0 TO WS-CHECK-DIGIT                                 00018100
018200     ELSE                                                         00018200
018300         COMPUTE WS-CHECK-DIGIT = 11 - WS-CHECK-R                 00018300
018400     END-IF.                                                      00018400
018500     IF WS-CHECK-DIGIT = LK-DIGIT(14)                             00018500
018600         MOVE 'Y' TO LK-VALID-SW                                  00018600
018700     END-IF.                                                      00018700
018800 400-EXIT.                                                        00018800
018900     EXIT.                                                        00018900
019000 405-ADD-CNPJ-DIGIT-1.                                            00019000
019100     COMPUTE WS-PRODUCT = LK-DIGIT(WS-SUB) * CW1-WEIGHT(WS-SUB).  00019100
019200     ADD WS-PRODUCT TO WS-SUM.                                    00019200
019300 405-EXIT.                                                        00019300
019400     EXIT.                                                        00019400
019500 406-ADD-CNPJ-DIGIT-2.                                            00019500
019600     COMPUTE WS-PRODUCT = LK-DIGIT(WS-SUB) * CW2-WEIGHT(WS-SUB).  00019600
019700     ADD WS-PRODUCT TO WS-SUM.                                    00019700
019800 406-EXIT.                                                        00019800
019900     EXIT.                                                        00019900
