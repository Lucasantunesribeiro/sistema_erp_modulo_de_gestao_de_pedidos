000100****************************************************************  00000100
000200* THE SYSTEMS GROUP - COBOL DEVELOPMENT CENTER                    00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  EVTWRT01                                              00000500
000600*                                                                 00000600
000700* SUBROUTINE - APPENDS ONE ENTRY TO THE OUTBOX-EVENT FILE SO A    00000700
000800* DOWNSTREAM PUBLISHER CAN PICK UP ORDER MUTATIONS WITHOUT THIS   00000800
000900* BATCH JOB HAVING ANY KNOWLEDGE OF WHO IS LISTENING.  CALLED     00000900
001000* BY ORDBATCH IMMEDIATELY AFTER EACH CALL TO HSTWRT01.            00001000
001100*                                                                 00001100
001200* THE OUTBOX FILE IS OPEN EXTEND FOR THE LIFE OF THE CALLING      00001200
001300* JOB STEP -- THIS SUBROUTINE DOES NOT OPEN OR CLOSE IT.  EVERY   00001300
001400* ENTRY IS LAID DOWN WITH EVT-STATUS OF PENDING AND EVT-RETRY-    00001400
001500* COUNT OF ZERO; THE PUBLISHER JOB OWNS THOSE FIELDS FROM THAT    00001500
001600* POINT ON.                                                       00001600
001700****************************************************************  00001700
001800 IDENTIFICATION DIVISION.                                         00001800
001900 PROGRAM-ID. EVTWRT01.                                            00001900
002000 AUTHOR. DOUG STOUT.                                              00002000
002100 INSTALLATION. THE SYSTEMS GROUP.                                 00002100
002200 DATE-WRITTEN. 08/06/90.                                          00002200
002300 DATE-COMPILED.                                                   00002300
002400 SECURITY. NON-CONFIDENTIAL.                                      00002400
002500****************************************************************  00002500
002600* CHANGE LOG.                                                     00002600
002700*    08/06/90  DAS  REQ 8834  ORIGINAL PROGRAM -- WRITTEN FOR     00002700
002800*                             THE ORDER-INTERFACE PROJECT SO      00002800
002900*                             THE BILLING SYSTEM COULD DRAIN      00002900
003000*                             ORDER ACTIVITY WITHOUT A DIRECT     00003000
003100*                             FEED FROM ORDBATCH.                 00003100
003200*    03/02/95  RBW  REQ 9082  EVT-TOPIC PASSED IN BY THE CALLER   00003200
003300*                             RATHER THAN HARD-CODED, SO THE      00003300
003400*                             SAME PROGRAM CAN SERVE FUTURE       00003400
003500*                             OUTBOXES.                           00003500
003600*    11/29/98  HCS  Y2K-004   EVT-TIMESTAMP CONFIRMED AS A        00003600
003700*                             FULL 4-DIGIT-YEAR (14) FIELD.       00003700
003800*                             NO CHANGE REQUIRED.                 00003800
003900*    06/18/09  KAT  REQ 9803  WS-EVT-STATUS WAS DECLARED BUT      00003900
004000*                             NEVER TESTED -- ADDED THE WRITE     00004000
004100*                             STATUS CHECK BELOW PER THE SHOP     00004100
004200*                             I/O STANDARD, PLUS CALL AND ERROR   00004200
004300*                             COUNTERS FOR THE JOB-END STATS.     00004300
004400*                             SAME CHANGE MADE TO HSTWRT01.       00004400
004500****************************************************************  00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM.                                          00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200     SELECT OUTBOX-EVENT-FILE ASSIGN TO ORDEVT                    00005200
005300         ORGANIZATION IS SEQUENTIAL                               00005300
005400         ACCESS MODE IS SEQUENTIAL                                00005400
005500         FILE STATUS IS WS-EVT-STATUS.                            00005500
005600*                                                                 00005600
005700 DATA DIVISION.                                                   00005700
005800 FILE SECTION.                                                    00005800
005900 FD  OUTBOX-EVENT-FILE                                            00005900
006000     LABEL RECORDS ARE STANDARD                                   00006000
006100     RECORD CONTAINS 70 CHARACTERS.                               00006100
006200 COPY ORDEVT.                                                     00006200
006300*                                                                 00006300
006400 WORKING-STORAGE SECTION.                                         00006400
006500*                                                                 00006500
006600 01  WS-EVT-STATUS                PIC X(02) VALUE '00'.           00006600
006700     88  WS-EVT-OK                      VALUE '00'.               00006700
006800 01  WS-FIRST-CALL-SW             PIC X     VALUE 'Y'.            00006800
006900     88  WS-FIRST-CALL                  VALUE 'Y'.                00006900
007000*                                                                 00007000
007100* WORK AREA THE TIMESTAMP IS STAGED THROUGH ON EVERY CALL SO      00007100
007200* THE DATE AND TIME ARE ON HAND, ALREADY BROKEN OUT, FOR THE      00007200
007300* WRITE-FAILURE DIAGNOSTIC BELOW.                                 00007300
007400 01  WS-TIMESTAMP-WORK            PIC 9(14).                      00007400
007500 01  WS-TIMESTAMP-WORK-R  REDEFINES WS-TIMESTAMP-WORK.            00007500
007600     05  WS-TSW-DATE              PIC 9(08).                      00007600
007700     05  WS-TSW-TIME              PIC 9(06).                      00007700
007800 01  WS-TSW-DATE-R  REDEFINES WS-TSW-DATE.                        00007800
007900     05  WS-TSW-YEAR              PIC 9(04).                      00007900
008000     05  WS-TSW-MONTH             PIC 9(02).                      00008000
008100     05  WS-TSW-DAY               PIC 9(02).                      00008100
008200 01  WS-TSW-TIME-R  REDEFINES WS-TSW-TIME.                        00008200
008300     05  WS-TSW-HOUR              PIC 9(02).                      00008300
008400     05  WS-TSW-MINUTE            PIC 9(02).                      00008400
008500     05  WS-TSW-SECOND            PIC 9(02).                      00008500
008600*                                                                 00008600
008700 01  WS-CALL-COUNT                PIC 9(07) COMP VALUE ZERO.      00008700
008800 01  WS-WRITE-ERROR-COUNT         PIC 9(05) COMP VALUE ZERO.      00008800
008900*                                                                 00008900
009000 LINKAGE SECTION.                                                 00009000
009100 01  LK-EVENT-TYPE                PIC X(20).                      00009100
009200 01  LK-AGGREGATE-ID              PIC X(10).                      00009200
009300 01  LK-TOPIC                     PIC X(10).                      00009300
009400 01  LK-TIMESTAMP                 PIC 9(14).                      00009400
009500*                                                                 00009500
009600 PROCEDURE DIVISION USING LK-EVENT-TYPE, LK-AGGREGATE-ID,         00009600
009700         LK-TOPIC, LK-TIMESTAMP.                                  00009700
009800*                                                                 00009800
009900 000-MAIN.                                                        00009900
010000     IF WS-FIRST-CALL                                             00010000
010100         OPEN EXTEND OUTBOX-EVENT-FILE                            00010100
010200         MOVE 'N' TO WS-FIRST-CALL-SW                             00010200
010300     END-IF.                                                      00010300
010400     ADD 1 TO WS-CALL-COUNT.                                      00010400
010500*                                                                 00010500
010600     MOVE LK-EVENT-TYPE   TO EVT-TYPE.                            00010600
010700     MOVE LK-AGGREGATE-ID TO EVT-AGGREGATE-ID.                    00010700
010800     MOVE LK-TOPIC        TO EVT-TOPIC.                           00010800
010900     MOVE 'PENDING   '    TO EVT-STATUS.                          00010900
011000     MOVE 0               TO EVT-RETRY-COUNT.                     00011000
011100     MOVE LK-TIMESTAMP    TO EVT-TIMESTAMP.                       00011100
011200     MOVE LK-TIMESTAMP    TO WS-TIMESTAMP-WORK.                   00011200
011300     WRITE EVT-RECORD.                                            00011300
011400*                                                                 00011400
011500*    WS-EVT-STATUS WAS DECLARED IN 1990 BUT NEVER ONCE TESTED     KAT06809
011600*    -- IF THE APPEND EVER FAILS THE PUBLISHER NEVER SEES THE     KAT06809
011700*    MUTATION, SO 09803 LOGS IT AT THE POINT OF FAILURE.          KAT06809
011800     IF NOT WS-EVT-OK                                             KAT06809
011900         ADD 1 TO WS-WRITE-ERROR-COUNT                            KAT06809
012000         DISPLAY 'EVTWRT01 - WRITE FAILED - STATUS '              KAT06809
012100             WS-EVT-STATUS ' - AGGREGATE ' LK-AGGREGATE-ID        KAT06809
012200         DISPLAY 'EVTWRT01 - TIMESTAMP ' WS-TSW-YEAR '-'          KAT06809
012300             WS-TSW-MONTH '-' WS-TSW-DAY ' ' WS-TSW-HOUR ':'      KAT06809
012400             WS-TSW-MINUTE ':' WS-TSW-SECOND                      KAT06809
012500     END-IF.                                                      KAT06809
012600*                                                                 00012600
012700 000-EXIT.                                                        00012700
012800     GOBACK.                                                      00012800
